000100*****************************************************************         
000110* CUSTREC  --  CUSTOMER MASTER RECORD LAYOUT                              
000120* ONE ENTRY PER CUSTOMER OWNING ONE OR MORE CARDS.  FIXED LENGTH.         
000130* KEYED BY CUST-ID.  MASTER IS KEPT IN CUST-ID SEQUENCE.                  
000140*                                                                         
000150* 1994-02-03  R.HALVORSEN  REQ CC-040  ORIGINAL LAYOUT                    
000160* 1999-06-21  T.OKAFOR     REQ CC-244  Y2K CUST-CREATED YEAR FIX          
000170*****************************************************************         
000180 01  CUSTOMER-MASTER-RECORD.                                              
000190     05  CUST-ID                    PIC 9(09).                            
000200     05  CUST-USERNAME              PIC X(20).                            
000210     05  CUST-EMAIL                 PIC X(40).                            
000220     05  CUST-NAME-GRP.                                                   
000230         10  CUST-FIRST-NAME        PIC X(20).                            
000240         10  CUST-LAST-NAME         PIC X(20).                            
000250     05  CUST-FULL-NAME REDEFINES CUST-NAME-GRP                           
000260                                    PIC X(40).                            
000270     05  CUST-ROLE                  PIC X(05).                            
000280     05  CUST-ACTIVE                PIC X(01).                            
000290     05  CUST-CREATED               PIC 9(08).                            
000300     05  CUST-CREATED-PARTS REDEFINES CUST-CREATED.                       
000310         10  CUST-CRT-YYYY          PIC 9(04).                            
000320         10  CUST-CRT-MM            PIC 9(02).                            
000330         10  CUST-CRT-DD            PIC 9(02).                            
