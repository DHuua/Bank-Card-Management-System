000100* (c) 1994-2001 Meridian Trust Data Processing Center                     
000110* All Rights Reserved                                                     
000120*                                                                         
000130* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                      
000140* MERIDIAN TRUST CARD SYSTEMS GROUP                                       
000150*                                                                         
000160* #ident "@(#) CARDAPP/DATVAL.cbl  $Revision: 1.4 $"                      
000170*                                                                         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    DATVAL.                                                   
000200 AUTHOR.        R. HALVORSEN.                                             
000210 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.                      
000220 DATE-WRITTEN.  02/24/1994.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.                   
000250*****************************************************************         
000260*  CHANGE LOG                                                             
000270*                                                                         
000280*  DATE        BY          TICKET      DESCRIPTION                        
000290*  ----------  ----------  ----------  -----------------------            
000300*  1994-02-24  RHALVORS    CC-042      ORIGINAL EXPIRY CHECK              
000310*  1995-01-20  JFENWICK    CC-067      RETURN TODAY-S DATE TO             
000320*                                      CALLER FOR REPORT HEADERS          
000330*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - DATES ARE ALL         
000340*                                      STORED CCYYMMDD, NO CHANGE         
000350*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT          
000360*  2006-08-15  S.ABIODUN   CC-358      CENTURY WINDOW MOVED TO A          
000370*                                      77-LEVEL, SHOP STANDARD            
000380*  2006-09-02  S.ABIODUN   CC-362      DROP UNUSED NUMERIC-CLASS          
000390*                                      TEST, DATES HERE ARE ALWAYS        
000400*                                      PIC 9 MOVES FROM THE MASTER        
000410*****************************************************************         
000420* THIS SUBPROGRAM ANSWERS THE "IS THIS DATE IN THE PAST" QUESTION         
000430* USED BY CARDNEW (REJECT NEW CARD WITH A PAST EXPIRY) AND BY             
000440* CARDAGE (AUTO-EXPIRE A MASTER CARD PAST ITS EXPIRY DATE).               
000450* DATES ARE CCYYMMDD NUMERIC SO A STRAIGHT NUMERIC COMPARE AGAINST        
000460* THE CURRENT SYSTEM DATE IS VALID WITHOUT FURTHER EDITING.               
000470*                                                                         
000480*   LK-PAST-DATE < CURRENT SYSTEM DATE  -->  LK-RETURN-CD = "Y"           
000490*   LK-PAST-DATE >= CURRENT SYSTEM DATE -->  LK-RETURN-CD = "N"           
000500*   LK-TODAY-CCYYMMDD IS ALWAYS RETURNED TO THE CALLER                    
000510*****************************************************************         
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SOURCE-COMPUTER.  IBM-370.                                               
000550 OBJECT-COMPUTER.  IBM-370.                                               
000560*                                                                         
000570 DATA DIVISION.                                                           
000580 WORKING-STORAGE SECTION.                                                 
000590*****************************************************************         
000600* WORK AREA - TODAY'S DATE AS RETURNED BY THE RUN-UNIT                    
000610*****************************************************************         
000620 01  WS-WORK-AREA.                                                        
000630     05  WS-COMPARE-RESULT      PIC S9(4) COMP.                           
000640*                                                                         
000650 01  WS-SYSTEM-DATE.                                                      
000660     05  WS-SYS-YY              PIC 9(02).                                
000670     05  WS-SYS-MM              PIC 9(02).                                
000680     05  WS-SYS-DD              PIC 9(02).                                
000690 01  WS-SYSTEM-DATE-NUMERIC REDEFINES WS-SYSTEM-DATE                      
000700                                PIC 9(06).                                
000710*                                                                         
000720 01  WS-TODAY-CCYYMMDD.                                                   
000730     05  WS-TODAY-CCYY          PIC 9(04).                                
000740     05  WS-TODAY-MM            PIC 9(02).                                
000750     05  WS-TODAY-DD            PIC 9(02).                                
000760 01  WS-TODAY-NUMERIC REDEFINES WS-TODAY-CCYYMMDD                         
000770                                PIC 9(08).                                
000780*                                                                         
000790 77  WS-CENTURY-WINDOW          PIC 9(02) VALUE 20.                       
000800*                                                                         
000810 LINKAGE SECTION.                                                         
000820 01  LK-PAST-DATE               PIC 9(08).                                
000830 01  LK-PAST-DATE-PARTS REDEFINES LK-PAST-DATE.                           
000840     05  LK-PAST-CCYY           PIC 9(04).                                
000850     05  LK-PAST-MM             PIC 9(02).                                
000860     05  LK-PAST-DD             PIC 9(02).                                
000870 01  LK-TODAY-CCYYMMDD          PIC 9(08).                                
000880 01  LK-RETURN-CD               PIC X(01).                                
000890     88  LK-IS-PAST             VALUE "Y".                                
000900     88  LK-NOT-PAST            VALUE "N".                                
000910*****************************************************************         
000920 PROCEDURE DIVISION USING LK-PAST-DATE LK-TODAY-CCYYMMDD                  
000930                           LK-RETURN-CD.                                  
000940*                                                                         
000950 0100-MAIN-LOGIC.                                                         
000960     PERFORM 0200-GET-TODAY THRU 0200-EXIT.                               
000970     MOVE WS-TODAY-NUMERIC TO LK-TODAY-CCYYMMDD.                          
000980     IF LK-PAST-DATE < WS-TODAY-NUMERIC                                   
000990         MOVE "Y" TO LK-RETURN-CD                                         
001000     ELSE                                                                 
001010         MOVE "N" TO LK-RETURN-CD                                         
001020     END-IF.                                                              
001030     GOBACK.                                                              
001040*****************************************************************         
001050* FETCH TODAY'S DATE FROM THE RUN-UNIT CLOCK AND BUILD A FULL             
001060* CCYYMMDD NUMERIC DATE USING THE SHOP'S CENTURY WINDOW.  THE             
001070* SYSTEM CLOCK ONLY RETURNS A 2-DIGIT YEAR.                               
001080*****************************************************************         
001090 0200-GET-TODAY.                                                          
001100     ACCEPT WS-SYSTEM-DATE FROM DATE.                                     
001110     MOVE WS-CENTURY-WINDOW TO WS-TODAY-CCYY (1:2).                       
001120     MOVE WS-SYS-YY TO WS-TODAY-CCYY (3:2).                               
001130     MOVE WS-SYS-MM TO WS-TODAY-MM.                                       
001140     MOVE WS-SYS-DD TO WS-TODAY-DD.                                       
001150 0200-EXIT.                                                               
001160     EXIT.                                                                
