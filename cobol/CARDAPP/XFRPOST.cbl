000100* (c) 1994-2001 Meridian Trust Data Processing Center                     
000110* All Rights Reserved                                                     
000120*                                                                         
000130* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                      
000140* MERIDIAN TRUST CARD SYSTEMS GROUP                                       
000150*                                                                         
000160* #ident "@(#) CARDAPP/XFRPOST.cbl  $Revision: 3.1 $"                     
000170*                                                                         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    XFRPOST.                                                  
000200 AUTHOR.        J. FENWICK.                                               
000210 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.                      
000220 DATE-WRITTEN.  08/09/1995.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.                   
000250*****************************************************************         
000260*  CHANGE LOG                                                             
000270*                                                                         
000280*  DATE        BY          TICKET      DESCRIPTION                        
000290*  ----------  ----------  ----------  -----------------------            
000300*  1995-08-09  JFENWICK    CC-071      ORIGINAL TRANSFER POST RUN         
000310*  1996-02-28  JFENWICK    CC-101      ADD 8-STEP ELIGIBLE CHECK          
000320*  1997-11-14  T.OKAFOR    CC-199      LOAD CARD MASTER INTO TABLE        
000330*                                      INSTEAD OF RE-READING FILE         
000340*  1998-03-02  T.OKAFOR    CC-212      MASK PANS ON JOURNAL/REPORT        
000350*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - CCYYMMDD DATES        
000360*                                      THROUGHOUT, NO CHANGE              
000370*  1999-03-19  T.OKAFOR    CC-238      RAISE CARD TABLE SIZE FOR          
000380*                                      GROWTH, WAS 2000 NOW 5K            
000390*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT          
000400*  2006-08-15  S.ABIODUN   CC-358      LOAD CUSTOMER MASTER AND           
000410*                                      REJECT A TRANSFER REQUESTED        
000420*                                      BY A DEACTIVATED CUSTOMER          
000430*                                      BEFORE THE CARD CHECKS RUN.        
000440*                                      STATUS/TABLE-LIMIT LITERALS        
000450*                                      MOVED TO 77-LEVEL CONSTANTS        
000460*****************************************************************         
000470* THIS RUN POSTS CARD-TO-CARD TRANSFER TRANSACTIONS AGAINST THE           
000480* CARD MASTER.  THE WHOLE MASTER IS LOADED INTO WS-CARD-TABLE SO          
000490* SOURCE AND DESTINATION CARDS CAN BE FOUND FOR EACH TRANSACTION          
000500* REGARDLESS OF ARRIVAL ORDER.  THE CUSTOMER MASTER IS ALSO LOADED        
000510* INTO WS-CUST-TABLE SO THE REQUESTING CUSTOMER'S ACTIVE FLAG CAN         
000520* BE CHECKED.  EVERY TRANSACTION IS CHECKED IN THIS ORDER - FIRST         
000530* FAILURE REJECTS:                                                        
000540*   0. REQUESTING CUSTOMER EXISTS AND IS ACTIVE                           
000550*   1. SOURCE CARD EXISTS; DESTINATION CARD EXISTS                        
000560*   2. SOURCE CARD OWNER = REQUESTING CUSTOMER                            
000570*   3. DESTINATION CARD OWNER = REQUESTING CUSTOMER                       
000580*   4. SOURCE AND DESTINATION ARE DIFFERENT CARDS                         
000590*   5. SOURCE STATUS = ACTIVE; DESTINATION STATUS = ACTIVE                
000600*   6. NEITHER CARD IS EXPIRED                                            
000610*   7. AMOUNT IS STRICTLY GREATER THAN 0.00                               
000620*   8. SOURCE BALANCE COVERS THE AMOUNT                                   
000630* ELIGIBLE TRANSACTIONS DEBIT THE SOURCE, CREDIT THE DESTINATION          
000640* IN THE TABLE.  THE TABLE IS WRITTEN BACK TO THE CARD MASTER ONLY        
000650* AFTER EVERY TRANSACTION HAS BEEN APPLIED.                               
000660*****************************************************************         
000670 ENVIRONMENT DIVISION.                                                    
000680 CONFIGURATION SECTION.                                                   
000690 SOURCE-COMPUTER.  IBM-370.                                               
000700 OBJECT-COMPUTER.  IBM-370.                                               
000710 SPECIAL-NAMES.                                                           
000720     C01 IS TOP-OF-FORM.                                                  
000730 INPUT-OUTPUT SECTION.                                                    
000740 FILE-CONTROL.                                                            
000750     SELECT CARD-MASTER-IN    ASSIGN TO CARDMSTI                          
000760         ORGANIZATION IS SEQUENTIAL                                       
000770         FILE STATUS IS WS-CMI-STATUS.                                    
000780     SELECT CARD-MASTER-OUT   ASSIGN TO CARDMSTO                          
000790         ORGANIZATION IS SEQUENTIAL                                       
000800         FILE STATUS IS WS-CMO-STATUS.                                    
000810     SELECT TRANSFER-TRANS    ASSIGN TO XFRTRANI                          
000820         ORGANIZATION IS SEQUENTIAL                                       
000830         FILE STATUS IS WS-TRN-STATUS.                                    
000840     SELECT TRANSFER-JOURNAL  ASSIGN TO XFRJRNLO                          
000850         ORGANIZATION IS SEQUENTIAL                                       
000860         FILE STATUS IS WS-TRJ-STATUS.                                    
000870     SELECT XFR-REPORT        ASSIGN TO XFRRPT                            
000880         ORGANIZATION IS LINE SEQUENTIAL                                  
000890         FILE STATUS IS WS-RPT-STATUS.                                    
000900     SELECT CUSTOMER-MASTER   ASSIGN TO CUSTMSTI                          
000910         ORGANIZATION IS SEQUENTIAL                                       
000920         FILE STATUS IS WS-CUS-STATUS.                                    
000930*                                                                         
000940 DATA DIVISION.                                                           
000950 FILE SECTION.                                                            
000960 FD  CARD-MASTER-IN                                                       
000970     LABEL RECORDS ARE STANDARD.                                          
000980     COPY CARDREC REPLACING                                               
000990         CARD-MASTER-RECORD BY CARD-MASTER-IN-REC.                        
001000*                                                                         
001010 FD  CARD-MASTER-OUT                                                      
001020     LABEL RECORDS ARE STANDARD.                                          
001030     COPY CARDREC REPLACING                                               
001040         CARD-MASTER-RECORD BY CARD-MASTER-OUT-REC.                       
001050*                                                                         
001060 FD  CUSTOMER-MASTER                                                      
001070     LABEL RECORDS ARE STANDARD.                                          
001080     COPY CUSTREC REPLACING                                               
001090         CUSTOMER-MASTER-RECORD BY CUSTOMER-MASTER-REC.                   
001100*                                                                         
001110 FD  TRANSFER-TRANS                                                       
001120     LABEL RECORDS ARE STANDARD.                                          
001130     COPY XFRREC REPLACING                                                
001140         TRANSFER-JOURNAL-RECORD BY TRANSFER-JOURNAL-RECORD-ALT           
001150         TRJ-ID            BY TRJ-ID-ALT                                  
001160         TRJ-FROM-CARD      BY TRJ-FROM-CARD-ALT                          
001170         TRJ-TO-CARD        BY TRJ-TO-CARD-ALT                            
001180         TRJ-AMOUNT         BY TRJ-AMOUNT-ALT                             
001190         TRJ-USER-ID        BY TRJ-USER-ID-ALT                            
001200         TRJ-DATE           BY TRJ-DATE-ALT                               
001210         TRJ-DESC           BY TRJ-DESC-ALT                               
001220         TRJ-STATUS         BY TRJ-STATUS-ALT                             
001230         TRJ-REASON         BY TRJ-REASON-ALT                             
001240         TRJ-FROM-MASKED    BY TRJ-FROM-MASKED-ALT                        
001250         TRJ-TO-MASKED      BY TRJ-TO-MASKED-ALT.                         
001260*                                                                         
001270 FD  TRANSFER-JOURNAL                                                     
001280     LABEL RECORDS ARE STANDARD.                                          
001290     COPY XFRREC REPLACING                                                
001300         TRANSFER-TRANSACTION-RECORD BY TRANSFER-TRANS-RECORD-ALT         
001310         TRN-ID             BY TRN-ID-ALT                                 
001320         TRN-CARD-GRP        BY TRN-CARD-GRP-ALT                          
001330         TRN-FROM-CARD       BY TRN-FROM-CARD-ALT                         
001340         TRN-TO-CARD         BY TRN-TO-CARD-ALT                           
001350         TRN-CARD-PAIR       BY TRN-CARD-PAIR-ALT                         
001360         TRN-AMOUNT          BY TRN-AMOUNT-ALT                            
001370         TRN-AMOUNT-VIEW     BY TRN-AMOUNT-VIEW-ALT                       
001380         TRN-AMT-WHOLE       BY TRN-AMT-WHOLE-ALT                         
001390         TRN-AMT-CENTS       BY TRN-AMT-CENTS-ALT                         
001400         TRN-USER-ID         BY TRN-USER-ID-ALT                           
001410         TRN-DATE            BY TRN-DATE-ALT                              
001420         TRN-DATE-PARTS      BY TRN-DATE-PARTS-ALT                        
001430         TRN-DT-YYYY         BY TRN-DT-YYYY-ALT                           
001440         TRN-DT-MM           BY TRN-DT-MM-ALT                             
001450         TRN-DT-DD           BY TRN-DT-DD-ALT                             
001460         TRN-DESC            BY TRN-DESC-ALT.                             
001470*                                                                         
001480 FD  XFR-REPORT                                                           
001490     LABEL RECORDS ARE OMITTED                                            
001500     RECORDING MODE IS F.                                                 
001510 01  XFR-REPORT-LINE             PIC X(132).                              
001520*                                                                         
001530 WORKING-STORAGE SECTION.                                                 
001540*****************************************************************         
001550* STATUS/FLAG LITERAL CONSTANTS AND THE CARD/CUSTOMER TABLE SIZE          
001560* LIMIT - SEE CC-358                                                      
001570*****************************************************************         
001580 77  WS-STATUS-ACTIVE           PIC X(08) VALUE "ACTIVE".                 
001590 77  WS-CUST-ACTIVE-FLAG        PIC X(01) VALUE "Y".                      
001600 77  WS-MAX-TABLE-SIZE          PIC S9(8) COMP VALUE 5000.                
001610*****************************************************************         
001620* FILE STATUS BYTES                                                       
001630*****************************************************************         
001640 01  WS-CMI-STATUS.                                                       
001650     05  WS-CMI-1               PIC X(01).                                
001660     05  WS-CMI-2               PIC X(01).                                
001670 01  WS-CMO-STATUS.                                                       
001680     05  WS-CMO-1               PIC X(01).                                
001690     05  WS-CMO-2               PIC X(01).                                
001700 01  WS-TRN-STATUS.                                                       
001710     05  WS-TRN-1               PIC X(01).                                
001720     05  WS-TRN-2               PIC X(01).                                
001730 01  WS-TRJ-STATUS.                                                       
001740     05  WS-TRJ-1               PIC X(01).                                
001750     05  WS-TRJ-2               PIC X(01).                                
001760 01  WS-RPT-STATUS.                                                       
001770     05  WS-RPT-1               PIC X(01).                                
001780     05  WS-RPT-2               PIC X(01).                                
001790 01  WS-CUS-STATUS.                                                       
001800     05  WS-CUS-1               PIC X(01).                                
001810     05  WS-CUS-2               PIC X(01).                                
001820*                                                                         
001830 01  WS-SWITCHES.                                                         
001840     05  WS-TRN-EOF             PIC X(01) VALUE "N".                      
001850         88  TRN-EOF            VALUE "Y".                                
001860     05  WS-ELIGIBLE            PIC X(01) VALUE "Y".                      
001870         88  TXN-IS-ELIGIBLE    VALUE "Y".                                
001880     05  FILLER                 PIC X(04).                                
001890*                                                                         
001900*****************************************************************         
001910* CARD MASTER LOOKUP TABLE - ONE ENTRY PER CARD, LOADED ONCE AND          
001920* POSTED BACK TO THE NEW MASTER AFTER ALL TRANSACTIONS ARE DONE           
001930*****************************************************************         
001940 01  WS-CARD-TABLE.                                                       
001950     05  WS-CARD-ENTRY OCCURS 5000 TIMES.                                 
001960         10  WS-CT-CARD-ID       PIC 9(09).                               
001970         10  WS-CT-PAN           PIC 9(16).                               
001980         10  WS-CT-HOLDER        PIC X(30).                               
001990         10  WS-CT-EXPIRY        PIC 9(08).                               
002000         10  WS-CT-STATUS        PIC X(08).                               
002010         10  WS-CT-BALANCE       PIC S9(13)V99.                           
002020         10  WS-CT-CVV           PIC 9(03).                               
002030         10  WS-CT-OWNER-ID      PIC 9(09).                               
002040 01  WS-CARD-TABLE-COUNTS.                                                
002050     05  WS-CARD-COUNT          PIC S9(8) COMP.                           
002060     05  WS-CARD-SUBSCRIPT      PIC S9(8) COMP.                           
002070     05  WS-FROM-SUBSCRIPT      PIC S9(8) COMP.                           
002080     05  WS-TO-SUBSCRIPT        PIC S9(8) COMP.                           
002090*                                                                         
002100*****************************************************************         
002110* CUSTOMER MASTER LOOKUP TABLE - LOADED ONCE SO THE REQUESTING            
002120* CUSTOMER'S ACTIVE FLAG CAN BE CHECKED BEFORE ANY CARD IS TOUCHED        
002130*****************************************************************         
002140 01  WS-CUST-TABLE.                                                       
002150     05  WS-CUST-ENTRY OCCURS 5000 TIMES.                                 
002160         10  WS-CT-CUST-ID       PIC 9(09).                               
002170         10  WS-CT-ACTIVE        PIC X(01).                               
002180 01  WS-CUST-TABLE-COUNTS.                                                
002190     05  WS-CUST-COUNT          PIC S9(8) COMP.                           
002200     05  WS-CUST-SUBSCRIPT      PIC S9(8) COMP.                           
002210     05  WS-CUST-TARGET-SUB     PIC S9(8) COMP.                           
002220*                                                                         
002230 01  WS-DATE-AREA.                                                        
002240     05  WS-TODAY-CCYYMMDD      PIC 9(08).                                
002250     05  WS-DATVAL-RETURN-CD    PIC X(01).                                
002260*                                                                         
002270 01  WS-MASK-AREA.                                                        
002280     05  WS-MASK-FUNCTION       PIC X(01).                                
002290     05  WS-MASKED-FROM-PAN     PIC X(19).                                
002300     05  WS-MASKED-TO-PAN       PIC X(19).                                
002310     05  WS-DISP-EXPIRY-UNUSED  PIC X(05).                                
002320*                                                                         
002330 01  WS-REJECT-REASON           PIC X(40).                                
002340*                                                                         
002350 01  WS-RUN-TOTALS.                                                       
002360     05  WS-COMPLETED-COUNT     PIC S9(8) COMP.                           
002370     05  WS-COMPLETED-AMOUNT    PIC S9(13)V99.                            
002380     05  WS-FAILED-COUNT        PIC S9(8) COMP.                           
002390     05  WS-GRAND-AMOUNT        PIC S9(13)V99.                            
002400*                                                                         
002410*****************************************************************         
002420* TRANSFER REPORT LINE LAYOUT - HEADING, DETAIL AND TOTAL FORMS           
002430* ALL MAP ONTO THE SAME 132-BYTE PRINT LINE                               
002440*****************************************************************         
002450 01  WS-PRINT-LINE.                                                       
002460     05  WS-PL-TRN-ID           PIC Z(8)9.                                
002470     05  FILLER                 PIC X(02).                                
002480     05  WS-PL-FROM-MASKED      PIC X(19).                                
002490     05  FILLER                 PIC X(02).                                
002500     05  WS-PL-TO-MASKED        PIC X(19).                                
002510     05  FILLER                 PIC X(02).                                
002520     05  WS-PL-AMOUNT           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                
002530     05  FILLER                 PIC X(02).                                
002540     05  WS-PL-STATUS           PIC X(10).                                
002550     05  FILLER                 PIC X(02).                                
002560     05  WS-PL-REASON           PIC X(40).                                
002570     05  FILLER                 PIC X(04).                                
002580 01  WS-PRINT-LINE-HEADING REDEFINES WS-PRINT-LINE.                       
002590     05  WS-PLH-TITLE           PIC X(50).                                
002600     05  FILLER                 PIC X(82).                                
002610 01  WS-PRINT-LINE-TOTAL REDEFINES WS-PRINT-LINE.                         
002620     05  WS-PLT-LABEL           PIC X(30).                                
002630     05  WS-PLT-COUNT           PIC ZZZ,ZZ9.                              
002640     05  FILLER                 PIC X(02).                                
002650     05  WS-PLT-AMOUNT          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                
002660     05  FILLER                 PIC X(72).                                
002670*****************************************************************         
002680 PROCEDURE DIVISION.                                                      
002690*                                                                         
002700 0100-MAIN-LOGIC.                                                         
002710     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
002720     PERFORM 2000-LOAD-CARD-TABLE THRU 2000-EXIT.                         
002730     PERFORM 2200-LOAD-CUST-TABLE THRU 2200-EXIT.                         
002740     PERFORM 3000-PRINT-HEADING THRU 3000-EXIT.                           
002750     READ TRANSFER-TRANS                                                  
002760         AT END MOVE "Y" TO WS-TRN-1                                      
002770     END-READ.                                                            
002780     PERFORM 4000-PROCESS-ONE-TXN THRU 4000-EXIT                          
002790         UNTIL TRN-EOF.                                                   
002800     PERFORM 7000-PRINT-TOTALS THRU 7000-EXIT.                            
002810     PERFORM 8000-WRITE-CARD-MASTER THRU 8000-EXIT.                       
002820     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
002830     STOP RUN.                                                            
002840*****************************************************************         
002850* OPEN FILES AND PRIME THE RUN COUNTERS                                   
002860*****************************************************************         
002870 1000-INITIALIZE.                                                         
002880     MOVE ZERO TO WS-CARD-COUNT WS-CUST-COUNT.                            
002890     MOVE ZERO TO WS-COMPLETED-COUNT WS-COMPLETED-AMOUNT.                 
002900     MOVE ZERO TO WS-FAILED-COUNT WS-GRAND-AMOUNT.                        
002910     OPEN INPUT  CARD-MASTER-IN.                                          
002920     OPEN INPUT  CUSTOMER-MASTER.                                         
002930     OPEN INPUT  TRANSFER-TRANS.                                          
002940     OPEN OUTPUT TRANSFER-JOURNAL.                                        
002950     OPEN OUTPUT XFR-REPORT.                                              
002960 1000-EXIT.                                                               
002970     EXIT.                                                                
002980*****************************************************************         
002990* LOAD THE ENTIRE CARD MASTER INTO WS-CARD-TABLE                          
003000*****************************************************************         
003010 2000-LOAD-CARD-TABLE.                                                    
003020     READ CARD-MASTER-IN                                                  
003030         AT END MOVE "Y" TO WS-CMI-1                                      
003040     END-READ.                                                            
003050     PERFORM 2100-LOAD-ONE-CARD THRU 2100-EXIT                            
003060         UNTIL WS-CMI-1 = "Y".                                            
003070     CLOSE CARD-MASTER-IN.                                                
003080 2000-EXIT.                                                               
003090     EXIT.                                                                
003100*                                                                         
003110 2100-LOAD-ONE-CARD.                                                      
003120     IF WS-CARD-COUNT < WS-MAX-TABLE-SIZE                                 
003130         ADD 1 TO WS-CARD-COUNT                                           
003140         MOVE CARD-ID       OF CARD-MASTER-IN-REC                         
003150             TO WS-CT-CARD-ID (WS-CARD-COUNT)                             
003160         MOVE CARD-PAN      OF CARD-MASTER-IN-REC                         
003170             TO WS-CT-PAN (WS-CARD-COUNT)                                 
003180         MOVE CARD-HOLDER   OF CARD-MASTER-IN-REC                         
003190             TO WS-CT-HOLDER (WS-CARD-COUNT)                              
003200         MOVE CARD-EXPIRY   OF CARD-MASTER-IN-REC                         
003210             TO WS-CT-EXPIRY (WS-CARD-COUNT)                              
003220         MOVE CARD-STATUS   OF CARD-MASTER-IN-REC                         
003230             TO WS-CT-STATUS (WS-CARD-COUNT)                              
003240         MOVE CARD-BALANCE  OF CARD-MASTER-IN-REC                         
003250             TO WS-CT-BALANCE (WS-CARD-COUNT)                             
003260         MOVE CARD-CVV      OF CARD-MASTER-IN-REC                         
003270             TO WS-CT-CVV (WS-CARD-COUNT)                                 
003280         MOVE CARD-OWNER-ID OF CARD-MASTER-IN-REC                         
003290             TO WS-CT-OWNER-ID (WS-CARD-COUNT)                            
003300     ELSE                                                                 
003310         DISPLAY "XFRPOST CARD TABLE FULL AT "                            
003320             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"                         
003330     END-IF.                                                              
003340     READ CARD-MASTER-IN                                                  
003350         AT END MOVE "Y" TO WS-CMI-1                                      
003360     END-READ.                                                            
003370 2100-EXIT.                                                               
003380     EXIT.                                                                
003390*****************************************************************         
003400* LOAD THE ENTIRE CUSTOMER MASTER INTO WS-CUST-TABLE SO THE               
003410* REQUESTING CUSTOMER'S ACTIVE FLAG CAN BE CHECKED BY 4150 BELOW          
003420*****************************************************************         
003430 2200-LOAD-CUST-TABLE.                                                    
003440     READ CUSTOMER-MASTER                                                 
003450         AT END MOVE "Y" TO WS-CUS-1                                      
003460     END-READ.                                                            
003470     PERFORM 2210-LOAD-ONE-CUST THRU 2210-EXIT                            
003480         UNTIL WS-CUS-1 = "Y".                                            
003490     CLOSE CUSTOMER-MASTER.                                               
003500 2200-EXIT.                                                               
003510     EXIT.                                                                
003520*                                                                         
003530 2210-LOAD-ONE-CUST.                                                      
003540     IF WS-CUST-COUNT < WS-MAX-TABLE-SIZE                                 
003550         ADD 1 TO WS-CUST-COUNT                                           
003560         MOVE CUST-ID     OF CUSTOMER-MASTER-REC                          
003570             TO WS-CT-CUST-ID (WS-CUST-COUNT)                             
003580         MOVE CUST-ACTIVE OF CUSTOMER-MASTER-REC                          
003590             TO WS-CT-ACTIVE (WS-CUST-COUNT)                              
003600     ELSE                                                                 
003610         DISPLAY "XFRPOST CUSTOMER TABLE FULL AT "                        
003620             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"                         
003630     END-IF.                                                              
003640     READ CUSTOMER-MASTER                                                 
003650         AT END MOVE "Y" TO WS-CUS-1                                      
003660     END-READ.                                                            
003670 2210-EXIT.                                                               
003680     EXIT.                                                                
003690*****************************************************************         
003700* WRITE THE REPORT HEADING LINE                                           
003710*****************************************************************         
003720 3000-PRINT-HEADING.                                                      
003730     MOVE SPACES TO WS-PRINT-LINE-HEADING.                                
003740     MOVE "MERIDIAN TRUST - TRANSFER ACTIVITY REPORT"                     
003750         TO WS-PLH-TITLE.                                                 
003760     MOVE WS-PRINT-LINE-HEADING TO XFR-REPORT-LINE.                       
003770     WRITE XFR-REPORT-LINE.                                               
003780 3000-EXIT.                                                               
003790     EXIT.                                                                
003800*****************************************************************         
003810* VALIDATE, POST AND JOURNAL ONE TRANSFER TRANSACTION                     
003820*****************************************************************         
003830 4000-PROCESS-ONE-TXN.                                                    
003840     PERFORM 4100-VALIDATE-ONE-TXN THRU 4100-EXIT.                        
003850     IF TXN-IS-ELIGIBLE                                                   
003860         PERFORM 4700-POST-TRANSFER THRU 4700-EXIT                        
003870         ADD 1 TO WS-COMPLETED-COUNT                                      
003880         ADD TRN-AMOUNT TO WS-COMPLETED-AMOUNT WS-GRAND-AMOUNT            
003890     ELSE                                                                 
003900         ADD 1 TO WS-FAILED-COUNT                                         
003910     END-IF.                                                              
003920     PERFORM 4800-WRITE-JOURNAL-LINE THRU 4800-EXIT.                      
003930     PERFORM 4900-PRINT-DETAIL-LINE THRU 4900-EXIT.                       
003940     READ TRANSFER-TRANS                                                  
003950         AT END MOVE "Y" TO WS-TRN-1                                      
003960     END-READ.                                                            
003970 4000-EXIT.                                                               
003980     EXIT.                                                                
003990*****************************************************************         
004000* RUN THE EIGHT ELIGIBILITY CHECKS IN ORDER - FIRST FAILURE WINS          
004010*****************************************************************         
004020 4100-VALIDATE-ONE-TXN.                                                   
004030     MOVE "Y" TO WS-ELIGIBLE.                                             
004040     MOVE SPACES TO WS-REJECT-REASON.                                     
004050     PERFORM 4150-CHECK-CUSTOMER-ACTIVE THRU 4150-EXIT.                   
004060     IF TXN-IS-ELIGIBLE                                                   
004070         PERFORM 4200-FIND-BOTH-CARDS THRU 4200-EXIT                      
004080     END-IF.                                                              
004090     IF TXN-IS-ELIGIBLE                                                   
004100         PERFORM 4300-CHECK-OWNERSHIP THRU 4300-EXIT                      
004110     END-IF.                                                              
004120     IF TXN-IS-ELIGIBLE                                                   
004130         PERFORM 4400-CHECK-NOT-SAME-CARD THRU 4400-EXIT                  
004140     END-IF.                                                              
004150     IF TXN-IS-ELIGIBLE                                                   
004160         PERFORM 4500-CHECK-STATUS-AND-EXPIRY THRU 4500-EXIT              
004170     END-IF.                                                              
004180     IF TXN-IS-ELIGIBLE                                                   
004190         PERFORM 4600-CHECK-AMOUNT-AND-FUNDS THRU 4600-EXIT               
004200     END-IF.                                                              
004210 4100-EXIT.                                                               
004220     EXIT.                                                                
004230*****************************************************************         
004240* A DEACTIVATED CUSTOMER MAY NOT INITIATE A TRANSFER - CHECKED            
004250* FIRST, AHEAD OF ANY CARD LOOKUP                                         
004260*****************************************************************         
004270 4150-CHECK-CUSTOMER-ACTIVE.                                              
004280     MOVE ZERO TO WS-CUST-TARGET-SUB.                                     
004290     MOVE 1 TO WS-CUST-SUBSCRIPT.                                         
004300     PERFORM 4160-SCAN-ONE-CUST THRU 4160-EXIT                            
004310         VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1                            
004320         UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT.                         
004330     IF WS-CUST-TARGET-SUB = ZERO                                         
004340         MOVE "N" TO WS-ELIGIBLE                                          
004350         MOVE "Requesting customer not found" TO WS-REJECT-REASON         
004360     ELSE                                                                 
004370         IF WS-CT-ACTIVE (WS-CUST-TARGET-SUB)                             
004380                 NOT = WS-CUST-ACTIVE-FLAG                                
004390             MOVE "N" TO WS-ELIGIBLE                                      
004400             MOVE "Customer account is not active"                        
004410                 TO WS-REJECT-REASON                                      
004420         END-IF                                                           
004430     END-IF.                                                              
004440 4150-EXIT.                                                               
004450     EXIT.                                                                
004460*                                                                         
004470 4160-SCAN-ONE-CUST.                                                      
004480     IF TRN-USER-ID = WS-CT-CUST-ID (WS-CUST-SUBSCRIPT)                   
004490         MOVE WS-CUST-SUBSCRIPT TO WS-CUST-TARGET-SUB                     
004500     END-IF.                                                              
004510 4160-EXIT.                                                               
004520     EXIT.                                                                
004530*                                                                         
004540 4200-FIND-BOTH-CARDS.                                                    
004550     MOVE ZERO TO WS-FROM-SUBSCRIPT WS-TO-SUBSCRIPT.                      
004560     MOVE 1 TO WS-CARD-SUBSCRIPT.                                         
004570     PERFORM 4210-SCAN-ONE-CARD THRU 4210-EXIT                            
004580         VARYING WS-CARD-SUBSCRIPT FROM 1 BY 1                            
004590         UNTIL WS-CARD-SUBSCRIPT > WS-CARD-COUNT.                         
004600     IF WS-FROM-SUBSCRIPT = ZERO                                          
004610         MOVE "N" TO WS-ELIGIBLE                                          
004620         MOVE "Source card not found" TO WS-REJECT-REASON                 
004630     ELSE                                                                 
004640         IF WS-TO-SUBSCRIPT = ZERO                                        
004650             MOVE "N" TO WS-ELIGIBLE                                      
004660             MOVE "Destination card not found" TO WS-REJECT-REASON        
004670         END-IF                                                           
004680     END-IF.                                                              
004690 4200-EXIT.                                                               
004700     EXIT.                                                                
004710*                                                                         
004720 4210-SCAN-ONE-CARD.                                                      
004730     IF TRN-FROM-CARD = WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)                 
004740         MOVE WS-CARD-SUBSCRIPT TO WS-FROM-SUBSCRIPT                      
004750     END-IF.                                                              
004760     IF TRN-TO-CARD = WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)                   
004770         MOVE WS-CARD-SUBSCRIPT TO WS-TO-SUBSCRIPT                        
004780     END-IF.                                                              
004790 4210-EXIT.                                                               
004800     EXIT.                                                                
004810*                                                                         
004820 4300-CHECK-OWNERSHIP.                                                    
004830     IF WS-CT-OWNER-ID (WS-FROM-SUBSCRIPT) NOT = TRN-USER-ID              
004840         MOVE "N" TO WS-ELIGIBLE                                          
004850         MOVE "Source card does not belong to you"                        
004860             TO WS-REJECT-REASON                                          
004870     ELSE                                                                 
004880         IF WS-CT-OWNER-ID (WS-TO-SUBSCRIPT) NOT = TRN-USER-ID            
004890             MOVE "N" TO WS-ELIGIBLE                                      
004900             MOVE "You can only transfer between your own cards"          
004910                 TO WS-REJECT-REASON                                      
004920         END-IF                                                           
004930     END-IF.                                                              
004940 4300-EXIT.                                                               
004950     EXIT.                                                                
004960*                                                                         
004970 4400-CHECK-NOT-SAME-CARD.                                                
004980     IF TRN-FROM-CARD = TRN-TO-CARD                                       
004990         MOVE "N" TO WS-ELIGIBLE                                          
005000         MOVE "Cannot transfer to the same card"                          
005010             TO WS-REJECT-REASON                                          
005020     END-IF.                                                              
005030 4400-EXIT.                                                               
005040     EXIT.                                                                
005050*                                                                         
005060 4500-CHECK-STATUS-AND-EXPIRY.                                            
005070     IF WS-CT-STATUS (WS-FROM-SUBSCRIPT) NOT = WS-STATUS-ACTIVE           
005080         MOVE "N" TO WS-ELIGIBLE                                          
005090         MOVE "Source card is not active" TO WS-REJECT-REASON             
005100     ELSE                                                                 
005110         IF WS-CT-STATUS (WS-TO-SUBSCRIPT) NOT = WS-STATUS-ACTIVE         
005120             MOVE "N" TO WS-ELIGIBLE                                      
005130             MOVE "Destination card is not active"                        
005140                 TO WS-REJECT-REASON                                      
005150         END-IF                                                           
005160     END-IF.                                                              
005170     IF TXN-IS-ELIGIBLE                                                   
005180         CALL "DATVAL" USING WS-CT-EXPIRY (WS-FROM-SUBSCRIPT)             
005190             WS-TODAY-CCYYMMDD WS-DATVAL-RETURN-CD                        
005200         IF WS-DATVAL-RETURN-CD = "Y"                                     
005210             MOVE "N" TO WS-ELIGIBLE                                      
005220             MOVE "Source card is expired" TO WS-REJECT-REASON            
005230         ELSE                                                             
005240             CALL "DATVAL" USING WS-CT-EXPIRY (WS-TO-SUBSCRIPT)           
005250                 WS-TODAY-CCYYMMDD WS-DATVAL-RETURN-CD                    
005260             IF WS-DATVAL-RETURN-CD = "Y"                                 
005270                 MOVE "N" TO WS-ELIGIBLE                                  
005280                 MOVE "Destination card is expired"                       
005290                     TO WS-REJECT-REASON                                  
005300             END-IF                                                       
005310         END-IF                                                           
005320     END-IF.                                                              
005330 4500-EXIT.                                                               
005340     EXIT.                                                                
005350*                                                                         
005360 4600-CHECK-AMOUNT-AND-FUNDS.                                             
005370     IF TRN-AMOUNT NOT > 0                                                
005380         MOVE "N" TO WS-ELIGIBLE                                          
005390         MOVE "Transfer amount must be positive"                          
005400             TO WS-REJECT-REASON                                          
005410     ELSE                                                                 
005420         IF WS-CT-BALANCE (WS-FROM-SUBSCRIPT) < TRN-AMOUNT                
005430             MOVE "N" TO WS-ELIGIBLE                                      
005440             MOVE "Insufficient funds on the source card"                 
005450                 TO WS-REJECT-REASON                                      
005460         END-IF                                                           
005470     END-IF.                                                              
005480 4600-EXIT.                                                               
005490     EXIT.                                                                
005500*****************************************************************         
005510* DEBIT THE SOURCE AND CREDIT THE DESTINATION IN THE TABLE                
005520*****************************************************************         
005530 4700-POST-TRANSFER.                                                      
005540     SUBTRACT TRN-AMOUNT FROM WS-CT-BALANCE (WS-FROM-SUBSCRIPT).          
005550     ADD      TRN-AMOUNT TO   WS-CT-BALANCE (WS-TO-SUBSCRIPT).            
005560 4700-EXIT.                                                               
005570     EXIT.                                                                
005580*****************************************************************         
005590* WRITE THE JOURNAL RECORD FOR THIS TRANSACTION                           
005600*****************************************************************         
005610 4800-WRITE-JOURNAL-LINE.                                                 
005620     MOVE "UNKNOWN CARD       " TO WS-MASKED-FROM-PAN                     
005630                                    WS-MASKED-TO-PAN.                     
005640     MOVE "M" TO WS-MASK-FUNCTION.                                        
005650     IF WS-FROM-SUBSCRIPT NOT = ZERO                                      
005660         CALL "PANMASK" USING WS-MASK-FUNCTION                            
005670             WS-CT-PAN (WS-FROM-SUBSCRIPT)                                
005680             WS-MASKED-FROM-PAN WS-TODAY-CCYYMMDD                         
005690             WS-DISP-EXPIRY-UNUSED                                        
005700     END-IF.                                                              
005710     IF WS-TO-SUBSCRIPT NOT = ZERO                                        
005720         CALL "PANMASK" USING WS-MASK-FUNCTION                            
005730             WS-CT-PAN (WS-TO-SUBSCRIPT)                                  
005740             WS-MASKED-TO-PAN WS-TODAY-CCYYMMDD                           
005750             WS-DISP-EXPIRY-UNUSED                                        
005760     END-IF.                                                              
005770     MOVE TRN-ID           TO TRJ-ID.                                     
005780     MOVE TRN-FROM-CARD    TO TRJ-FROM-CARD.                              
005790     MOVE TRN-TO-CARD      TO TRJ-TO-CARD.                                
005800     MOVE TRN-AMOUNT       TO TRJ-AMOUNT.                                 
005810     MOVE TRN-USER-ID      TO TRJ-USER-ID.                                
005820     MOVE TRN-DATE         TO TRJ-DATE.                                   
005830     MOVE TRN-DESC         TO TRJ-DESC.                                   
005840     MOVE WS-MASKED-FROM-PAN TO TRJ-FROM-MASKED.                          
005850     MOVE WS-MASKED-TO-PAN   TO TRJ-TO-MASKED.                            
005860     IF TXN-IS-ELIGIBLE                                                   
005870         MOVE "COMPLETED"  TO TRJ-STATUS                                  
005880         MOVE SPACES       TO TRJ-REASON                                  
005890     ELSE                                                                 
005900         MOVE "FAILED"     TO TRJ-STATUS                                  
005910         MOVE WS-REJECT-REASON TO TRJ-REASON                              
005920     END-IF.                                                              
005930     WRITE TRANSFER-JOURNAL-RECORD.                                       
005940 4800-EXIT.                                                               
005950     EXIT.                                                                
005960*****************************************************************         
005970* WRITE THE TRANSFER REPORT DETAIL LINE                                   
005980*****************************************************************         
005990 4900-PRINT-DETAIL-LINE.                                                  
006000     MOVE SPACES TO WS-PRINT-LINE.                                        
006010     MOVE TRN-ID TO WS-PL-TRN-ID.                                         
006020     MOVE WS-MASKED-FROM-PAN TO WS-PL-FROM-MASKED.                        
006030     MOVE WS-MASKED-TO-PAN   TO WS-PL-TO-MASKED.                          
006040     MOVE TRN-AMOUNT      TO WS-PL-AMOUNT.                                
006050     MOVE TRJ-STATUS      TO WS-PL-STATUS.                                
006060     MOVE TRJ-REASON      TO WS-PL-REASON.                                
006070     MOVE WS-PRINT-LINE   TO XFR-REPORT-LINE.                             
006080     WRITE XFR-REPORT-LINE.                                               
006090 4900-EXIT.                                                               
006100     EXIT.                                                                
006110*****************************************************************         
006120* PRINT THE COMPLETED/FAILED/GRAND TOTAL LINES                            
006130*****************************************************************         
006140 7000-PRINT-TOTALS.                                                       
006150     MOVE SPACES TO WS-PRINT-LINE-TOTAL.                                  
006160     MOVE "COMPLETED TRANSFERS" TO WS-PLT-LABEL.                          
006170     MOVE WS-COMPLETED-COUNT TO WS-PLT-COUNT.                             
006180     MOVE WS-COMPLETED-AMOUNT TO WS-PLT-AMOUNT.                           
006190     MOVE WS-PRINT-LINE-TOTAL TO XFR-REPORT-LINE.                         
006200     WRITE XFR-REPORT-LINE.                                               
006210     MOVE SPACES TO WS-PRINT-LINE-TOTAL.                                  
006220     MOVE "FAILED TRANSFERS" TO WS-PLT-LABEL.                             
006230     MOVE WS-FAILED-COUNT TO WS-PLT-COUNT.                                
006240     MOVE ZERO TO WS-PLT-AMOUNT.                                          
006250     MOVE WS-PRINT-LINE-TOTAL TO XFR-REPORT-LINE.                         
006260     WRITE XFR-REPORT-LINE.                                               
006270     MOVE SPACES TO WS-PRINT-LINE-TOTAL.                                  
006280     MOVE "GRAND TOTAL AMOUNT" TO WS-PLT-LABEL.                           
006290     MOVE ZERO TO WS-PLT-COUNT.                                           
006300     MOVE WS-GRAND-AMOUNT TO WS-PLT-AMOUNT.                               
006310     MOVE WS-PRINT-LINE-TOTAL TO XFR-REPORT-LINE.                         
006320     WRITE XFR-REPORT-LINE.                                               
006330 7000-EXIT.                                                               
006340     EXIT.                                                                
006350*****************************************************************         
006360* WRITE THE UPDATED CARD TABLE BACK TO THE NEW CARD MASTER                
006370*****************************************************************         
006380 8000-WRITE-CARD-MASTER.                                                  
006390     OPEN OUTPUT CARD-MASTER-OUT.                                         
006400     MOVE 1 TO WS-CARD-SUBSCRIPT.                                         
006410     PERFORM 8100-WRITE-ONE-CARD THRU 8100-EXIT                           
006420         VARYING WS-CARD-SUBSCRIPT FROM 1 BY 1                            
006430         UNTIL WS-CARD-SUBSCRIPT > WS-CARD-COUNT.                         
006440     CLOSE CARD-MASTER-OUT.                                               
006450 8000-EXIT.                                                               
006460     EXIT.                                                                
006470*                                                                         
006480 8100-WRITE-ONE-CARD.                                                     
006490     MOVE WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)                               
006500         TO CARD-ID       OF CARD-MASTER-OUT-REC.                         
006510     MOVE WS-CT-PAN (WS-CARD-SUBSCRIPT)                                   
006520         TO CARD-PAN      OF CARD-MASTER-OUT-REC.                         
006530     MOVE WS-CT-HOLDER (WS-CARD-SUBSCRIPT)                                
006540         TO CARD-HOLDER   OF CARD-MASTER-OUT-REC.                         
006550     MOVE WS-CT-EXPIRY (WS-CARD-SUBSCRIPT)                                
006560         TO CARD-EXPIRY   OF CARD-MASTER-OUT-REC.                         
006570     MOVE WS-CT-STATUS (WS-CARD-SUBSCRIPT)                                
006580         TO CARD-STATUS   OF CARD-MASTER-OUT-REC.                         
006590     MOVE WS-CT-BALANCE (WS-CARD-SUBSCRIPT)                               
006600         TO CARD-BALANCE  OF CARD-MASTER-OUT-REC.                         
006610     MOVE WS-CT-CVV (WS-CARD-SUBSCRIPT)                                   
006620         TO CARD-CVV      OF CARD-MASTER-OUT-REC.                         
006630     MOVE WS-CT-OWNER-ID (WS-CARD-SUBSCRIPT)                              
006640         TO CARD-OWNER-ID OF CARD-MASTER-OUT-REC.                         
006650     WRITE CARD-MASTER-OUT-REC.                                           
006660 8100-EXIT.                                                               
006670     EXIT.                                                                
006680*****************************************************************         
006690* CLOSE THE REMAINING FILES                                               
006700*****************************************************************         
006710 9000-TERMINATE.                                                          
006720     CLOSE TRANSFER-TRANS.                                                
006730     CLOSE TRANSFER-JOURNAL.                                              
006740     CLOSE XFR-REPORT.                                                    
006750 9000-EXIT.                                                               
006760     EXIT.                                                                
