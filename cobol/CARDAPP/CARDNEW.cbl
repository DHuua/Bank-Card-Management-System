000100* (c) 1994-2001 Meridian Trust Data Processing Center                     
000110* All Rights Reserved                                                     
000120*                                                                         
000130* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                      
000140* MERIDIAN TRUST CARD SYSTEMS GROUP                                       
000150*                                                                         
000160* #ident "@(#) CARDAPP/CARDNEW.cbl  $Revision: 2.3 $"                     
000170*                                                                         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    CARDNEW.                                                  
000200 AUTHOR.        R. HALVORSEN.                                             
000210 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.                      
000220 DATE-WRITTEN.  03/10/1994.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.                   
000250*****************************************************************         
000260*  CHANGE LOG                                                             
000270*                                                                         
000280*  DATE        BY          TICKET      DESCRIPTION                        
000290*  ----------  ----------  ----------  -----------------------            
000300*  1994-03-10  RHALVORS    CC-043      ORIGINAL NEW CARD INTAKE           
000310*  1994-11-22  RHALVORS    CC-061      ADD DUP PAN TABLE SCAN             
000320*  1995-06-05  JFENWICK    CC-073      VALIDATE OWNER AGAINST CUST        
000330*                                      MASTER BEFORE POSTING CARD         
000340*  1996-10-14  JFENWICK    CC-140      DEFAULT BALANCE/STATUS WHEN        
000350*                                      REQUEST LEAVES THEM BLANK          
000360*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - EXPIRY PASSED         
000370*                                      TO DATVAL AS CCYYMMDD, OK          
000380*  1999-03-19  T.OKAFOR    CC-238      RAISE CARD/CUST TABLE SIZES        
000390*                                      FOR GROWTH, WAS 2000 NOW 5K        
000400*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT          
000410*  2006-08-15  S.ABIODUN   CC-358      TABLE LIMIT MOVED TO A             
000420*                                      77-LEVEL, GUARD AGAINST            
000430*                                      OVERRUN ON A FULL TABLE            
000440*****************************************************************         
000450* THIS RUN VALIDATES AND POSTS NEW-CARD-REQUEST RECORDS ONTO THE          
000460* CARD MASTER.  THE OLD MASTER IS COPIED THROUGH TO THE NEW MASTER        
000470* UNCHANGED, THEN EACH VALIDATED REQUEST IS APPENDED.  CARD-IDS ON        
000480* INCOMING REQUESTS ARE ASSIGNED UPSTREAM AND ARE ALWAYS HIGHER           
000490* THAN ANY CARD-ID ALREADY ON THE MASTER, SO APPENDING KEEPS THE          
000500* OUTPUT MASTER IN ASCENDING CARD-ID SEQUENCE WITHOUT A MERGE.            
000510*                                                                         
000520* EACH REQUEST IS CHECKED IN THIS ORDER - FIRST FAILURE REJECTS:          
000530*   1. PAN PASSES THE LUHN CHECK (SEE LUHNCHK)                            
000540*   2. EXPIRY DATE IS NOT BEFORE TODAY (SEE DATVAL)                       
000550*   3. PAN DOES NOT ALREADY EXIST ON THE CARD MASTER                      
000560*   4. OWNER ID EXISTS ON THE CUSTOMER MASTER                             
000570* BALANCE DEFAULTS TO 0.00 AND STATUS DEFAULTS TO ACTIVE WHEN THE         
000580* REQUEST LEAVES THEM BLANK.                                              
000590*****************************************************************         
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SOURCE-COMPUTER.  IBM-370.                                               
000630 OBJECT-COMPUTER.  IBM-370.                                               
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM.                                                  
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680     SELECT CARD-MASTER-IN  ASSIGN TO CARDMSTI                            
000690         ORGANIZATION IS SEQUENTIAL                                       
000700         FILE STATUS IS WS-CMI-STATUS.                                    
000710     SELECT CARD-MASTER-OUT ASSIGN TO CARDMSTO                            
000720         ORGANIZATION IS SEQUENTIAL                                       
000730         FILE STATUS IS WS-CMO-STATUS.                                    
000740     SELECT NEW-CARD-REQUEST ASSIGN TO NEWCARDI                           
000750         ORGANIZATION IS SEQUENTIAL                                       
000760         FILE STATUS IS WS-NCR-STATUS.                                    
000770     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMSTI                            
000780         ORGANIZATION IS SEQUENTIAL                                       
000790         FILE STATUS IS WS-CUS-STATUS.                                    
000800*                                                                         
000810 DATA DIVISION.                                                           
000820 FILE SECTION.                                                            
000830 FD  CARD-MASTER-IN                                                       
000840     LABEL RECORDS ARE STANDARD.                                          
000850     COPY CARDREC REPLACING                                               
000860         CARD-MASTER-RECORD BY CARD-MASTER-IN-REC.                        
000870*                                                                         
000880 FD  CARD-MASTER-OUT                                                      
000890     LABEL RECORDS ARE STANDARD.                                          
000900     COPY CARDREC REPLACING                                               
000910         CARD-MASTER-RECORD BY CARD-MASTER-OUT-REC.                       
000920*                                                                         
000930 FD  NEW-CARD-REQUEST                                                     
000940     LABEL RECORDS ARE STANDARD.                                          
000950 01  NEW-CARD-REQUEST-REC.                                                
000960     05  NCR-CARD-ID                PIC 9(09).                            
000970     05  NCR-PAN                    PIC 9(16).                            
000980     05  NCR-HOLDER                 PIC X(30).                            
000990     05  NCR-EXPIRY                 PIC 9(08).                            
001000     05  NCR-STATUS                 PIC X(08).                            
001010     05  NCR-BALANCE                PIC S9(13)V99.                        
001020     05  NCR-CVV                    PIC 9(03).                            
001030     05  NCR-OWNER-ID               PIC 9(09).                            
001040     05  FILLER                     PIC X(01).                            
001050*                                                                         
001060 FD  CUSTOMER-MASTER                                                      
001070     LABEL RECORDS ARE STANDARD.                                          
001080     COPY CUSTREC REPLACING                                               
001090         CUSTOMER-MASTER-RECORD BY CUSTOMER-MASTER-REC.                   
001100*                                                                         
001110 WORKING-STORAGE SECTION.                                                 
001120*****************************************************************         
001130* TABLE SIZE LIMIT - BOTH LOOKUP TABLES BELOW ARE OCCURS 5000,            
001140* SEE CC-238.  HOLD THE LIMIT HERE SO 4600/2100/3100 CAN GUARD            
001150* AGAINST RUNNING OFF THE END OF THE TABLE.                               
001160*****************************************************************         
001170 77  WS-MAX-TABLE-SIZE          PIC S9(8) COMP VALUE 5000.                
001180*****************************************************************         
001190* FILE STATUS BYTES - ONE PAIR PER FILE, CHECKED AFTER EVERY I-O          
001200*****************************************************************         
001210 01  WS-CMI-STATUS.                                                       
001220     05  WS-CMI-1               PIC X(01).                                
001230     05  WS-CMI-2               PIC X(01).                                
001240 01  WS-CMO-STATUS.                                                       
001250     05  WS-CMO-1               PIC X(01).                                
001260     05  WS-CMO-2               PIC X(01).                                
001270 01  WS-NCR-STATUS.                                                       
001280     05  WS-NCR-1               PIC X(01).                                
001290     05  WS-NCR-2               PIC X(01).                                
001300 01  WS-CUS-STATUS.                                                       
001310     05  WS-CUS-1               PIC X(01).                                
001320     05  WS-CUS-2               PIC X(01).                                
001330*                                                                         
001340 01  WS-SWITCHES.                                                         
001350     05  WS-CMI-EOF             PIC X(01) VALUE "N".                      
001360         88  CMI-EOF            VALUE "Y".                                
001370     05  WS-NCR-EOF             PIC X(01) VALUE "N".                      
001380         88  NCR-EOF            VALUE "Y".                                
001390     05  WS-REQUEST-OK          PIC X(01) VALUE "Y".                      
001400         88  REQUEST-IS-OK      VALUE "Y".                                
001410     05  WS-OWNER-FOUND         PIC X(01) VALUE "N".                      
001420         88  OWNER-WAS-FOUND    VALUE "Y".                                
001430     05  FILLER                 PIC X(04).                                
001440*                                                                         
001450*****************************************************************         
001460* DUPLICATE-PAN LOOKUP TABLE - LOADED FROM THE OLD MASTER, THEN           
001470* GROWN AS EACH NEW REQUEST IS ACCEPTED SO TWO REQUESTS IN THE            
001480* SAME RUN CANNOT POST THE SAME PAN.                                      
001490*****************************************************************         
001500 01  WS-PAN-TABLE.                                                        
001510     05  WS-PAN-ENTRY OCCURS 5000 TIMES                                   
001520                                PIC 9(16).                                
001530 01  WS-PAN-TABLE-COUNTS.                                                 
001540     05  WS-PAN-COUNT           PIC S9(8) COMP.                           
001550     05  WS-PAN-SUBSCRIPT       PIC S9(8) COMP.                           
001560*                                                                         
001570*****************************************************************         
001580* CUSTOMER-ID LOOKUP TABLE - LOADED FROM THE CUSTOMER MASTER SO           
001590* EACH REQUEST'S OWNER CAN BE VERIFIED WITHOUT RE-READING THE             
001600* CUSTOMER FILE FOR EVERY REQUEST.                                        
001610*****************************************************************         
001620 01  WS-CUST-TABLE.                                                       
001630     05  WS-CUST-ENTRY OCCURS 5000 TIMES                                  
001640                                PIC 9(09).                                
001650 01  WS-CUST-TABLE-COUNTS.                                                
001660     05  WS-CUST-COUNT          PIC S9(8) COMP.                           
001670     05  WS-CUST-SUBSCRIPT      PIC S9(8) COMP.                           
001680*                                                                         
001690 01  WS-RUN-TOTALS.                                                       
001700     05  WS-ACCEPTED-COUNT      PIC S9(8) COMP.                           
001710     05  WS-REJECTED-COUNT      PIC S9(8) COMP.                           
001720*                                                                         
001730 01  WS-LUHN-AREA.                                                        
001740     05  WS-LUHN-MODE           PIC X(01).                                
001750     05  WS-LUHN-STEM           PIC 9(15).                                
001760     05  WS-LUHN-CHECK-DIGIT    PIC 9(01).                                
001770     05  WS-LUHN-RETURN-CD      PIC X(01).                                
001780*                                                                         
001790 01  WS-DATE-AREA.                                                        
001800     05  WS-TODAY-CCYYMMDD      PIC 9(08).                                
001810     05  WS-DATVAL-RETURN-CD    PIC X(01).                                
001820*                                                                         
001830 01  WS-REJECT-MESSAGE         PIC X(50).                                 
001840*                                                                         
001850*****************************************************************         
001860* MASKED-PAN VIEW FOR THE REJECT LOG - THE SHOP NEVER PRINTS A            
001870* FULL PAN, EVEN TO THE CONSOLE, SO THE REJECT LINE SHOWS ONLY            
001880* THE LAST GROUP OF FOUR DIGITS.                                          
001890*****************************************************************         
001900 01  WS-LOG-PAN.                                                          
001910     05  WS-LOG-PAN-G1          PIC 9(04).                                
001920     05  WS-LOG-PAN-G2          PIC 9(04).                                
001930     05  WS-LOG-PAN-G3          PIC 9(04).                                
001940     05  WS-LOG-PAN-G4          PIC 9(04).                                
001950 01  WS-LOG-PAN-NUMERIC REDEFINES WS-LOG-PAN                              
001960                                PIC 9(16).                                
001970*                                                                         
001980*****************************************************************         
001990 PROCEDURE DIVISION.                                                      
002000*                                                                         
002010 0100-MAIN-LOGIC.                                                         
002020     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
002030     PERFORM 2000-LOAD-CUSTOMER-TABLE THRU 2000-EXIT.                     
002040     PERFORM 3000-COPY-OLD-MASTER THRU 3000-EXIT.                         
002050     PERFORM 4000-PROCESS-REQUESTS THRU 4000-EXIT                         
002060         UNTIL NCR-EOF.                                                   
002070     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
002080     STOP RUN.                                                            
002090*****************************************************************         
002100* OPEN ALL FOUR FILES AND PRIME THE RUN COUNTERS                          
002110*****************************************************************         
002120 1000-INITIALIZE.                                                         
002130     MOVE ZERO TO WS-ACCEPTED-COUNT WS-REJECTED-COUNT.                    
002140     MOVE ZERO TO WS-PAN-COUNT WS-CUST-COUNT.                             
002150     OPEN INPUT  CARD-MASTER-IN.                                          
002160     OPEN OUTPUT CARD-MASTER-OUT.                                         
002170     OPEN INPUT  NEW-CARD-REQUEST.                                        
002180     OPEN INPUT  CUSTOMER-MASTER.                                         
002190 1000-EXIT.                                                               
002200     EXIT.                                                                
002210*****************************************************************         
002220* LOAD EVERY CUST-ID ON THE CUSTOMER MASTER INTO WS-CUST-TABLE            
002230*****************************************************************         
002240 2000-LOAD-CUSTOMER-TABLE.                                                
002250     READ CUSTOMER-MASTER                                                 
002260         AT END MOVE "Y" TO WS-CUS-1                                      
002270     END-READ.                                                            
002280     PERFORM 2100-LOAD-ONE-CUSTOMER THRU 2100-EXIT                        
002290         UNTIL WS-CUS-1 = "Y".                                            
002300     CLOSE CUSTOMER-MASTER.                                               
002310 2000-EXIT.                                                               
002320     EXIT.                                                                
002330*                                                                         
002340 2100-LOAD-ONE-CUSTOMER.                                                  
002350     IF WS-CUST-COUNT < WS-MAX-TABLE-SIZE                                 
002360         ADD 1 TO WS-CUST-COUNT                                           
002370         MOVE CUST-ID TO WS-CUST-ENTRY (WS-CUST-COUNT)                    
002380     ELSE                                                                 
002390         DISPLAY "CARDNEW CUSTOMER TABLE FULL AT "                        
002400             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"                         
002410     END-IF.                                                              
002420     READ CUSTOMER-MASTER                                                 
002430         AT END MOVE "Y" TO WS-CUS-1                                      
002440     END-READ.                                                            
002450 2100-EXIT.                                                               
002460     EXIT.                                                                
002470*****************************************************************         
002480* COPY THE OLD CARD MASTER TO THE NEW ONE AND LOAD WS-PAN-TABLE           
002490* WITH EVERY PAN ALREADY ON FILE                                          
002500*****************************************************************         
002510 3000-COPY-OLD-MASTER.                                                    
002520     READ CARD-MASTER-IN                                                  
002530         AT END MOVE "Y" TO WS-CMI-1                                      
002540     END-READ.                                                            
002550     PERFORM 3100-COPY-ONE-CARD THRU 3100-EXIT                            
002560         UNTIL WS-CMI-1 = "Y".                                            
002570     CLOSE CARD-MASTER-IN.                                                
002580 3000-EXIT.                                                               
002590     EXIT.                                                                
002600*                                                                         
002610 3100-COPY-ONE-CARD.                                                      
002620     IF WS-PAN-COUNT < WS-MAX-TABLE-SIZE                                  
002630         ADD 1 TO WS-PAN-COUNT                                            
002640         MOVE CARD-PAN OF CARD-MASTER-IN-REC                              
002650             TO WS-PAN-ENTRY (WS-PAN-COUNT)                               
002660     ELSE                                                                 
002670         DISPLAY "CARDNEW PAN TABLE FULL AT "                             
002680             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"                         
002690     END-IF.                                                              
002700     MOVE CARD-MASTER-IN-REC TO CARD-MASTER-OUT-REC.                      
002710     WRITE CARD-MASTER-OUT-REC.                                           
002720     READ CARD-MASTER-IN                                                  
002730         AT END MOVE "Y" TO WS-CMI-1                                      
002740     END-READ.                                                            
002750 3100-EXIT.                                                               
002760     EXIT.                                                                
002770*****************************************************************         
002780* READ AND VALIDATE EACH NEW-CARD REQUEST, POSTING THE ACCEPTED           
002790* ONES AND COUNTING THE REJECTED ONES                                     
002800*****************************************************************         
002810 4000-PROCESS-REQUESTS.                                                   
002820     READ NEW-CARD-REQUEST                                                
002830         AT END MOVE "Y" TO WS-NCR-1                                      
002840     END-READ.                                                            
002850     IF WS-NCR-1 NOT = "Y"                                                
002860         PERFORM 4100-VALIDATE-ONE-REQUEST THRU 4100-EXIT                 
002870     END-IF.                                                              
002880 4000-EXIT.                                                               
002890     EXIT.                                                                
002900*                                                                         
002910 4100-VALIDATE-ONE-REQUEST.                                               
002920     MOVE "Y" TO WS-REQUEST-OK.                                           
002930     MOVE SPACES TO WS-REJECT-MESSAGE.                                    
002940     PERFORM 4200-CHECK-LUHN THRU 4200-EXIT.                              
002950     IF REQUEST-IS-OK                                                     
002960         PERFORM 4300-CHECK-EXPIRY THRU 4300-EXIT                         
002970     END-IF.                                                              
002980     IF REQUEST-IS-OK                                                     
002990         PERFORM 4400-CHECK-DUPLICATE-PAN THRU 4400-EXIT                  
003000     END-IF.                                                              
003010     IF REQUEST-IS-OK                                                     
003020         PERFORM 4500-CHECK-OWNER THRU 4500-EXIT                          
003030     END-IF.                                                              
003040     IF REQUEST-IS-OK                                                     
003050         PERFORM 4600-POST-NEW-CARD THRU 4600-EXIT                        
003060         ADD 1 TO WS-ACCEPTED-COUNT                                       
003070     ELSE                                                                 
003080         ADD 1 TO WS-REJECTED-COUNT                                       
003090         MOVE NCR-PAN TO WS-LOG-PAN-NUMERIC                               
003100         DISPLAY "CARDNEW REJECT CARD-ID=" NCR-CARD-ID                    
003110             " PAN=....-....-....-" WS-LOG-PAN-G4                         
003120             " REASON=" WS-REJECT-MESSAGE                                 
003130     END-IF.                                                              
003140 4100-EXIT.                                                               
003150     EXIT.                                                                
003160*                                                                         
003170 4200-CHECK-LUHN.                                                         
003180     MOVE "V" TO WS-LUHN-MODE.                                            
003190     CALL "LUHNCHK" USING WS-LUHN-MODE NCR-PAN WS-LUHN-STEM               
003200         WS-LUHN-CHECK-DIGIT WS-LUHN-RETURN-CD.                           
003210     IF WS-LUHN-RETURN-CD NOT = "V"                                       
003220         MOVE "N" TO WS-REQUEST-OK                                        
003230         MOVE "PAN FAILS LUHN CHECK" TO WS-REJECT-MESSAGE                 
003240     END-IF.                                                              
003250 4200-EXIT.                                                               
003260     EXIT.                                                                
003270*                                                                         
003280 4300-CHECK-EXPIRY.                                                       
003290     CALL "DATVAL" USING NCR-EXPIRY WS-TODAY-CCYYMMDD                     
003300         WS-DATVAL-RETURN-CD.                                             
003310     IF WS-DATVAL-RETURN-CD = "Y"                                         
003320         MOVE "N" TO WS-REQUEST-OK                                        
003330         MOVE "EXPIRY DATE CANNOT BE IN THE PAST"                         
003340             TO WS-REJECT-MESSAGE                                         
003350     END-IF.                                                              
003360 4300-EXIT.                                                               
003370     EXIT.                                                                
003380*                                                                         
003390 4400-CHECK-DUPLICATE-PAN.                                                
003400     MOVE 1 TO WS-PAN-SUBSCRIPT.                                          
003410     PERFORM 4410-SCAN-ONE-PAN THRU 4410-EXIT                             
003420         VARYING WS-PAN-SUBSCRIPT FROM 1 BY 1                             
003430         UNTIL WS-PAN-SUBSCRIPT > WS-PAN-COUNT.                           
003440 4400-EXIT.                                                               
003450     EXIT.                                                                
003460*                                                                         
003470 4410-SCAN-ONE-PAN.                                                       
003480     IF NCR-PAN = WS-PAN-ENTRY (WS-PAN-SUBSCRIPT)                         
003490         MOVE "N" TO WS-REQUEST-OK                                        
003500         MOVE "CARD WITH THIS NUMBER ALREADY EXISTS"                      
003510             TO WS-REJECT-MESSAGE                                         
003520         MOVE WS-PAN-COUNT TO WS-PAN-SUBSCRIPT                            
003530     END-IF.                                                              
003540 4410-EXIT.                                                               
003550     EXIT.                                                                
003560*                                                                         
003570 4500-CHECK-OWNER.                                                        
003580     MOVE "N" TO WS-OWNER-FOUND.                                          
003590     MOVE 1 TO WS-CUST-SUBSCRIPT.                                         
003600     PERFORM 4510-SCAN-ONE-CUSTOMER THRU 4510-EXIT                        
003610         VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1                            
003620         UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT.                         
003630     IF NOT OWNER-WAS-FOUND                                               
003640         MOVE "N" TO WS-REQUEST-OK                                        
003650         MOVE "OWNER NOT FOUND ON CUSTOMER MASTER"                        
003660             TO WS-REJECT-MESSAGE                                         
003670     END-IF.                                                              
003680 4500-EXIT.                                                               
003690     EXIT.                                                                
003700*                                                                         
003710 4510-SCAN-ONE-CUSTOMER.                                                  
003720     IF NCR-OWNER-ID = WS-CUST-ENTRY (WS-CUST-SUBSCRIPT)                  
003730         MOVE "Y" TO WS-OWNER-FOUND                                       
003740         MOVE WS-CUST-COUNT TO WS-CUST-SUBSCRIPT                          
003750     END-IF.                                                              
003760 4510-EXIT.                                                               
003770     EXIT.                                                                
003780*****************************************************************         
003790* BUILD THE CARD MASTER RECORD FOR THE ACCEPTED REQUEST, APPLY            
003800* THE BALANCE/STATUS DEFAULTS AND WRITE IT TO THE NEW MASTER              
003810*****************************************************************         
003820 4600-POST-NEW-CARD.                                                      
003830     MOVE NCR-CARD-ID      TO CARD-ID     OF CARD-MASTER-OUT-REC.         
003840     MOVE NCR-PAN          TO CARD-PAN    OF CARD-MASTER-OUT-REC.         
003850     MOVE NCR-HOLDER       TO CARD-HOLDER OF CARD-MASTER-OUT-REC.         
003860     MOVE NCR-EXPIRY       TO CARD-EXPIRY OF CARD-MASTER-OUT-REC.         
003870     MOVE NCR-CVV          TO CARD-CVV    OF CARD-MASTER-OUT-REC.         
003880     MOVE NCR-OWNER-ID     TO                                             
003890         CARD-OWNER-ID OF CARD-MASTER-OUT-REC.                            
003900     IF NCR-STATUS = SPACES                                               
003910         MOVE "ACTIVE"     TO CARD-STATUS OF CARD-MASTER-OUT-REC          
003920     ELSE                                                                 
003930         MOVE NCR-STATUS   TO CARD-STATUS OF CARD-MASTER-OUT-REC          
003940     END-IF.                                                              
003950     MOVE NCR-BALANCE      TO CARD-BALANCE OF CARD-MASTER-OUT-REC.        
003960     WRITE CARD-MASTER-OUT-REC.                                           
003970     IF WS-PAN-COUNT < WS-MAX-TABLE-SIZE                                  
003980         ADD 1 TO WS-PAN-COUNT                                            
003990         MOVE NCR-PAN TO WS-PAN-ENTRY (WS-PAN-COUNT)                      
004000     ELSE                                                                 
004010         DISPLAY "CARDNEW PAN TABLE FULL AT "                             
004020             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"                         
004030     END-IF.                                                              
004040 4600-EXIT.                                                               
004050     EXIT.                                                                
004060*****************************************************************         
004070* CLOSE THE REMAINING FILES AND REPORT THE RUN COUNTS                     
004080*****************************************************************         
004090 9000-TERMINATE.                                                          
004100     CLOSE CARD-MASTER-OUT.                                               
004110     CLOSE NEW-CARD-REQUEST.                                              
004120     DISPLAY "CARDNEW ACCEPTED=" WS-ACCEPTED-COUNT                        
004130         " REJECTED=" WS-REJECTED-COUNT.                                  
004140 9000-EXIT.                                                               
004150     EXIT.                                                                
