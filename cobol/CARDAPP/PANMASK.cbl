000100* (c) 1994-2001 Meridian Trust Data Processing Center                     
000110* All Rights Reserved                                                     
000120*                                                                         
000130* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                      
000140* MERIDIAN TRUST CARD SYSTEMS GROUP                                       
000150*                                                                         
000160* #ident "@(#) CARDAPP/PANMASK.cbl  $Revision: 1.6 $"                     
000170*                                                                         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    PANMASK.                                                  
000200 AUTHOR.        R. HALVORSEN.                                             
000210 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.                      
000220 DATE-WRITTEN.  02/17/1994.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.                   
000250*****************************************************************         
000260*  CHANGE LOG                                                             
000270*                                                                         
000280*  DATE        BY          TICKET      DESCRIPTION                        
000290*  ----------  ----------  ----------  -----------------------            
000300*  1994-02-17  RHALVORS    CC-041      ORIGINAL PAN MASK ROUTINE          
000310*  1994-09-08  RHALVORS    CC-058      ADD EXPIRY MM/YY FORMAT FN         
000320*  1996-02-14  JFENWICK    CC-102      PAD MASK WHEN PAN SHORT            
000330*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - EXPIRY YEAR           
000340*                                      TAKEN AS 2 LOW-ORDER DIGITS        
000350*                                      OF A 4-DIGIT CCYY, NO CHG          
000360*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT          
000370*  2006-08-15  S.ABIODUN   CC-358      FUNCTION CODES MOVED TO            
000380*                                      77-LEVEL CONSTANTS                 
000390*  2006-09-02  S.ABIODUN   CC-362      DROP UNUSED NUMERIC-CLASS          
000400*                                      TEST, THIS ROUTINE DOES NOT        
000410*                                      VALIDATE ITS INPUT                 
000420*****************************************************************         
000430* THIS SUBPROGRAM FORMATS CARD DATA FOR REPORTS AND JOURNALS.             
000440* CALLED BY CARDAGE, XFRPOST AND CUSTMNT WHEREVER A CARD NUMBER           
000450* OR EXPIRY DATE MUST APPEAR ON PRINTED OUTPUT.                           
000460*                                                                         
000470*   LK-FUNCTION = 'M'  MASK LK-PAN, RETURN IN LK-MASKED-PAN AS            
000480*                      "**** **** **** " FOLLOWED BY LAST 4 DIGITS        
000490*   LK-FUNCTION = 'X'  FORMAT LK-EXPIRY INTO LK-DISP-EXP AS MM/YY         
000500*****************************************************************         
000510 ENVIRONMENT DIVISION.                                                    
000520 CONFIGURATION SECTION.                                                   
000530 SOURCE-COMPUTER.  IBM-370.                                               
000540 OBJECT-COMPUTER.  IBM-370.                                               
000550*                                                                         
000560 DATA DIVISION.                                                           
000570 WORKING-STORAGE SECTION.                                                 
000580*****************************************************************         
000590* FUNCTION-CODE CONSTANTS FOR THE LK-FUNCTION DISPATCH BELOW              
000600*****************************************************************         
000610 77  WS-MODE-MASK               PIC X(01) VALUE "M".                      
000620 77  WS-MODE-EXPIRY             PIC X(01) VALUE "X".                      
000630*****************************************************************         
000640* WORK AREA FOR THE PAN MASK BUILD                                        
000650*****************************************************************         
000660 01  WS-WORK-AREA.                                                        
000670     05  WS-PAN-LENGTH          PIC S9(4) COMP.                           
000680*                                                                         
000690 01  WS-PAN-DIGITS.                                                       
000700     05  WS-PAN-GRP-1           PIC 9(04).                                
000710     05  WS-PAN-GRP-2           PIC 9(04).                                
000720     05  WS-PAN-GRP-3           PIC 9(04).                                
000730     05  WS-PAN-GRP-4           PIC 9(04).                                
000740 01  WS-PAN-LAST-FOUR REDEFINES WS-PAN-DIGITS.                            
000750     05  FILLER                 PIC 9(12).                                
000760     05  WS-PAN-LOW-ORDER       PIC 9(04).                                
000770*                                                                         
000780 01  WS-MASK-LITERAL.                                                     
000790     05  FILLER                 PIC X(16) VALUE                           
000800             "**** **** **** ".                                           
000810 01  WS-MASK-BUILD REDEFINES WS-MASK-LITERAL.                             
000820     05  WS-MASK-FRONT          PIC X(12).                                
000830     05  WS-MASK-LAST-GRP       PIC X(04).                                
000840*                                                                         
000850 01  WS-EXPIRY-DIGITS.                                                    
000860     05  WS-EXP-CCYY            PIC 9(04).                                
000870     05  WS-EXP-MM              PIC 9(02).                                
000880     05  WS-EXP-DD              PIC 9(02).                                
000890 01  WS-EXPIRY-YEAR REDEFINES WS-EXPIRY-DIGITS.                           
000900     05  FILLER                 PIC 9(02).                                
000910     05  WS-EXP-YY              PIC 9(02).                                
000920     05  FILLER                 PIC 9(04).                                
000930*                                                                         
000940 LINKAGE SECTION.                                                         
000950 01  LK-FUNCTION                PIC X(01).                                
000960 01  LK-PAN                     PIC 9(16).                                
000970 01  LK-MASKED-PAN              PIC X(19).                                
000980 01  LK-EXPIRY                  PIC 9(08).                                
000990 01  LK-DISP-EXP                PIC X(05).                                
001000*****************************************************************         
001010 PROCEDURE DIVISION USING LK-FUNCTION LK-PAN LK-MASKED-PAN                
001020                           LK-EXPIRY LK-DISP-EXP.                         
001030*                                                                         
001040 0100-MAIN-LOGIC.                                                         
001050     IF LK-FUNCTION = WS-MODE-MASK                                        
001060         PERFORM 0200-MASK-PAN THRU 0200-EXIT                             
001070     ELSE                                                                 
001080         PERFORM 0300-FORMAT-EXPIRY THRU 0300-EXIT                        
001090     END-IF.                                                              
001100     GOBACK.                                                              
001110*****************************************************************         
001120* MASK MODE - PAN IS MASKED AS FOUR ASTERISK GROUPS FOLLOWED BY           
001130* THE LAST 4 DIGITS OF THE PAN.  PANS ON THE CARD MASTER ARE              
001140* ALWAYS 16 DIGITS BUT THE PAD-WHEN-SHORT RULE IS KEPT FOR SAFETY.        
001150*****************************************************************         
001160 0200-MASK-PAN.                                                           
001170     MOVE LENGTH OF LK-PAN TO WS-PAN-LENGTH.                              
001180     MOVE SPACES TO LK-MASKED-PAN.                                        
001190     MOVE WS-MASK-LITERAL TO LK-MASKED-PAN (1:16).                        
001200     MOVE LK-PAN TO WS-PAN-DIGITS.                                        
001210     MOVE WS-PAN-LOW-ORDER TO WS-MASK-LAST-GRP.                           
001220     MOVE WS-MASK-BUILD TO LK-MASKED-PAN (1:16).                          
001230 0200-EXIT.                                                               
001240     EXIT.                                                                
001250*****************************************************************         
001260* EXPIRY DISPLAY MODE - SPLIT THE STORED CCYYMMDD EXPIRY INTO             
001270* MM/YY FOR THE CARD LISTING REPORT.                                      
001280*****************************************************************         
001290 0300-FORMAT-EXPIRY.                                                      
001300     MOVE LK-EXPIRY TO WS-EXPIRY-DIGITS.                                  
001310     MOVE SPACES TO LK-DISP-EXP.                                          
001320     MOVE WS-EXP-MM TO LK-DISP-EXP (1:2).                                 
001330     MOVE "/" TO LK-DISP-EXP (3:1).                                       
001340     MOVE WS-EXP-YY TO LK-DISP-EXP (4:2).                                 
001350 0300-EXIT.                                                               
001360     EXIT.                                                                
