000100* (c) 1994-2001 Meridian Trust Data Processing Center                     
000110* All Rights Reserved                                                     
000120*                                                                         
000130* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                      
000140* MERIDIAN TRUST CARD SYSTEMS GROUP                                       
000150*                                                                         
000160* #ident "@(#) CARDAPP/CARDBLCK.cbl  $Revision: 1.3 $"                    
000170*                                                                         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    CARDBLCK.                                                 
000200 AUTHOR.        J.FENWICK.                                                
000210 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.                      
000220 DATE-WRITTEN.  06/14/1995.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.                   
000250*****************************************************************         
000260*  CHANGE LOG                                                             
000270*                                                                         
000280*  DATE        BY          TICKET      DESCRIPTION                        
000290*  ----------  ----------  ----------  -----------------------            
000300*  1995-06-14  JFENWICK    CC-080      ORIGINAL BLOCK/ACTIVATE RUN        
000310*  1996-11-07  T.OKAFOR    CC-121      REJECT ACTIVATE ON EXPIRED         
000320*                                      CARD, CALL DATVAL RATHER           
000330*                                      THAN INLINE DATE COMPARE           
000340*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - CCYYMMDD DATES        
000350*                                      THROUGHOUT, NO CHANGE              
000360*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT          
000370*  2006-08-15  S.ABIODUN   CC-358      ACTION CODES, STATUS VALUES        
000380*                                      AND TABLE LIMIT MOVED TO           
000390*                                      77-LEVEL CONSTANTS                 
000400*****************************************************************         
000410* THIS RUN APPLIES CARD LIFECYCLE TRANSACTIONS (BLOCK/ACTIVATE)           
000420* AGAINST THE CARD MASTER.  THE WHOLE MASTER IS LOADED INTO               
000430* WS-CARD-TABLE SO ANY CARD CAN BE REACHED REGARDLESS OF                  
000440* TRANSACTION ORDER.  TWO ACTION CODES ARE SUPPORTED -                    
000450*   BLOCK      - SET CARD-STATUS TO BLOCKED, REJECTED IF THE CARD         
000460*                IS ALREADY BLOCKED                                       
000470*   ACTIVATE   - SET CARD-STATUS TO ACTIVE, REJECTED IF THE CARD          
000480*                IS EXPIRED (STATUS EXPIRED OR EXPIRY DATE PASSED)        
000490* A MISSING CARD ALSO REJECTS THE TRANSACTION.  NO PARTIAL UPDATE         
000500* IS EVER WRITTEN TO THE TABLE FOR A REJECTED TRANSACTION.                
000510*****************************************************************         
000520 ENVIRONMENT DIVISION.                                                    
000530 CONFIGURATION SECTION.                                                   
000540 SOURCE-COMPUTER.  IBM-370.                                               
000550 OBJECT-COMPUTER.  IBM-370.                                               
000560 SPECIAL-NAMES.                                                           
000570     C01 IS TOP-OF-FORM.                                                  
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT CARD-MASTER-IN   ASSIGN TO CARDMSTI                           
000610         ORGANIZATION IS SEQUENTIAL                                       
000620         FILE STATUS IS WS-CMI-STATUS.                                    
000630     SELECT CARD-MASTER-OUT  ASSIGN TO CARDMSTO                           
000640         ORGANIZATION IS SEQUENTIAL                                       
000650         FILE STATUS IS WS-CMO-STATUS.                                    
000660     SELECT CARD-LCYC-TRANS  ASSIGN TO CARDLCYI                           
000670         ORGANIZATION IS SEQUENTIAL                                       
000680         FILE STATUS IS WS-CLT-STATUS.                                    
000690     SELECT CARD-LCYC-REPORT ASSIGN TO CARDLCYR                           
000700         ORGANIZATION IS LINE SEQUENTIAL                                  
000710         FILE STATUS IS WS-RPT-STATUS.                                    
000720*                                                                         
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750 FD  CARD-MASTER-IN                                                       
000760     LABEL RECORDS ARE STANDARD.                                          
000770     COPY CARDREC REPLACING                                               
000780         CARD-MASTER-RECORD BY CARD-MASTER-IN-REC.                        
000790*                                                                         
000800 FD  CARD-MASTER-OUT                                                      
000810     LABEL RECORDS ARE STANDARD.                                          
000820     COPY CARDREC REPLACING                                               
000830         CARD-MASTER-RECORD BY CARD-MASTER-OUT-REC.                       
000840*                                                                         
000850 FD  CARD-LCYC-TRANS                                                      
000860     LABEL RECORDS ARE STANDARD.                                          
000870 01  CARD-LCYC-TRANS-REC.                                                 
000880     05  CLT-CARD-ID                PIC 9(09).                            
000890     05  CLT-ACTION                 PIC X(08).                            
000900     05  CLT-REQUEST-DATE           PIC 9(08).                            
000910     05  FILLER                     PIC X(07).                            
000920 01  CARD-LCYC-TRANS-DATE REDEFINES CARD-LCYC-TRANS-REC.                  
000930     05  FILLER                     PIC X(17).                            
000940     05  CLT-REQ-CCYY               PIC 9(04).                            
000950     05  CLT-REQ-MM                 PIC 9(02).                            
000960     05  CLT-REQ-DD                 PIC 9(02).                            
000970     05  FILLER                     PIC X(07).                            
000980*                                                                         
000990 FD  CARD-LCYC-REPORT                                                     
001000     LABEL RECORDS ARE OMITTED                                            
001010     RECORDING MODE IS F.                                                 
001020 01  CARD-LCYC-REPORT-LINE       PIC X(132).                              
001030*                                                                         
001040 WORKING-STORAGE SECTION.                                                 
001050*****************************************************************         
001060* ACTION-CODE CONSTANTS FOR THE CLT-ACTION DISPATCH BELOW, AND THE        
001070* TABLE SIZE LIMIT FOR WS-CARD-TABLE - NO INTRINSIC FUNCTIONS AND         
001080* NO BARE LITERALS IN THE LOGIC, SEE CC-358                               
001090*****************************************************************         
001100 77  WS-ACTION-BLOCK             PIC X(08) VALUE "BLOCK".                 
001110 77  WS-ACTION-ACTIVATE          PIC X(08) VALUE "ACTIVATE".              
001120 77  WS-STATUS-ACTIVE            PIC X(08) VALUE "ACTIVE".                
001130 77  WS-STATUS-BLOCKED           PIC X(08) VALUE "BLOCKED".               
001140 77  WS-STATUS-EXPIRED           PIC X(08) VALUE "EXPIRED".               
001150 77  WS-MAX-TABLE-SIZE           PIC S9(8) COMP VALUE 5000.               
001160*****************************************************************         
001170* FILE STATUS BYTES                                                       
001180*****************************************************************         
001190 01  WS-CMI-STATUS.                                                       
001200     05  WS-CMI-1                PIC X(01).                               
001210     05  WS-CMI-2                PIC X(01).                               
001220 01  WS-CMO-STATUS.                                                       
001230     05  WS-CMO-1                PIC X(01).                               
001240     05  WS-CMO-2                PIC X(01).                               
001250 01  WS-CLT-STATUS.                                                       
001260     05  WS-CLT-1                PIC X(01).                               
001270     05  WS-CLT-2                PIC X(01).                               
001280 01  WS-RPT-STATUS.                                                       
001290     05  WS-RPT-1                PIC X(01).                               
001300     05  WS-RPT-2                PIC X(01).                               
001310*                                                                         
001320 01  WS-SWITCHES.                                                         
001330     05  WS-CLT-EOF               PIC X(01) VALUE "N".                    
001340         88  CLT-EOF              VALUE "Y".                              
001350     05  WS-ACTION-OK             PIC X(01) VALUE "Y".                    
001360         88  ACTION-IS-OK         VALUE "Y".                              
001370     05  FILLER                   PIC X(04).                              
001380*                                                                         
001390 01  WS-DATE-AREA.                                                        
001400     05  WS-TODAY-CCYYMMDD        PIC 9(08).                              
001410     05  WS-DATVAL-RETURN-CD      PIC X(01).                              
001420*                                                                         
001430*****************************************************************         
001440* CARD MASTER LOOKUP TABLE - ONE ENTRY PER CARD, LOADED ONCE AND          
001450* POSTED BACK TO THE NEW MASTER AFTER EVERY TRANSACTION HAS BEEN          
001460* APPLIED                                                                 
001470*****************************************************************         
001480 01  WS-CARD-TABLE.                                                       
001490     05  WS-CARD-ENTRY OCCURS 5000 TIMES.                                 
001500         10  WS-CT-CARD-ID        PIC 9(09).                              
001510         10  WS-CT-PAN            PIC 9(16).                              
001520         10  WS-CT-HOLDER         PIC X(30).                              
001530         10  WS-CT-EXPIRY         PIC 9(08).                              
001540         10  WS-CT-STATUS         PIC X(08).                              
001550         10  WS-CT-BALANCE        PIC S9(13)V99.                          
001560         10  WS-CT-CVV            PIC 9(03).                              
001570         10  WS-CT-OWNER-ID       PIC 9(09).                              
001580 01  WS-CARD-TABLE-COUNTS.                                                
001590     05  WS-CARD-COUNT            PIC S9(8) COMP.                         
001600     05  WS-CARD-SUBSCRIPT        PIC S9(8) COMP.                         
001610     05  WS-TARGET-SUBSCRIPT      PIC S9(8) COMP.                         
001620*                                                                         
001630 01  WS-REJECT-REASON             PIC X(40).                              
001640*                                                                         
001650 01  WS-RUN-TOTALS.                                                       
001660     05  WS-APPLIED-COUNT         PIC S9(8) COMP.                         
001670     05  WS-REJECTED-COUNT        PIC S9(8) COMP.                         
001680*                                                                         
001690*****************************************************************         
001700* LIFECYCLE REPORT LINE LAYOUT - HEADING, DETAIL AND TOTAL FORMS          
001710* ALL MAP ONTO THE SAME 132-BYTE PRINT LINE                               
001720*****************************************************************         
001730 01  WS-PRINT-LINE.                                                       
001740     05  WS-PL-CARD-ID             PIC Z(8)9.                             
001750     05  FILLER                    PIC X(02).                             
001760     05  WS-PL-ACTION              PIC X(08).                             
001770     05  FILLER                    PIC X(02).                             
001780     05  WS-PL-STATUS              PIC X(10).                             
001790     05  FILLER                    PIC X(02).                             
001800     05  WS-PL-REASON              PIC X(40).                             
001810     05  FILLER                    PIC X(59).                             
001820 01  WS-PRINT-LINE-HEADING REDEFINES WS-PRINT-LINE.                       
001830     05  WS-PLH-TITLE              PIC X(50).                             
001840     05  FILLER                    PIC X(82).                             
001850 01  WS-PRINT-LINE-TOTAL REDEFINES WS-PRINT-LINE.                         
001860     05  WS-PLT-LABEL              PIC X(30).                             
001870     05  WS-PLT-COUNT              PIC ZZZ,ZZ9.                           
001880     05  FILLER                    PIC X(95).                             
001890*****************************************************************         
001900 PROCEDURE DIVISION.                                                      
001910*                                                                         
001920 0100-MAIN-LOGIC.                                                         
001930     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001940     PERFORM 2000-LOAD-CARD-TABLE THRU 2000-EXIT.                         
001950     PERFORM 3000-PRINT-HEADING THRU 3000-EXIT.                           
001960     READ CARD-LCYC-TRANS                                                 
001970         AT END MOVE "Y" TO WS-CLT-1                                      
001980     END-READ.                                                            
001990     PERFORM 4000-PROCESS-ONE-TXN THRU 4000-EXIT                          
002000         UNTIL CLT-EOF.                                                   
002010     PERFORM 7000-PRINT-TOTALS THRU 7000-EXIT.                            
002020     PERFORM 8000-WRITE-CARD-MASTER THRU 8000-EXIT.                       
002030     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
002040     STOP RUN.                                                            
002050*****************************************************************         
002060* OPEN FILES AND PRIME THE RUN COUNTERS                                   
002070*****************************************************************         
002080 1000-INITIALIZE.                                                         
002090     MOVE ZERO TO WS-CARD-COUNT.                                          
002100     MOVE ZERO TO WS-APPLIED-COUNT WS-REJECTED-COUNT.                     
002110     OPEN INPUT  CARD-MASTER-IN.                                          
002120     OPEN INPUT  CARD-LCYC-TRANS.                                         
002130     OPEN OUTPUT CARD-LCYC-REPORT.                                        
002140 1000-EXIT.                                                               
002150     EXIT.                                                                
002160*****************************************************************         
002170* LOAD THE ENTIRE CARD MASTER INTO WS-CARD-TABLE                          
002180*****************************************************************         
002190 2000-LOAD-CARD-TABLE.                                                    
002200     READ CARD-MASTER-IN                                                  
002210         AT END MOVE "Y" TO WS-CMI-1                                      
002220     END-READ.                                                            
002230     PERFORM 2100-LOAD-ONE-CARD THRU 2100-EXIT                            
002240         UNTIL WS-CMI-1 = "Y".                                            
002250     CLOSE CARD-MASTER-IN.                                                
002260 2000-EXIT.                                                               
002270     EXIT.                                                                
002280*                                                                         
002290 2100-LOAD-ONE-CARD.                                                      
002300     IF WS-CARD-COUNT < WS-MAX-TABLE-SIZE                                 
002310         ADD 1 TO WS-CARD-COUNT                                           
002320         MOVE CARD-ID        OF CARD-MASTER-IN-REC                        
002330             TO WS-CT-CARD-ID (WS-CARD-COUNT)                             
002340         MOVE CARD-PAN       OF CARD-MASTER-IN-REC                        
002350             TO WS-CT-PAN (WS-CARD-COUNT)                                 
002360         MOVE CARD-HOLDER    OF CARD-MASTER-IN-REC                        
002370             TO WS-CT-HOLDER (WS-CARD-COUNT)                              
002380         MOVE CARD-EXPIRY    OF CARD-MASTER-IN-REC                        
002390             TO WS-CT-EXPIRY (WS-CARD-COUNT)                              
002400         MOVE CARD-STATUS    OF CARD-MASTER-IN-REC                        
002410             TO WS-CT-STATUS (WS-CARD-COUNT)                              
002420         MOVE CARD-BALANCE   OF CARD-MASTER-IN-REC                        
002430             TO WS-CT-BALANCE (WS-CARD-COUNT)                             
002440         MOVE CARD-CVV       OF CARD-MASTER-IN-REC                        
002450             TO WS-CT-CVV (WS-CARD-COUNT)                                 
002460         MOVE CARD-OWNER-ID  OF CARD-MASTER-IN-REC                        
002470             TO WS-CT-OWNER-ID (WS-CARD-COUNT)                            
002480     ELSE                                                                 
002490         DISPLAY "CARDBLCK CARD TABLE FULL AT "                           
002500             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"                         
002510     END-IF.                                                              
002520     READ CARD-MASTER-IN                                                  
002530         AT END MOVE "Y" TO WS-CMI-1                                      
002540     END-READ.                                                            
002550 2100-EXIT.                                                               
002560     EXIT.                                                                
002570*****************************************************************         
002580* WRITE THE REPORT HEADING LINE                                           
002590*****************************************************************         
002600 3000-PRINT-HEADING.                                                      
002610     MOVE SPACES TO WS-PRINT-LINE-HEADING.                                
002620     MOVE "MERIDIAN TRUST - CARD LIFECYCLE REPORT"                        
002630         TO WS-PLH-TITLE.                                                 
002640     MOVE WS-PRINT-LINE-HEADING TO CARD-LCYC-REPORT-LINE.                 
002650     WRITE CARD-LCYC-REPORT-LINE.                                         
002660 3000-EXIT.                                                               
002670     EXIT.                                                                
002680*****************************************************************         
002690* VALIDATE, APPLY AND REPORT ONE LIFECYCLE TRANSACTION                    
002700*****************************************************************         
002710 4000-PROCESS-ONE-TXN.                                                    
002720     PERFORM 4100-VALIDATE-ONE-TXN THRU 4100-EXIT.                        
002730     IF ACTION-IS-OK                                                      
002740         PERFORM 4700-APPLY-ACTION THRU 4700-EXIT                         
002750         ADD 1 TO WS-APPLIED-COUNT                                        
002760     ELSE                                                                 
002770         ADD 1 TO WS-REJECTED-COUNT                                       
002780     END-IF.                                                              
002790     PERFORM 4900-PRINT-DETAIL-LINE THRU 4900-EXIT.                       
002800     READ CARD-LCYC-TRANS                                                 
002810         AT END MOVE "Y" TO WS-CLT-1                                      
002820     END-READ.                                                            
002830 4000-EXIT.                                                               
002840     EXIT.                                                                
002850*****************************************************************         
002860* LOOK UP THE CARD, THEN RUN THE CHECK FOR THE ACTION CODE                
002870*****************************************************************         
002880 4100-VALIDATE-ONE-TXN.                                                   
002890     MOVE "Y" TO WS-ACTION-OK.                                            
002900     MOVE SPACES TO WS-REJECT-REASON.                                     
002910     PERFORM 4200-FIND-CARD THRU 4200-EXIT.                               
002920     IF ACTION-IS-OK AND CLT-ACTION = WS-ACTION-BLOCK                     
002930         PERFORM 4300-CHECK-NOT-BLOCKED THRU 4300-EXIT                    
002940     END-IF.                                                              
002950     IF ACTION-IS-OK AND CLT-ACTION = WS-ACTION-ACTIVATE                  
002960         PERFORM 4400-CHECK-NOT-EXPIRED THRU 4400-EXIT                    
002970     END-IF.                                                              
002980 4100-EXIT.                                                               
002990     EXIT.                                                                
003000*                                                                         
003010 4200-FIND-CARD.                                                          
003020     MOVE ZERO TO WS-TARGET-SUBSCRIPT.                                    
003030     MOVE 1 TO WS-CARD-SUBSCRIPT.                                         
003040     PERFORM 4210-SCAN-ONE-CARD THRU 4210-EXIT                            
003050         VARYING WS-CARD-SUBSCRIPT FROM 1 BY 1                            
003060         UNTIL WS-CARD-SUBSCRIPT > WS-CARD-COUNT.                         
003070     IF WS-TARGET-SUBSCRIPT = ZERO                                        
003080         MOVE "N" TO WS-ACTION-OK                                         
003090         MOVE "Card not found" TO WS-REJECT-REASON                        
003100     END-IF.                                                              
003110 4200-EXIT.                                                               
003120     EXIT.                                                                
003130*                                                                         
003140 4210-SCAN-ONE-CARD.                                                      
003150     IF CLT-CARD-ID = WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)                   
003160         MOVE WS-CARD-SUBSCRIPT TO WS-TARGET-SUBSCRIPT                    
003170     END-IF.                                                              
003180 4210-EXIT.                                                               
003190     EXIT.                                                                
003200*****************************************************************         
003210* BLOCK IS REJECTED IF THE CARD IS ALREADY BLOCKED                        
003220*****************************************************************         
003230 4300-CHECK-NOT-BLOCKED.                                                  
003240     IF WS-CT-STATUS (WS-TARGET-SUBSCRIPT) = WS-STATUS-BLOCKED            
003250         MOVE "N" TO WS-ACTION-OK                                         
003260         MOVE "Card is already blocked" TO WS-REJECT-REASON               
003270     END-IF.                                                              
003280 4300-EXIT.                                                               
003290     EXIT.                                                                
003300*****************************************************************         
003310* ACTIVATE IS REJECTED ON AN EXPIRED CARD - EXPIRED EITHER BY             
003320* STORED STATUS OR BY A PAST EXPIRY DATE NOT YET AGED ON THE              
003330* MASTER, SO DATVAL IS CALLED HERE RATHER THAN TRUSTING THE               
003340* STORED STATUS BYTE ALONE                                                
003350*****************************************************************         
003360 4400-CHECK-NOT-EXPIRED.                                                  
003370     IF WS-CT-STATUS (WS-TARGET-SUBSCRIPT) = WS-STATUS-EXPIRED            
003380         MOVE "N" TO WS-ACTION-OK                                         
003390         MOVE "Cannot activate expired card" TO WS-REJECT-REASON          
003400     ELSE                                                                 
003410         CALL "DATVAL" USING WS-CT-EXPIRY (WS-TARGET-SUBSCRIPT)           
003420             WS-TODAY-CCYYMMDD WS-DATVAL-RETURN-CD                        
003430         IF WS-DATVAL-RETURN-CD = "Y"                                     
003440             MOVE "N" TO WS-ACTION-OK                                     
003450             MOVE "Cannot activate expired card"                          
003460                 TO WS-REJECT-REASON                                      
003470         END-IF                                                           
003480     END-IF.                                                              
003490 4400-EXIT.                                                               
003500     EXIT.                                                                
003510*****************************************************************         
003520* APPLY THE ACTION CODE TO THE CARD ENTRY IN THE TABLE                    
003530*****************************************************************         
003540 4700-APPLY-ACTION.                                                       
003550     EVALUATE CLT-ACTION                                                  
003560         WHEN WS-ACTION-BLOCK                                             
003570             MOVE WS-STATUS-BLOCKED                                       
003580                 TO WS-CT-STATUS (WS-TARGET-SUBSCRIPT)                    
003590         WHEN WS-ACTION-ACTIVATE                                          
003600             MOVE WS-STATUS-ACTIVE                                        
003610                 TO WS-CT-STATUS (WS-TARGET-SUBSCRIPT)                    
003620     END-EVALUATE.                                                        
003630 4700-EXIT.                                                               
003640     EXIT.                                                                
003650*****************************************************************         
003660* WRITE THE LIFECYCLE REPORT DETAIL LINE                                  
003670*****************************************************************         
003680 4900-PRINT-DETAIL-LINE.                                                  
003690     MOVE SPACES TO WS-PRINT-LINE.                                        
003700     MOVE CLT-CARD-ID TO WS-PL-CARD-ID.                                   
003710     MOVE CLT-ACTION  TO WS-PL-ACTION.                                    
003720     IF ACTION-IS-OK                                                      
003730         MOVE "APPLIED"  TO WS-PL-STATUS                                  
003740         MOVE SPACES     TO WS-PL-REASON                                  
003750     ELSE                                                                 
003760         MOVE "REJECTED" TO WS-PL-STATUS                                  
003770         MOVE WS-REJECT-REASON TO WS-PL-REASON                            
003780     END-IF.                                                              
003790     MOVE WS-PRINT-LINE TO CARD-LCYC-REPORT-LINE.                         
003800     WRITE CARD-LCYC-REPORT-LINE.                                         
003810 4900-EXIT.                                                               
003820     EXIT.                                                                
003830*****************************************************************         
003840* PRINT THE APPLIED/REJECTED TOTAL LINES                                  
003850*****************************************************************         
003860 7000-PRINT-TOTALS.                                                       
003870     MOVE SPACES TO WS-PRINT-LINE-TOTAL.                                  
003880     MOVE "TRANSACTIONS APPLIED" TO WS-PLT-LABEL.                         
003890     MOVE WS-APPLIED-COUNT TO WS-PLT-COUNT.                               
003900     MOVE WS-PRINT-LINE-TOTAL TO CARD-LCYC-REPORT-LINE.                   
003910     WRITE CARD-LCYC-REPORT-LINE.                                         
003920     MOVE SPACES TO WS-PRINT-LINE-TOTAL.                                  
003930     MOVE "TRANSACTIONS REJECTED" TO WS-PLT-LABEL.                        
003940     MOVE WS-REJECTED-COUNT TO WS-PLT-COUNT.                              
003950     MOVE WS-PRINT-LINE-TOTAL TO CARD-LCYC-REPORT-LINE.                   
003960     WRITE CARD-LCYC-REPORT-LINE.                                         
003970 7000-EXIT.                                                               
003980     EXIT.                                                                
003990*****************************************************************         
004000* WRITE THE UPDATED CARD TABLE BACK TO THE NEW MASTER                     
004010*****************************************************************         
004020 8000-WRITE-CARD-MASTER.                                                  
004030     OPEN OUTPUT CARD-MASTER-OUT.                                         
004040     MOVE 1 TO WS-CARD-SUBSCRIPT.                                         
004050     PERFORM 8100-WRITE-ONE-CARD THRU 8100-EXIT                           
004060         VARYING WS-CARD-SUBSCRIPT FROM 1 BY 1                            
004070         UNTIL WS-CARD-SUBSCRIPT > WS-CARD-COUNT.                         
004080     CLOSE CARD-MASTER-OUT.                                               
004090 8000-EXIT.                                                               
004100     EXIT.                                                                
004110*                                                                         
004120 8100-WRITE-ONE-CARD.                                                     
004130     MOVE WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)                               
004140         TO CARD-ID        OF CARD-MASTER-OUT-REC.                        
004150     MOVE WS-CT-PAN (WS-CARD-SUBSCRIPT)                                   
004160         TO CARD-PAN       OF CARD-MASTER-OUT-REC.                        
004170     MOVE WS-CT-HOLDER (WS-CARD-SUBSCRIPT)                                
004180         TO CARD-HOLDER    OF CARD-MASTER-OUT-REC.                        
004190     MOVE WS-CT-EXPIRY (WS-CARD-SUBSCRIPT)                                
004200         TO CARD-EXPIRY    OF CARD-MASTER-OUT-REC.                        
004210     MOVE WS-CT-STATUS (WS-CARD-SUBSCRIPT)                                
004220         TO CARD-STATUS    OF CARD-MASTER-OUT-REC.                        
004230     MOVE WS-CT-BALANCE (WS-CARD-SUBSCRIPT)                               
004240         TO CARD-BALANCE   OF CARD-MASTER-OUT-REC.                        
004250     MOVE WS-CT-CVV (WS-CARD-SUBSCRIPT)                                   
004260         TO CARD-CVV       OF CARD-MASTER-OUT-REC.                        
004270     MOVE WS-CT-OWNER-ID (WS-CARD-SUBSCRIPT)                              
004280         TO CARD-OWNER-ID  OF CARD-MASTER-OUT-REC.                        
004290     WRITE CARD-MASTER-OUT-REC.                                           
004300 8100-EXIT.                                                               
004310     EXIT.                                                                
004320*****************************************************************         
004330* CLOSE ALL FILES                                                         
004340*****************************************************************         
004350 9000-TERMINATE.                                                          
004360     CLOSE CARD-LCYC-TRANS.                                               
004370     CLOSE CARD-LCYC-REPORT.                                              
004380 9000-EXIT.                                                               
004390     EXIT.                                                                
