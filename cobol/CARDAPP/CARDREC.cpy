000100*****************************************************************         
000110* CARDREC  --  CARD MASTER RECORD LAYOUT                                  
000120* ONE ENTRY PER PAYMENT CARD OWNED BY A CUSTOMER.  FIXED LENGTH.          
000130* KEYED BY CARD-ID.  MASTER IS KEPT IN CARD-ID SEQUENCE.                  
000140*                                                                         
000150* 1994-02-03  R.HALVORSEN  REQ CC-040  ORIGINAL LAYOUT                    
000160* 1997-11-14  T.OKAFOR     REQ CC-198  ADDED CARD-OWNER-ID                
000170*****************************************************************         
000180 01  CARD-MASTER-RECORD.                                                  
000190     05  CARD-ID                    PIC 9(09).                            
000200     05  CARD-PAN                   PIC 9(16).                            
000210     05  CARD-PAN-GROUPS REDEFINES CARD-PAN.                              
000220         10  CARD-PAN-GRP-1         PIC 9(04).                            
000230         10  CARD-PAN-GRP-2         PIC 9(04).                            
000240         10  CARD-PAN-GRP-3         PIC 9(04).                            
000250         10  CARD-PAN-GRP-4         PIC 9(04).                            
000260     05  CARD-HOLDER                PIC X(30).                            
000270     05  CARD-EXPIRY                PIC 9(08).                            
000280     05  CARD-EXPIRY-PARTS REDEFINES CARD-EXPIRY.                         
000290         10  CARD-EXP-YYYY          PIC 9(04).                            
000300         10  CARD-EXP-MM            PIC 9(02).                            
000310         10  CARD-EXP-DD            PIC 9(02).                            
000320     05  CARD-STATUS                PIC X(08).                            
000330     05  CARD-BALANCE               PIC S9(13)V99.                        
000340     05  CARD-BALANCE-VIEW REDEFINES CARD-BALANCE.                        
000350         10  CARD-BAL-WHOLE         PIC S9(13).                           
000360         10  CARD-BAL-CENTS         PIC 9(02).                            
000370     05  CARD-CVV                   PIC 9(03).                            
000380     05  CARD-OWNER-ID              PIC 9(09).                            
