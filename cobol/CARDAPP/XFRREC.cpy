000100*****************************************************************         
000110* XFRREC  --  CARD-TO-CARD TRANSFER TRANSACTION / JOURNAL RECORD          
000120* TRN-XXXX FIELDS ARE THE INBOUND REQUEST.  TRJ-XXXX FIELDS ARE           
000130* APPENDED BY XFRPOST TO FORM THE OUTBOUND JOURNAL RECORD.                
000140*                                                                         
000150* 1995-08-09  R.HALVORSEN  REQ CC-071  ORIGINAL LAYOUT                    
000160* 1998-03-02  T.OKAFOR     REQ CC-212  ADDED MASKED-PAN JRNL FLDS         
000170*****************************************************************         
000180 01  TRANSFER-TRANSACTION-RECORD.                                         
000190     05  TRN-ID                     PIC 9(09).                            
000200     05  TRN-CARD-GRP.                                                    
000210         10  TRN-FROM-CARD          PIC 9(09).                            
000220         10  TRN-TO-CARD            PIC 9(09).                            
000230     05  TRN-CARD-PAIR REDEFINES TRN-CARD-GRP                             
000240                                    PIC 9(18).                            
000250     05  TRN-AMOUNT                 PIC S9(13)V99.                        
000260     05  TRN-AMOUNT-VIEW REDEFINES TRN-AMOUNT.                            
000270         10  TRN-AMT-WHOLE          PIC S9(13).                           
000280         10  TRN-AMT-CENTS          PIC 9(02).                            
000290     05  TRN-USER-ID                PIC 9(09).                            
000300     05  TRN-DATE                   PIC 9(08).                            
000310     05  TRN-DATE-PARTS REDEFINES TRN-DATE.                               
000320         10  TRN-DT-YYYY            PIC 9(04).                            
000330         10  TRN-DT-MM              PIC 9(02).                            
000340         10  TRN-DT-DD              PIC 9(02).                            
000350     05  TRN-DESC                   PIC X(40).                            
000360     05  FILLER                     PIC X(04).                            
000370*                                                                         
000380 01  TRANSFER-JOURNAL-RECORD.                                             
000390     05  TRJ-ID                     PIC 9(09).                            
000400     05  TRJ-FROM-CARD              PIC 9(09).                            
000410     05  TRJ-TO-CARD                PIC 9(09).                            
000420     05  TRJ-AMOUNT                 PIC S9(13)V99.                        
000430     05  TRJ-USER-ID                PIC 9(09).                            
000440     05  TRJ-DATE                   PIC 9(08).                            
000450     05  TRJ-DESC                   PIC X(40).                            
000460     05  TRJ-STATUS                 PIC X(10).                            
000470     05  TRJ-REASON                 PIC X(40).                            
000480     05  TRJ-FROM-MASKED            PIC X(19).                            
000490     05  TRJ-TO-MASKED              PIC X(19).                            
000500     05  FILLER                     PIC X(02).                            
