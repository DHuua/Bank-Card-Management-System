000100* (c) 1994-2001 Meridian Trust Data Processing Center                     
000110* All Rights Reserved                                                     
000120*                                                                         
000130* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                      
000140* MERIDIAN TRUST CARD SYSTEMS GROUP                                       
000150*                                                                         
000160* #ident "@(#) CARDAPP/CARDAGE.cbl  $Revision: 2.7 $"                     
000170*                                                                         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    CARDAGE.                                                  
000200 AUTHOR.        R. HALVORSEN.                                             
000210 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.                      
000220 DATE-WRITTEN.  03/21/1994.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.                   
000250*****************************************************************         
000260*  CHANGE LOG                                                             
000270*                                                                         
000280*  DATE        BY          TICKET      DESCRIPTION                        
000290*  ----------  ----------  ----------  -----------------------            
000300*  1994-03-21  RHALVORS    CC-044      ORIGINAL AGING/LISTING RUN         
000310*  1995-02-02  JFENWICK    CC-068      CALL DATVAL FOR EXPIRY TEST        
000320*                                      INSTEAD OF INLINE COMPARE          
000330*  1996-04-19  JFENWICK    CC-110      ADD PER-OWNER CONTROL BREAK        
000340*                                      TO THE LISTING REPORT              
000350*  1997-11-14  T.OKAFOR    CC-198      MASK PAN ON LISTING VIA THE        
000360*                                      NEW PANMASK SUBPROGRAM             
000370*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - CCYYMMDD DATES        
000380*                                      THROUGHOUT, NO CHANGE              
000390*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT          
000400*  2006-08-15  S.ABIODUN   CC-358      STATUS LITERAL MOVED TO A          
000410*                                      77-LEVEL CONSTANT                  
000420*****************************************************************         
000430* THIS RUN AGES THE CARD MASTER AND PRINTS THE CARD LISTING               
000440* REPORT.  EVERY CARD WHOSE EXPIRY DATE HAS PASSED IS SET TO              
000450* STATUS EXPIRED BEFORE THE LISTING LINE IS BUILT.  THE MASTER IS         
000460* IN ASCENDING CARD-OWNER-ID WITHIN THE FILE, SO THE OWNER CONTROL        
000470* BREAK FIRES WHEN CARD-OWNER-ID CHANGES FROM ONE RECORD TO THE           
000480* NEXT.  GRAND TOTALS PRINT AFTER THE LAST MASTER RECORD.                 
000490*****************************************************************         
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER.  IBM-370.                                               
000530 OBJECT-COMPUTER.  IBM-370.                                               
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM.                                                  
000560 INPUT-OUTPUT SECTION.                                                    
000570 FILE-CONTROL.                                                            
000580     SELECT CARD-MASTER-IN  ASSIGN TO CARDMSTI                            
000590         ORGANIZATION IS SEQUENTIAL                                       
000600         FILE STATUS IS WS-CMI-STATUS.                                    
000610     SELECT CARD-MASTER-OUT ASSIGN TO CARDMSTO                            
000620         ORGANIZATION IS SEQUENTIAL                                       
000630         FILE STATUS IS WS-CMO-STATUS.                                    
000640     SELECT CARD-LISTING    ASSIGN TO CARDLIST                            
000650         ORGANIZATION IS LINE SEQUENTIAL                                  
000660         FILE STATUS IS WS-RPT-STATUS.                                    
000670*                                                                         
000680 DATA DIVISION.                                                           
000690 FILE SECTION.                                                            
000700 FD  CARD-MASTER-IN                                                       
000710     LABEL RECORDS ARE STANDARD.                                          
000720     COPY CARDREC REPLACING                                               
000730         CARD-MASTER-RECORD BY CARD-MASTER-IN-REC.                        
000740*                                                                         
000750 FD  CARD-MASTER-OUT                                                      
000760     LABEL RECORDS ARE STANDARD.                                          
000770     COPY CARDREC REPLACING                                               
000780         CARD-MASTER-RECORD BY CARD-MASTER-OUT-REC.                       
000790*                                                                         
000800 FD  CARD-LISTING                                                         
000810     LABEL RECORDS ARE OMITTED                                            
000820     RECORDING MODE IS F.                                                 
000830 01  CARD-LISTING-LINE          PIC X(132).                               
000840*                                                                         
000850 WORKING-STORAGE SECTION.                                                 
000860*****************************************************************         
000870* CARD STATUS CONSTANT SET BY THE AGING STEP BELOW                        
000880*****************************************************************         
000890 77  WS-STATUS-EXPIRED          PIC X(08) VALUE "EXPIRED".                
000900*****************************************************************         
000910* FILE STATUS BYTES                                                       
000920*****************************************************************         
000930 01  WS-CMI-STATUS.                                                       
000940     05  WS-CMI-1               PIC X(01).                                
000950     05  WS-CMI-2               PIC X(01).                                
000960 01  WS-CMO-STATUS.                                                       
000970     05  WS-CMO-1               PIC X(01).                                
000980     05  WS-CMO-2               PIC X(01).                                
000990 01  WS-RPT-STATUS.                                                       
001000     05  WS-RPT-1               PIC X(01).                                
001010     05  WS-RPT-2               PIC X(01).                                
001020*                                                                         
001030 01  WS-SWITCHES.                                                         
001040     05  WS-CMI-EOF             PIC X(01) VALUE "N".                      
001050         88  CMI-EOF            VALUE "Y".                                
001060     05  WS-FIRST-CARD          PIC X(01) VALUE "Y".                      
001070         88  IS-FIRST-CARD      VALUE "Y".                                
001080     05  FILLER                 PIC X(04).                                
001090*                                                                         
001100 01  WS-DATE-AREA.                                                        
001110     05  WS-TODAY-CCYYMMDD      PIC 9(08).                                
001120     05  WS-DATVAL-RETURN-CD    PIC X(01).                                
001130*                                                                         
001140 01  WS-MASK-AREA.                                                        
001150     05  WS-MASK-FUNCTION       PIC X(01).                                
001160     05  WS-MASKED-PAN          PIC X(19).                                
001170     05  WS-DISP-EXPIRY         PIC X(05).                                
001180*                                                                         
001190 01  WS-OWNER-BREAK.                                                      
001200     05  WS-BREAK-OWNER-ID      PIC 9(09).                                
001210     05  WS-OWNER-CARD-COUNT    PIC S9(8) COMP.                           
001220     05  WS-OWNER-BALANCE       PIC S9(13)V99.                            
001230*                                                                         
001240 01  WS-GRAND-TOTALS.                                                     
001250     05  WS-GRAND-CARD-COUNT    PIC S9(8) COMP.                           
001260     05  WS-GRAND-BALANCE       PIC S9(13)V99.                            
001270*                                                                         
001280*****************************************************************         
001290* CARD LISTING REPORT LINE LAYOUT - HEADING, DETAIL AND TOTAL             
001300* FORMS ALL MAP ONTO THE SAME 132-BYTE PRINT LINE                         
001310*****************************************************************         
001320 01  WS-PRINT-LINE.                                                       
001330     05  WS-PL-OWNER-ID         PIC Z(8)9.                                
001340     05  FILLER                 PIC X(02).                                
001350     05  WS-PL-MASKED-PAN       PIC X(19).                                
001360     05  FILLER                 PIC X(02).                                
001370     05  WS-PL-HOLDER           PIC X(30).                                
001380     05  FILLER                 PIC X(02).                                
001390     05  WS-PL-EXPIRY           PIC X(05).                                
001400     05  FILLER                 PIC X(02).                                
001410     05  WS-PL-STATUS           PIC X(08).                                
001420     05  FILLER                 PIC X(02).                                
001430     05  WS-PL-BALANCE          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                
001440     05  FILLER                 PIC X(30).                                
001450 01  WS-PRINT-LINE-HEADING REDEFINES WS-PRINT-LINE.                       
001460     05  WS-PLH-TITLE           PIC X(50).                                
001470     05  FILLER                 PIC X(82).                                
001480 01  WS-PRINT-LINE-TOTAL REDEFINES WS-PRINT-LINE.                         
001490     05  WS-PLT-LABEL           PIC X(20).                                
001500     05  WS-PLT-OWNER-ID        PIC Z(8)9.                                
001510     05  FILLER                 PIC X(02).                                
001520     05  WS-PLT-COUNT           PIC ZZZ,ZZ9.                              
001530     05  FILLER                 PIC X(02).                                
001540     05  WS-PLT-BALANCE         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.                
001550     05  FILLER                 PIC X(71).                                
001560*****************************************************************         
001570 PROCEDURE DIVISION.                                                      
001580*                                                                         
001590 0100-MAIN-LOGIC.                                                         
001600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001610     PERFORM 2000-PRINT-HEADING THRU 2000-EXIT.                           
001620     READ CARD-MASTER-IN                                                  
001630         AT END MOVE "Y" TO WS-CMI-1                                      
001640     END-READ.                                                            
001650     PERFORM 3000-PROCESS-ONE-CARD THRU 3000-EXIT                         
001660         UNTIL CMI-EOF.                                                   
001670     IF NOT IS-FIRST-CARD                                                 
001680         PERFORM 5000-PRINT-OWNER-TOTAL THRU 5000-EXIT                    
001690     END-IF.                                                              
001700     PERFORM 6000-PRINT-GRAND-TOTAL THRU 6000-EXIT.                       
001710     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
001720     STOP RUN.                                                            
001730*****************************************************************         
001740* OPEN FILES AND PRIME THE RUN TOTALS                                     
001750*****************************************************************         
001760 1000-INITIALIZE.                                                         
001770     MOVE ZERO TO WS-GRAND-CARD-COUNT WS-GRAND-BALANCE.                   
001780     MOVE ZERO TO WS-OWNER-CARD-COUNT WS-OWNER-BALANCE.                   
001790     OPEN INPUT  CARD-MASTER-IN.                                          
001800     OPEN OUTPUT CARD-MASTER-OUT.                                         
001810     OPEN OUTPUT CARD-LISTING.                                            
001820 1000-EXIT.                                                               
001830     EXIT.                                                                
001840*****************************************************************         
001850* WRITE THE REPORT HEADING LINE                                           
001860*****************************************************************         
001870 2000-PRINT-HEADING.                                                      
001880     MOVE SPACES TO WS-PRINT-LINE-HEADING.                                
001890     MOVE "MERIDIAN TRUST - CARD LISTING REPORT"                          
001900         TO WS-PLH-TITLE.                                                 
001910     MOVE WS-PRINT-LINE-HEADING TO CARD-LISTING-LINE.                     
001920     WRITE CARD-LISTING-LINE.                                             
001930 2000-EXIT.                                                               
001940     EXIT.                                                                
001950*****************************************************************         
001960* AGE THE CARD, COPY IT TO THE NEW MASTER, FIRE THE OWNER CONTROL         
001970* BREAK WHEN THE OWNER CHANGES, THEN PRINT THE DETAIL LINE                
001980*****************************************************************         
001990 3000-PROCESS-ONE-CARD.                                                   
002000     PERFORM 3100-AGE-ONE-CARD THRU 3100-EXIT.                            
002010     IF IS-FIRST-CARD                                                     
002020         MOVE "N" TO WS-FIRST-CARD                                        
002030         MOVE CARD-OWNER-ID OF CARD-MASTER-IN-REC                         
002040             TO WS-BREAK-OWNER-ID                                         
002050     ELSE                                                                 
002060         IF CARD-OWNER-ID OF CARD-MASTER-IN-REC                           
002070                 NOT = WS-BREAK-OWNER-ID                                  
002080             PERFORM 5000-PRINT-OWNER-TOTAL THRU 5000-EXIT                
002090             MOVE CARD-OWNER-ID OF CARD-MASTER-IN-REC                     
002100                 TO WS-BREAK-OWNER-ID                                     
002110         END-IF                                                           
002120     END-IF.                                                              
002130     MOVE CARD-MASTER-IN-REC TO CARD-MASTER-OUT-REC.                      
002140     WRITE CARD-MASTER-OUT-REC.                                           
002150     PERFORM 4000-PRINT-DETAIL-LINE THRU 4000-EXIT.                       
002160     ADD 1 TO WS-OWNER-CARD-COUNT WS-GRAND-CARD-COUNT.                    
002170     ADD CARD-BALANCE OF CARD-MASTER-IN-REC                               
002180         TO WS-OWNER-BALANCE WS-GRAND-BALANCE.                            
002190     READ CARD-MASTER-IN                                                  
002200         AT END MOVE "Y" TO WS-CMI-1                                      
002210     END-READ.                                                            
002220 3000-EXIT.                                                               
002230     EXIT.                                                                
002240*****************************************************************         
002250* IF THE MASTER EXPIRY DATE HAS PASSED, SET STATUS TO EXPIRED             
002260*****************************************************************         
002270 3100-AGE-ONE-CARD.                                                       
002280     CALL "DATVAL" USING CARD-EXPIRY OF CARD-MASTER-IN-REC                
002290         WS-TODAY-CCYYMMDD WS-DATVAL-RETURN-CD.                           
002300     IF WS-DATVAL-RETURN-CD = "Y"                                         
002310         MOVE WS-STATUS-EXPIRED                                           
002320             TO CARD-STATUS OF CARD-MASTER-IN-REC                         
002330     END-IF.                                                              
002340 3100-EXIT.                                                               
002350     EXIT.                                                                
002360*****************************************************************         
002370* BUILD AND WRITE ONE CARD LISTING DETAIL LINE                            
002380*****************************************************************         
002390 4000-PRINT-DETAIL-LINE.                                                  
002400     MOVE SPACES TO WS-PRINT-LINE.                                        
002410     MOVE "M" TO WS-MASK-FUNCTION.                                        
002420     CALL "PANMASK" USING WS-MASK-FUNCTION                                
002430         CARD-PAN OF CARD-MASTER-IN-REC WS-MASKED-PAN                     
002440         CARD-EXPIRY OF CARD-MASTER-IN-REC WS-DISP-EXPIRY.                
002450     MOVE "X" TO WS-MASK-FUNCTION.                                        
002460     CALL "PANMASK" USING WS-MASK-FUNCTION                                
002470         CARD-PAN OF CARD-MASTER-IN-REC WS-MASKED-PAN                     
002480         CARD-EXPIRY OF CARD-MASTER-IN-REC WS-DISP-EXPIRY.                
002490     MOVE CARD-OWNER-ID OF CARD-MASTER-IN-REC TO WS-PL-OWNER-ID.          
002500     MOVE WS-MASKED-PAN               TO WS-PL-MASKED-PAN.                
002510     MOVE CARD-HOLDER OF CARD-MASTER-IN-REC TO WS-PL-HOLDER.              
002520     MOVE WS-DISP-EXPIRY               TO WS-PL-EXPIRY.                   
002530     MOVE CARD-STATUS OF CARD-MASTER-IN-REC TO WS-PL-STATUS.              
002540     MOVE CARD-BALANCE OF CARD-MASTER-IN-REC TO WS-PL-BALANCE.            
002550     MOVE WS-PRINT-LINE TO CARD-LISTING-LINE.                             
002560     WRITE CARD-LISTING-LINE.                                             
002570 4000-EXIT.                                                               
002580     EXIT.                                                                
002590*****************************************************************         
002600* PRINT ONE OWNER'S CONTROL-BREAK TOTAL LINE AND RESET THE OWNER          
002610* ACCUMULATORS FOR THE NEXT OWNER                                         
002620*****************************************************************         
002630 5000-PRINT-OWNER-TOTAL.                                                  
002640     MOVE SPACES TO WS-PRINT-LINE-TOTAL.                                  
002650     MOVE "OWNER TOTAL" TO WS-PLT-LABEL.                                  
002660     MOVE WS-BREAK-OWNER-ID TO WS-PLT-OWNER-ID.                           
002670     MOVE WS-OWNER-CARD-COUNT TO WS-PLT-COUNT.                            
002680     MOVE WS-OWNER-BALANCE TO WS-PLT-BALANCE.                             
002690     MOVE WS-PRINT-LINE-TOTAL TO CARD-LISTING-LINE.                       
002700     WRITE CARD-LISTING-LINE.                                             
002710     MOVE ZERO TO WS-OWNER-CARD-COUNT WS-OWNER-BALANCE.                   
002720 5000-EXIT.                                                               
002730     EXIT.                                                                
002740*****************************************************************         
002750* PRINT THE FINAL GRAND TOTAL LINE FOR THE WHOLE RUN                      
002760*****************************************************************         
002770 6000-PRINT-GRAND-TOTAL.                                                  
002780     MOVE SPACES TO WS-PRINT-LINE-TOTAL.                                  
002790     MOVE "GRAND TOTAL" TO WS-PLT-LABEL.                                  
002800     MOVE ZERO TO WS-PLT-OWNER-ID.                                        
002810     MOVE WS-GRAND-CARD-COUNT TO WS-PLT-COUNT.                            
002820     MOVE WS-GRAND-BALANCE TO WS-PLT-BALANCE.                             
002830     MOVE WS-PRINT-LINE-TOTAL TO CARD-LISTING-LINE.                       
002840     WRITE CARD-LISTING-LINE.                                             
002850 6000-EXIT.                                                               
002860     EXIT.                                                                
002870*****************************************************************         
002880* CLOSE ALL FILES                                                         
002890*****************************************************************         
002900 9000-TERMINATE.                                                          
002910     CLOSE CARD-MASTER-IN.                                                
002920     CLOSE CARD-MASTER-OUT.                                               
002930     CLOSE CARD-LISTING.                                                  
002940 9000-EXIT.                                                               
002950     EXIT.                                                                
