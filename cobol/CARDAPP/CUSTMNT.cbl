000100* (c) 1994-2001 Meridian Trust Data Processing Center                     
000110* All Rights Reserved                                                     
000120*                                                                         
000130* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                      
000140* MERIDIAN TRUST CARD SYSTEMS GROUP                                       
000150*                                                                         
000160* #ident "@(#) CARDAPP/CUSTMNT.cbl  $Revision: 2.2 $"                     
000170*                                                                         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    CUSTMNT.                                                  
000200 AUTHOR.        R. HALVORSEN.                                             
000210 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.                      
000220 DATE-WRITTEN.  03/11/1994.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.                   
000250*****************************************************************         
000260*  CHANGE LOG                                                             
000270*                                                                         
000280*  DATE        BY          TICKET      DESCRIPTION                        
000290*  ----------  ----------  ----------  -----------------------            
000300*  1994-03-11  RHALVORS    CC-045      ORIGINAL CUSTOMER UPDATE           
000310*  1995-06-02  JFENWICK    CC-079      ADD ACTIVATE CODES                 
000320*  1996-09-18  JFENWICK    CC-112      ADD PROMOTE/DEMOTE CODE            
000330*  1998-03-02  T.OKAFOR    CC-212      REJECT DUP EMAIL ON UPDATE         
000340*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - CUST-CREATED          
000350*                                      CCYYMMDD THROUGHOUT, NO CHG        
000360*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT          
000370*  2006-08-15  S.ABIODUN   CC-358      TABLE LIMIT MOVED TO A             
000380*                                      77-LEVEL, GUARD AGAINST            
000390*                                      OVERRUN ON A FULL TABLE            
000400*****************************************************************         
000410* THIS RUN APPLIES CUSTOMER MAINTENANCE TRANSACTIONS AGAINST THE          
000420* CUSTOMER MASTER.  THE WHOLE MASTER IS LOADED INTO WS-CUST-TABLE         
000430* SO ANY CUSTOMER CAN BE REACHED REGARDLESS OF TRANSACTION ORDER.         
000440* FIVE ACTION CODES ARE SUPPORTED -                                       
000450*   UPDATE     - CHANGE EMAIL/FIRST NAME/LAST NAME/PASSWORD, ANY          
000460*                FIELD LEFT BLANK ON THE TRANSACTION IS UNCHANGED         
000470*   ACTIVATE   - SET CUST-ACTIVE TO "Y"                                   
000480*   DEACTIVATE - SET CUST-ACTIVE TO "N"                                   
000490*   PROMOTE    - SET CUST-ROLE TO "ADMIN"                                 
000500*   DEMOTE     - SET CUST-ROLE TO "USER"                                  
000510* A MISSING CUSTOMER, A DUPLICATE EMAIL, OR A PASSWORD SHORTER            
000520* THAN 6 CHARACTERS REJECTS THE WHOLE TRANSACTION - NO PARTIAL            
000530* UPDATE IS EVER WRITTEN.  PASSWORDS ARE NOT STORED ON THE MASTER;        
000540* HASHING AND STORAGE ARE HANDLED OUTSIDE THIS BATCH RUN, THIS            
000550* RUN ONLY ENFORCES THE MINIMUM-LENGTH RULE ON THE INCOMING VALUE.        
000560*****************************************************************         
000570 ENVIRONMENT DIVISION.                                                    
000580 CONFIGURATION SECTION.                                                   
000590 SOURCE-COMPUTER.  IBM-370.                                               
000600 OBJECT-COMPUTER.  IBM-370.                                               
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM.                                                  
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTMSTI                        
000660         ORGANIZATION IS SEQUENTIAL                                       
000670         FILE STATUS IS WS-CMI-STATUS.                                    
000680     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMSTO                        
000690         ORGANIZATION IS SEQUENTIAL                                       
000700         FILE STATUS IS WS-CMO-STATUS.                                    
000710     SELECT CUST-MAINT-TRANS    ASSIGN TO CUSTMNTI                        
000720         ORGANIZATION IS SEQUENTIAL                                       
000730         FILE STATUS IS WS-CMT-STATUS.                                    
000740     SELECT CUST-MAINT-REPORT   ASSIGN TO CUSTMRPT                        
000750         ORGANIZATION IS LINE SEQUENTIAL                                  
000760         FILE STATUS IS WS-RPT-STATUS.                                    
000770*                                                                         
000780 DATA DIVISION.                                                           
000790 FILE SECTION.                                                            
000800 FD  CUSTOMER-MASTER-IN                                                   
000810     LABEL RECORDS ARE STANDARD.                                          
000820     COPY CUSTREC REPLACING                                               
000830         CUSTOMER-MASTER-RECORD BY CUSTOMER-MASTER-IN-REC.                
000840*                                                                         
000850 FD  CUSTOMER-MASTER-OUT                                                  
000860     LABEL RECORDS ARE STANDARD.                                          
000870     COPY CUSTREC REPLACING                                               
000880         CUSTOMER-MASTER-RECORD BY CUSTOMER-MASTER-OUT-REC.               
000890*                                                                         
000900 FD  CUST-MAINT-TRANS                                                     
000910     LABEL RECORDS ARE STANDARD.                                          
000920 01  CUST-MAINT-TRANS-REC.                                                
000930     05  CMT-CUST-ID                PIC 9(09).                            
000940     05  CMT-ACTION                 PIC X(10).                            
000950     05  CMT-NEW-EMAIL              PIC X(40).                            
000960     05  CMT-NEW-FIRST-NAME         PIC X(20).                            
000970     05  CMT-NEW-LAST-NAME          PIC X(20).                            
000980     05  CMT-NEW-PASSWORD           PIC X(20).                            
000990     05  FILLER                     PIC X(03).                            
001000*                                                                         
001010 FD  CUST-MAINT-REPORT                                                    
001020     LABEL RECORDS ARE OMITTED                                            
001030     RECORDING MODE IS F.                                                 
001040 01  CUST-MAINT-REPORT-LINE      PIC X(132).                              
001050*                                                                         
001060 WORKING-STORAGE SECTION.                                                 
001070*****************************************************************         
001080* TABLE SIZE LIMIT - WS-CUST-TABLE BELOW IS OCCURS 5000.  HOLD THE        
001090* LIMIT HERE SO 2100 CAN GUARD AGAINST RUNNING OFF THE TABLE.             
001100*****************************************************************         
001110 77  WS-MAX-TABLE-SIZE          PIC S9(8) COMP VALUE 5000.                
001120*****************************************************************         
001130* FILE STATUS BYTES                                                       
001140*****************************************************************         
001150 01  WS-CMI-STATUS.                                                       
001160     05  WS-CMI-1               PIC X(01).                                
001170     05  WS-CMI-2               PIC X(01).                                
001180 01  WS-CMO-STATUS.                                                       
001190     05  WS-CMO-1               PIC X(01).                                
001200     05  WS-CMO-2               PIC X(01).                                
001210 01  WS-CMT-STATUS.                                                       
001220     05  WS-CMT-1               PIC X(01).                                
001230     05  WS-CMT-2               PIC X(01).                                
001240 01  WS-RPT-STATUS.                                                       
001250     05  WS-RPT-1               PIC X(01).                                
001260     05  WS-RPT-2               PIC X(01).                                
001270*                                                                         
001280 01  WS-SWITCHES.                                                         
001290     05  WS-CMT-EOF             PIC X(01) VALUE "N".                      
001300         88  CMT-EOF            VALUE "Y".                                
001310     05  WS-ACTION-OK           PIC X(01) VALUE "Y".                      
001320         88  ACTION-IS-OK       VALUE "Y".                                
001330     05  FILLER                 PIC X(04).                                
001340*                                                                         
001350*****************************************************************         
001360* CUSTOMER MASTER LOOKUP TABLE - ONE ENTRY PER CUSTOMER, LOADED           
001370* ONCE AND POSTED BACK TO THE NEW MASTER AFTER EVERY TRANSACTION          
001380* HAS BEEN APPLIED                                                        
001390*****************************************************************         
001400 01  WS-CUST-TABLE.                                                       
001410     05  WS-CUST-ENTRY OCCURS 5000 TIMES.                                 
001420         10  WS-CT-CUST-ID       PIC 9(09).                               
001430         10  WS-CT-USERNAME      PIC X(20).                               
001440         10  WS-CT-EMAIL         PIC X(40).                               
001450         10  WS-CT-FIRST-NAME    PIC X(20).                               
001460         10  WS-CT-LAST-NAME     PIC X(20).                               
001470         10  WS-CT-ROLE          PIC X(05).                               
001480         10  WS-CT-ACTIVE        PIC X(01).                               
001490         10  WS-CT-CREATED       PIC 9(08).                               
001500 01  WS-CUST-TABLE-COUNTS.                                                
001510     05  WS-CUST-COUNT          PIC S9(8) COMP.                           
001520     05  WS-CUST-SUBSCRIPT      PIC S9(8) COMP.                           
001530     05  WS-TARGET-SUBSCRIPT    PIC S9(8) COMP.                           
001540     05  WS-DUP-SUBSCRIPT       PIC S9(8) COMP.                           
001550*                                                                         
001560 01  WS-PASSWORD-LEN-AREA.                                                
001570     05  WS-PASSWORD-LENGTH     PIC S9(4) COMP.                           
001580     05  WS-SCAN-POSITION       PIC S9(4) COMP.                           
001590*                                                                         
001600 01  WS-REJECT-REASON           PIC X(40).                                
001610*                                                                         
001620 01  WS-RUN-TOTALS.                                                       
001630     05  WS-APPLIED-COUNT       PIC S9(8) COMP.                           
001640     05  WS-REJECTED-COUNT      PIC S9(8) COMP.                           
001650*                                                                         
001660*****************************************************************         
001670* MAINTENANCE REPORT LINE LAYOUT - HEADING, DETAIL AND TOTAL FORMS        
001680* ALL MAP ONTO THE SAME 132-BYTE PRINT LINE                               
001690*****************************************************************         
001700 01  WS-PRINT-LINE.                                                       
001710     05  WS-PL-CUST-ID          PIC Z(8)9.                                
001720     05  FILLER                 PIC X(02).                                
001730     05  WS-PL-ACTION           PIC X(10).                                
001740     05  FILLER                 PIC X(02).                                
001750     05  WS-PL-STATUS           PIC X(10).                                
001760     05  FILLER                 PIC X(02).                                
001770     05  WS-PL-REASON           PIC X(40).                                
001780     05  FILLER                 PIC X(57).                                
001790 01  WS-PRINT-LINE-HEADING REDEFINES WS-PRINT-LINE.                       
001800     05  WS-PLH-TITLE           PIC X(50).                                
001810     05  FILLER                 PIC X(82).                                
001820 01  WS-PRINT-LINE-TOTAL REDEFINES WS-PRINT-LINE.                         
001830     05  WS-PLT-LABEL           PIC X(30).                                
001840     05  WS-PLT-COUNT           PIC ZZZ,ZZ9.                              
001850     05  FILLER                 PIC X(95).                                
001860*****************************************************************         
001870 PROCEDURE DIVISION.                                                      
001880*                                                                         
001890 0100-MAIN-LOGIC.                                                         
001900     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001910     PERFORM 2000-LOAD-CUST-TABLE THRU 2000-EXIT.                         
001920     PERFORM 3000-PRINT-HEADING THRU 3000-EXIT.                           
001930     READ CUST-MAINT-TRANS                                                
001940         AT END MOVE "Y" TO WS-CMT-1                                      
001950     END-READ.                                                            
001960     PERFORM 4000-PROCESS-ONE-TXN THRU 4000-EXIT                          
001970         UNTIL CMT-EOF.                                                   
001980     PERFORM 7000-PRINT-TOTALS THRU 7000-EXIT.                            
001990     PERFORM 8000-WRITE-CUST-MASTER THRU 8000-EXIT.                       
002000     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
002010     STOP RUN.                                                            
002020*****************************************************************         
002030* OPEN FILES AND PRIME THE RUN COUNTERS                                   
002040*****************************************************************         
002050 1000-INITIALIZE.                                                         
002060     MOVE ZERO TO WS-CUST-COUNT.                                          
002070     MOVE ZERO TO WS-APPLIED-COUNT WS-REJECTED-COUNT.                     
002080     OPEN INPUT  CUSTOMER-MASTER-IN.                                      
002090     OPEN INPUT  CUST-MAINT-TRANS.                                        
002100     OPEN OUTPUT CUST-MAINT-REPORT.                                       
002110 1000-EXIT.                                                               
002120     EXIT.                                                                
002130*****************************************************************         
002140* LOAD THE ENTIRE CUSTOMER MASTER INTO WS-CUST-TABLE                      
002150*****************************************************************         
002160 2000-LOAD-CUST-TABLE.                                                    
002170     READ CUSTOMER-MASTER-IN                                              
002180         AT END MOVE "Y" TO WS-CMI-1                                      
002190     END-READ.                                                            
002200     PERFORM 2100-LOAD-ONE-CUST THRU 2100-EXIT                            
002210         UNTIL WS-CMI-1 = "Y".                                            
002220     CLOSE CUSTOMER-MASTER-IN.                                            
002230 2000-EXIT.                                                               
002240     EXIT.                                                                
002250*                                                                         
002260 2100-LOAD-ONE-CUST.                                                      
002270     IF WS-CUST-COUNT < WS-MAX-TABLE-SIZE                                 
002280         ADD 1 TO WS-CUST-COUNT                                           
002290         MOVE CUST-ID         OF CUSTOMER-MASTER-IN-REC                   
002300             TO WS-CT-CUST-ID (WS-CUST-COUNT)                             
002310         MOVE CUST-USERNAME   OF CUSTOMER-MASTER-IN-REC                   
002320             TO WS-CT-USERNAME (WS-CUST-COUNT)                            
002330         MOVE CUST-EMAIL      OF CUSTOMER-MASTER-IN-REC                   
002340             TO WS-CT-EMAIL (WS-CUST-COUNT)                               
002350         MOVE CUST-FIRST-NAME OF CUSTOMER-MASTER-IN-REC                   
002360             TO WS-CT-FIRST-NAME (WS-CUST-COUNT)                          
002370         MOVE CUST-LAST-NAME  OF CUSTOMER-MASTER-IN-REC                   
002380             TO WS-CT-LAST-NAME (WS-CUST-COUNT)                           
002390         MOVE CUST-ROLE       OF CUSTOMER-MASTER-IN-REC                   
002400             TO WS-CT-ROLE (WS-CUST-COUNT)                                
002410         MOVE CUST-ACTIVE     OF CUSTOMER-MASTER-IN-REC                   
002420             TO WS-CT-ACTIVE (WS-CUST-COUNT)                              
002430         MOVE CUST-CREATED    OF CUSTOMER-MASTER-IN-REC                   
002440             TO WS-CT-CREATED (WS-CUST-COUNT)                             
002450     ELSE                                                                 
002460         DISPLAY "CUSTMNT CUSTOMER TABLE FULL AT "                        
002470             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"                         
002480     END-IF.                                                              
002490     READ CUSTOMER-MASTER-IN                                              
002500         AT END MOVE "Y" TO WS-CMI-1                                      
002510     END-READ.                                                            
002520 2100-EXIT.                                                               
002530     EXIT.                                                                
002540*****************************************************************         
002550* WRITE THE REPORT HEADING LINE                                           
002560*****************************************************************         
002570 3000-PRINT-HEADING.                                                      
002580     MOVE SPACES TO WS-PRINT-LINE-HEADING.                                
002590     MOVE "MERIDIAN TRUST - CUSTOMER MAINTENANCE REPORT"                  
002600         TO WS-PLH-TITLE.                                                 
002610     MOVE WS-PRINT-LINE-HEADING TO CUST-MAINT-REPORT-LINE.                
002620     WRITE CUST-MAINT-REPORT-LINE.                                        
002630 3000-EXIT.                                                               
002640     EXIT.                                                                
002650*****************************************************************         
002660* VALIDATE, APPLY AND REPORT ONE MAINTENANCE TRANSACTION                  
002670*****************************************************************         
002680 4000-PROCESS-ONE-TXN.                                                    
002690     PERFORM 4100-VALIDATE-ONE-TXN THRU 4100-EXIT.                        
002700     IF ACTION-IS-OK                                                      
002710         PERFORM 4700-APPLY-ACTION THRU 4700-EXIT                         
002720         ADD 1 TO WS-APPLIED-COUNT                                        
002730     ELSE                                                                 
002740         ADD 1 TO WS-REJECTED-COUNT                                       
002750     END-IF.                                                              
002760     PERFORM 4900-PRINT-DETAIL-LINE THRU 4900-EXIT.                       
002770     READ CUST-MAINT-TRANS                                                
002780         AT END MOVE "Y" TO WS-CMT-1                                      
002790     END-READ.                                                            
002800 4000-EXIT.                                                               
002810     EXIT.                                                                
002820*****************************************************************         
002830* LOOK UP THE CUSTOMER, THEN RUN THE CHECKS FOR THE ACTION CODE           
002840*****************************************************************         
002850 4100-VALIDATE-ONE-TXN.                                                   
002860     MOVE "Y" TO WS-ACTION-OK.                                            
002870     MOVE SPACES TO WS-REJECT-REASON.                                     
002880     PERFORM 4200-FIND-CUSTOMER THRU 4200-EXIT.                           
002890     IF ACTION-IS-OK AND CMT-ACTION = "UPDATE"                            
002900         PERFORM 4300-CHECK-EMAIL THRU 4300-EXIT                          
002910     END-IF.                                                              
002920     IF ACTION-IS-OK AND CMT-ACTION = "UPDATE"                            
002930         PERFORM 4400-CHECK-PASSWORD THRU 4400-EXIT                       
002940     END-IF.                                                              
002950 4100-EXIT.                                                               
002960     EXIT.                                                                
002970*                                                                         
002980 4200-FIND-CUSTOMER.                                                      
002990     MOVE ZERO TO WS-TARGET-SUBSCRIPT.                                    
003000     MOVE 1 TO WS-CUST-SUBSCRIPT.                                         
003010     PERFORM 4210-SCAN-ONE-CUST THRU 4210-EXIT                            
003020         VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1                            
003030         UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT.                         
003040     IF WS-TARGET-SUBSCRIPT = ZERO                                        
003050         MOVE "N" TO WS-ACTION-OK                                         
003060         MOVE "Customer not found" TO WS-REJECT-REASON                    
003070     END-IF.                                                              
003080 4200-EXIT.                                                               
003090     EXIT.                                                                
003100*                                                                         
003110 4210-SCAN-ONE-CUST.                                                      
003120     IF CMT-CUST-ID = WS-CT-CUST-ID (WS-CUST-SUBSCRIPT)                   
003130         MOVE WS-CUST-SUBSCRIPT TO WS-TARGET-SUBSCRIPT                    
003140     END-IF.                                                              
003150 4210-EXIT.                                                               
003160     EXIT.                                                                
003170*****************************************************************         
003180* EMAIL MAY ONLY CHANGE IF NO OTHER CUSTOMER ALREADY HAS IT               
003190*****************************************************************         
003200 4300-CHECK-EMAIL.                                                        
003210     IF CMT-NEW-EMAIL NOT = SPACES                                        
003220         MOVE ZERO TO WS-DUP-SUBSCRIPT                                    
003230         MOVE 1 TO WS-CUST-SUBSCRIPT                                      
003240         PERFORM 4310-SCAN-ONE-EMAIL THRU 4310-EXIT                       
003250             VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1                        
003260             UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT                      
003270         IF WS-DUP-SUBSCRIPT NOT = ZERO                                   
003280             MOVE "N" TO WS-ACTION-OK                                     
003290             MOVE "Email already exists" TO WS-REJECT-REASON              
003300         END-IF                                                           
003310     END-IF.                                                              
003320 4300-EXIT.                                                               
003330     EXIT.                                                                
003340*                                                                         
003350 4310-SCAN-ONE-EMAIL.                                                     
003360     IF CMT-NEW-EMAIL = WS-CT-EMAIL (WS-CUST-SUBSCRIPT)                   
003370         AND WS-CT-CUST-ID (WS-CUST-SUBSCRIPT) NOT = CMT-CUST-ID          
003380         MOVE WS-CUST-SUBSCRIPT TO WS-DUP-SUBSCRIPT                       
003390     END-IF.                                                              
003400 4310-EXIT.                                                               
003410     EXIT.                                                                
003420*****************************************************************         
003430* A SUPPLIED PASSWORD MUST BE AT LEAST 6 CHARACTERS - THE VALUE           
003440* ITSELF IS NEVER STORED ON THE MASTER, ONLY ITS LENGTH IS CHECKED        
003450*****************************************************************         
003460 4400-CHECK-PASSWORD.                                                     
003470     IF CMT-NEW-PASSWORD NOT = SPACES                                     
003480         MOVE 20 TO WS-SCAN-POSITION                                      
003490         MOVE ZERO TO WS-PASSWORD-LENGTH                                  
003500         PERFORM 4410-SCAN-ONE-POSITION THRU 4410-EXIT                    
003510             UNTIL WS-SCAN-POSITION < 1                                   
003520             OR WS-PASSWORD-LENGTH NOT = ZERO                             
003530         IF WS-PASSWORD-LENGTH < 6                                        
003540             MOVE "N" TO WS-ACTION-OK                                     
003550             MOVE "Password must be at least 6 characters"                
003560                 TO WS-REJECT-REASON                                      
003570         END-IF                                                           
003580     END-IF.                                                              
003590 4400-EXIT.                                                               
003600     EXIT.                                                                
003610*                                                                         
003620 4410-SCAN-ONE-POSITION.                                                  
003630     IF CMT-NEW-PASSWORD (WS-SCAN-POSITION:1) NOT = SPACE                 
003640         MOVE WS-SCAN-POSITION TO WS-PASSWORD-LENGTH                      
003650     ELSE                                                                 
003660         SUBTRACT 1 FROM WS-SCAN-POSITION                                 
003670     END-IF.                                                              
003680 4410-EXIT.                                                               
003690     EXIT.                                                                
003700*****************************************************************         
003710* APPLY THE ACTION CODE TO THE CUSTOMER ENTRY IN THE TABLE                
003720*****************************************************************         
003730 4700-APPLY-ACTION.                                                       
003740     EVALUATE CMT-ACTION                                                  
003750         WHEN "UPDATE"                                                    
003760             PERFORM 4710-APPLY-UPDATE THRU 4710-EXIT                     
003770         WHEN "ACTIVATE"                                                  
003780             MOVE "Y" TO WS-CT-ACTIVE (WS-TARGET-SUBSCRIPT)               
003790         WHEN "DEACTIVATE"                                                
003800             MOVE "N" TO WS-CT-ACTIVE (WS-TARGET-SUBSCRIPT)               
003810         WHEN "PROMOTE"                                                   
003820             MOVE "ADMIN" TO WS-CT-ROLE (WS-TARGET-SUBSCRIPT)             
003830         WHEN "DEMOTE"                                                    
003840             MOVE "USER" TO WS-CT-ROLE (WS-TARGET-SUBSCRIPT)              
003850     END-EVALUATE.                                                        
003860 4700-EXIT.                                                               
003870     EXIT.                                                                
003880*                                                                         
003890 4710-APPLY-UPDATE.                                                       
003900     IF CMT-NEW-EMAIL NOT = SPACES                                        
003910         MOVE CMT-NEW-EMAIL TO WS-CT-EMAIL (WS-TARGET-SUBSCRIPT)          
003920     END-IF.                                                              
003930     IF CMT-NEW-FIRST-NAME NOT = SPACES                                   
003940         MOVE CMT-NEW-FIRST-NAME                                          
003950             TO WS-CT-FIRST-NAME (WS-TARGET-SUBSCRIPT)                    
003960     END-IF.                                                              
003970     IF CMT-NEW-LAST-NAME NOT = SPACES                                    
003980         MOVE CMT-NEW-LAST-NAME                                           
003990             TO WS-CT-LAST-NAME (WS-TARGET-SUBSCRIPT)                     
004000     END-IF.                                                              
004010 4710-EXIT.                                                               
004020     EXIT.                                                                
004030*****************************************************************         
004040* WRITE THE MAINTENANCE REPORT DETAIL LINE                                
004050*****************************************************************         
004060 4900-PRINT-DETAIL-LINE.                                                  
004070     MOVE SPACES TO WS-PRINT-LINE.                                        
004080     MOVE CMT-CUST-ID TO WS-PL-CUST-ID.                                   
004090     MOVE CMT-ACTION  TO WS-PL-ACTION.                                    
004100     IF ACTION-IS-OK                                                      
004110         MOVE "APPLIED"  TO WS-PL-STATUS                                  
004120         MOVE SPACES     TO WS-PL-REASON                                  
004130     ELSE                                                                 
004140         MOVE "REJECTED" TO WS-PL-STATUS                                  
004150         MOVE WS-REJECT-REASON TO WS-PL-REASON                            
004160     END-IF.                                                              
004170     MOVE WS-PRINT-LINE TO CUST-MAINT-REPORT-LINE.                        
004180     WRITE CUST-MAINT-REPORT-LINE.                                        
004190 4900-EXIT.                                                               
004200     EXIT.                                                                
004210*****************************************************************         
004220* PRINT THE APPLIED/REJECTED TOTAL LINES                                  
004230*****************************************************************         
004240 7000-PRINT-TOTALS.                                                       
004250     MOVE SPACES TO WS-PRINT-LINE-TOTAL.                                  
004260     MOVE "TRANSACTIONS APPLIED" TO WS-PLT-LABEL.                         
004270     MOVE WS-APPLIED-COUNT TO WS-PLT-COUNT.                               
004280     MOVE WS-PRINT-LINE-TOTAL TO CUST-MAINT-REPORT-LINE.                  
004290     WRITE CUST-MAINT-REPORT-LINE.                                        
004300     MOVE SPACES TO WS-PRINT-LINE-TOTAL.                                  
004310     MOVE "TRANSACTIONS REJECTED" TO WS-PLT-LABEL.                        
004320     MOVE WS-REJECTED-COUNT TO WS-PLT-COUNT.                              
004330     MOVE WS-PRINT-LINE-TOTAL TO CUST-MAINT-REPORT-LINE.                  
004340     WRITE CUST-MAINT-REPORT-LINE.                                        
004350 7000-EXIT.                                                               
004360     EXIT.                                                                
004370*****************************************************************         
004380* WRITE THE UPDATED CUSTOMER TABLE BACK TO THE NEW MASTER                 
004390*****************************************************************         
004400 8000-WRITE-CUST-MASTER.                                                  
004410     OPEN OUTPUT CUSTOMER-MASTER-OUT.                                     
004420     MOVE 1 TO WS-CUST-SUBSCRIPT.                                         
004430     PERFORM 8100-WRITE-ONE-CUST THRU 8100-EXIT                           
004440         VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1                            
004450         UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT.                         
004460     CLOSE CUSTOMER-MASTER-OUT.                                           
004470 8000-EXIT.                                                               
004480     EXIT.                                                                
004490*                                                                         
004500 8100-WRITE-ONE-CUST.                                                     
004510     MOVE WS-CT-CUST-ID (WS-CUST-SUBSCRIPT)                               
004520         TO CUST-ID         OF CUSTOMER-MASTER-OUT-REC.                   
004530     MOVE WS-CT-USERNAME (WS-CUST-SUBSCRIPT)                              
004540         TO CUST-USERNAME   OF CUSTOMER-MASTER-OUT-REC.                   
004550     MOVE WS-CT-EMAIL (WS-CUST-SUBSCRIPT)                                 
004560         TO CUST-EMAIL      OF CUSTOMER-MASTER-OUT-REC.                   
004570     MOVE WS-CT-FIRST-NAME (WS-CUST-SUBSCRIPT)                            
004580         TO CUST-FIRST-NAME OF CUSTOMER-MASTER-OUT-REC.                   
004590     MOVE WS-CT-LAST-NAME (WS-CUST-SUBSCRIPT)                             
004600         TO CUST-LAST-NAME  OF CUSTOMER-MASTER-OUT-REC.                   
004610     MOVE WS-CT-ROLE (WS-CUST-SUBSCRIPT)                                  
004620         TO CUST-ROLE       OF CUSTOMER-MASTER-OUT-REC.                   
004630     MOVE WS-CT-ACTIVE (WS-CUST-SUBSCRIPT)                                
004640         TO CUST-ACTIVE     OF CUSTOMER-MASTER-OUT-REC.                   
004650     MOVE WS-CT-CREATED (WS-CUST-SUBSCRIPT)                               
004660         TO CUST-CREATED    OF CUSTOMER-MASTER-OUT-REC.                   
004670     WRITE CUSTOMER-MASTER-OUT-REC.                                       
004680 8100-EXIT.                                                               
004690     EXIT.                                                                
004700*****************************************************************         
004710* CLOSE THE REMAINING FILES                                               
004720*****************************************************************         
004730 9000-TERMINATE.                                                          
004740     CLOSE CUST-MAINT-TRANS.                                              
004750     CLOSE CUST-MAINT-REPORT.                                             
004760 9000-EXIT.                                                               
004770     EXIT.                                                                
