000100* (c) 1994-2001 Meridian Trust Data Processing Center                     
000110* All Rights Reserved                                                     
000120*                                                                         
000130* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE                      
000140* MERIDIAN TRUST CARD SYSTEMS GROUP                                       
000150*                                                                         
000160* #ident "@(#) CARDAPP/LUHNCHK.cbl  $Revision: 1.9 $"                     
000170*                                                                         
000180 IDENTIFICATION DIVISION.                                                 
000190 PROGRAM-ID.    LUHNCHK.                                                  
000200 AUTHOR.        R. HALVORSEN.                                             
000210 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.                      
000220 DATE-WRITTEN.  02/03/1994.                                               
000230 DATE-COMPILED.                                                           
000240 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.                   
000250*****************************************************************         
000260*  CHANGE LOG                                                             
000270*                                                                         
000280*  DATE        BY          TICKET      DESCRIPTION                        
000290*  ----------  ----------  ----------  -----------------------            
000300*  1994-02-03  RHALVORS    CC-040      ORIGINAL LUHN CHECK ROUTINE        
000310*  1994-05-11  RHALVORS    CC-052      FIX DOUBLING ON EVEN DIGITS        
000320*  1995-01-20  JFENWICK    CC-066      ADD GENERATE MODE FOR NEW          
000330*                                      CARD CHECK DIGIT                   
000340*  1995-07-02  JFENWICK    CC-074      TABLE-DRIVEN DOUBLING LOOP         
000350*  1996-09-30  T.OKAFOR    CC-133      CLEAN UP RETURN-CODE VALUES        
000360*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - NO DATE FIELDS        
000370*                                      IN THIS MODULE, NO CHANGE          
000380*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT          
000390*  2006-08-15  S.ABIODUN   CC-358      REPLACE MOD ARITHMETIC WITH        
000400*                                      DIVIDE/REMAINDER, SHOP DOES        
000410*                                      NOT USE INTRINSIC FUNCTIONS        
000420*  2006-09-02  S.ABIODUN   CC-362      REJECT NON-NUMERIC PAN VIA         
000430*                                      NUMERIC-CLASS TEST BEFORE          
000440*                                      THE DIGIT SUM IS STARTED           
000450*****************************************************************         
000460* THIS SUBPROGRAM VALIDATES OR GENERATES A LUHN CHECK DIGIT FOR           
000470* A 16-DIGIT CARD NUMBER (PAN).  CALLED BY CARDNEW FOR EACH NEW           
000480* CARD REQUEST BEFORE THE CARD IS ADDED TO THE CARD MASTER.               
000490*                                                                         
000500*   LK-MODE = 'V'  VALIDATE LK-PAN (16 DIGITS), SET LK-RETURN-CD.         
000510*                  A PAN THAT IS NOT ALL NUMERIC CHARACTERS FAILS         
000520*                  VALIDATION WITHOUT THE DIGIT SUM BEING TAKEN.          
000530*   LK-MODE = 'G'  GENERATE CHECK DIGIT OVER LK-STEM (15 DIGITS)          
000540*                  AND RETURN IT IN LK-CHECK-DIGIT                        
000550*****************************************************************         
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SOURCE-COMPUTER.  IBM-370.                                               
000590 OBJECT-COMPUTER.  IBM-370.                                               
000600 SPECIAL-NAMES.                                                           
000610     CLASS NUMERIC-CLASS IS "0123456789".                                 
000620*                                                                         
000630 DATA DIVISION.                                                           
000640 WORKING-STORAGE SECTION.                                                 
000650*****************************************************************         
000660* MODULUS CONSTANTS FOR THE DOUBLING/SUM ARITHMETIC BELOW - NO            
000670* INTRINSIC FUNCTIONS ARE USED IN THIS SHOP, SEE CC-358.                  
000680*****************************************************************         
000690 77  WS-MOD-BASE                PIC S9(4) COMP VALUE 10.                  
000700 77  WS-MOD-TWO                 PIC S9(4) COMP VALUE 2.                   
000710 77  WS-MOD-QUOTIENT            PIC S9(4) COMP VALUE ZERO.                
000720 77  WS-MOD-REMAINDER           PIC S9(4) COMP VALUE ZERO.                
000730*****************************************************************         
000740* WORK AREA FOR THE DOUBLING LOOP                                         
000750*****************************************************************         
000760 01  WS-WORK-AREA.                                                        
000770     05  WS-SUBSCRIPT           PIC S9(4) COMP.                           
000780     05  WS-DIGIT-VALUE         PIC S9(4) COMP.                           
000790     05  WS-DOUBLED-VALUE       PIC S9(4) COMP.                           
000800     05  WS-DIGIT-SUM           PIC S9(4) COMP.                           
000810     05  WS-POSITION            PIC S9(4) COMP.                           
000820*                                                                         
000830 01  WS-DIGIT-TABLE.                                                      
000840     05  WS-DIGIT-ENTRY OCCURS 16 TIMES                                   
000850                             PIC 9(01).                                   
000860 01  WS-DIGIT-TABLE-PAIR REDEFINES WS-DIGIT-TABLE.                        
000870     05  WS-DIGIT-HI            PIC 9(08).                                
000880     05  WS-DIGIT-LO            PIC 9(08).                                
000890 01  WS-STEM-TABLE.                                                       
000900     05  WS-STEM-ENTRY OCCURS 15 TIMES                                    
000910                             PIC 9(01).                                   
000920 01  WS-STEM-TABLE-HALVES REDEFINES WS-STEM-TABLE.                        
000930     05  WS-STEM-FRONT          PIC 9(08).                                
000940     05  WS-STEM-BACK           PIC 9(07).                                
000950*                                                                         
000960 LINKAGE SECTION.                                                         
000970 01  LK-MODE                    PIC X(01).                                
000980 01  LK-PAN                     PIC 9(16).                                
000990 01  LK-STEM                    PIC 9(15).                                
001000 01  LK-CHECK-DIGIT              PIC 9(01).                               
001010 01  LK-RETURN-CD               PIC X(01).                                
001020     88  LK-VALID               VALUE "V".                                
001030     88  LK-INVALID             VALUE "I".                                
001040*****************************************************************         
001050 PROCEDURE DIVISION USING LK-MODE LK-PAN LK-STEM                          
001060                           LK-CHECK-DIGIT LK-RETURN-CD.                   
001070*                                                                         
001080 0100-MAIN-LOGIC.                                                         
001090     IF LK-MODE = "V"                                                     
001100         PERFORM 0200-VALIDATE-PAN THRU 0200-EXIT                         
001110     ELSE                                                                 
001120         PERFORM 0300-GENERATE-CHECK-DIGIT THRU 0300-EXIT                 
001130     END-IF.                                                              
001140     GOBACK.                                                              
001150*****************************************************************         
001160* VALIDATE MODE - FIRST CONFIRM THE PAN IS ALL NUMERIC CHARACTERS,        
001170* THEN WALK IT RIGHT TO LEFT, DOUBLE EVERY SECOND DIGIT, SUBTRACT         
001180* 9 WHEN THE DOUBLED VALUE EXCEEDS 9, SUM ALL 16 DIGITS AND CHECK         
001190* THE SUM IS A MULTIPLE OF 10.                                            
001200*****************************************************************         
001210 0200-VALIDATE-PAN.                                                       
001220     MOVE "I" TO LK-RETURN-CD.                                            
001230     IF LK-PAN IS NUMERIC-CLASS                                           
001240         MOVE 0 TO WS-DIGIT-SUM                                           
001250         MOVE LK-PAN TO WS-DIGIT-TABLE-PAIR                               
001260         PERFORM 0210-SUM-ONE-PAN-DIGIT THRU 0210-EXIT                    
001270             VARYING WS-SUBSCRIPT FROM 16 BY -1                           
001280             UNTIL WS-SUBSCRIPT < 1                                       
001290         DIVIDE WS-DIGIT-SUM BY WS-MOD-BASE                               
001300             GIVING WS-MOD-QUOTIENT                                       
001310             REMAINDER WS-MOD-REMAINDER                                   
001320         IF WS-MOD-REMAINDER = 0                                          
001330             MOVE "V" TO LK-RETURN-CD                                     
001340         END-IF                                                           
001350     END-IF.                                                              
001360 0200-EXIT.                                                               
001370     EXIT.                                                                
001380*                                                                         
001390 0210-SUM-ONE-PAN-DIGIT.                                                  
001400     COMPUTE WS-POSITION = 17 - WS-SUBSCRIPT.                             
001410     MOVE WS-DIGIT-ENTRY (WS-SUBSCRIPT) TO WS-DIGIT-VALUE.                
001420     DIVIDE WS-POSITION BY WS-MOD-TWO                                     
001430         GIVING WS-MOD-QUOTIENT                                           
001440         REMAINDER WS-MOD-REMAINDER.                                      
001450     IF WS-MOD-REMAINDER = 0                                              
001460         COMPUTE WS-DOUBLED-VALUE = WS-DIGIT-VALUE * 2                    
001470         IF WS-DOUBLED-VALUE > 9                                          
001480             SUBTRACT 9 FROM WS-DOUBLED-VALUE                             
001490         END-IF                                                           
001500         ADD WS-DOUBLED-VALUE TO WS-DIGIT-SUM                             
001510     ELSE                                                                 
001520         ADD WS-DIGIT-VALUE TO WS-DIGIT-SUM                               
001530     END-IF.                                                              
001540 0210-EXIT.                                                               
001550     EXIT.                                                                
001560*****************************************************************         
001570* GENERATE MODE - SAME DOUBLING WALK OVER THE 15-DIGIT STEM,              
001580* COUNTING FROM ITS RIGHTMOST DIGIT AS POSITION 1 SO THE FIRST            
001590* DIGIT DOUBLED IS THE ONE ADJACENT TO THE CHECK DIGIT.                   
001600*****************************************************************         
001610 0300-GENERATE-CHECK-DIGIT.                                               
001620     MOVE 0 TO WS-DIGIT-SUM.                                              
001630     MOVE LK-STEM TO WS-STEM-TABLE-HALVES.                                
001640     PERFORM 0310-SUM-ONE-STEM-DIGIT THRU 0310-EXIT                       
001650         VARYING WS-SUBSCRIPT FROM 15 BY -1                               
001660         UNTIL WS-SUBSCRIPT < 1.                                          
001670     DIVIDE WS-DIGIT-SUM BY WS-MOD-BASE                                   
001680         GIVING WS-MOD-QUOTIENT                                           
001690         REMAINDER WS-MOD-REMAINDER.                                      
001700     COMPUTE LK-CHECK-DIGIT = 10 - WS-MOD-REMAINDER.                      
001710     IF LK-CHECK-DIGIT = 10                                               
001720         MOVE 0 TO LK-CHECK-DIGIT                                         
001730     END-IF.                                                              
001740     MOVE "V" TO LK-RETURN-CD.                                            
001750 0300-EXIT.                                                               
001760     EXIT.                                                                
001770*                                                                         
001780 0310-SUM-ONE-STEM-DIGIT.                                                 
001790     COMPUTE WS-POSITION = 16 - WS-SUBSCRIPT.                             
001800     MOVE WS-STEM-ENTRY (WS-SUBSCRIPT) TO WS-DIGIT-VALUE.                 
001810     DIVIDE WS-POSITION BY WS-MOD-TWO                                     
001820         GIVING WS-MOD-QUOTIENT                                           
001830         REMAINDER WS-MOD-REMAINDER.                                      
001840     IF WS-MOD-REMAINDER NOT = 0                                          
001850         COMPUTE WS-DOUBLED-VALUE = WS-DIGIT-VALUE * 2                    
001860         IF WS-DOUBLED-VALUE > 9                                          
001870             SUBTRACT 9 FROM WS-DOUBLED-VALUE                             
001880         END-IF                                                           
001890         ADD WS-DOUBLED-VALUE TO WS-DIGIT-SUM                             
001900     ELSE                                                                 
001910         ADD WS-DIGIT-VALUE TO WS-DIGIT-SUM                               
001920     END-IF.                                                              
001930 0310-EXIT.                                                               
001940     EXIT.                                                                
