* (c) 1994-2001 Meridian Trust Data Processing Center
* All Rights Reserved
*
* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
* MERIDIAN TRUST CARD SYSTEMS GROUP
*
* #ident "@(#) CARDAPP/CARDNEW.cbl  $Revision: 2.3 $"
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    CARDNEW.
 AUTHOR.        R. HALVORSEN.
 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.
 DATE-WRITTEN.  03/10/1994.
 DATE-COMPILED.
 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.
*****************************************************************
*  CHANGE LOG
*
*  DATE        BY          TICKET      DESCRIPTION
*  ----------  ----------  ----------  -----------------------
*  1994-03-10  RHALVORS    CC-043      ORIGINAL NEW CARD INTAKE
*  1994-11-22  RHALVORS    CC-061      ADD DUP PAN TABLE SCAN
*  1995-06-05  JFENWICK    CC-073      VALIDATE OWNER AGAINST CUST
*                                      MASTER BEFORE POSTING CARD
*  1996-10-14  JFENWICK    CC-140      DEFAULT BALANCE/STATUS WHEN
*                                      REQUEST LEAVES THEM BLANK
*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - EXPIRY PASSED
*                                      TO DATVAL AS CCYYMMDD, OK
*  1999-03-19  T.OKAFOR    CC-238      RAISE CARD/CUST TABLE SIZES
*                                      FOR GROWTH, WAS 2000 NOW 5K
*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT
*  2006-08-15  S.ABIODUN   CC-358      TABLE LIMIT MOVED TO A
*                                      77-LEVEL, GUARD AGAINST
*                                      OVERRUN ON A FULL TABLE
*****************************************************************
* THIS RUN VALIDATES AND POSTS NEW-CARD-REQUEST RECORDS ONTO THE
* CARD MASTER.  THE OLD MASTER IS COPIED THROUGH TO THE NEW MASTER
* UNCHANGED, THEN EACH VALIDATED REQUEST IS APPENDED.  CARD-IDS ON
* INCOMING REQUESTS ARE ASSIGNED UPSTREAM AND ARE ALWAYS HIGHER
* THAN ANY CARD-ID ALREADY ON THE MASTER, SO APPENDING KEEPS THE
* OUTPUT MASTER IN ASCENDING CARD-ID SEQUENCE WITHOUT A MERGE.
*
* EACH REQUEST IS CHECKED IN THIS ORDER - FIRST FAILURE REJECTS:
*   1. PAN PASSES THE LUHN CHECK (SEE LUHNCHK)
*   2. EXPIRY DATE IS NOT BEFORE TODAY (SEE DATVAL)
*   3. PAN DOES NOT ALREADY EXIST ON THE CARD MASTER
*   4. OWNER ID EXISTS ON THE CUSTOMER MASTER
* BALANCE DEFAULTS TO 0.00 AND STATUS DEFAULTS TO ACTIVE WHEN THE
* REQUEST LEAVES THEM BLANK.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CARD-MASTER-IN  ASSIGN TO CARDMSTI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMI-STATUS.
     SELECT CARD-MASTER-OUT ASSIGN TO CARDMSTO
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMO-STATUS.
     SELECT NEW-CARD-REQUEST ASSIGN TO NEWCARDI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-NCR-STATUS.
     SELECT CUSTOMER-MASTER ASSIGN TO CUSTMSTI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CUS-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  CARD-MASTER-IN
     LABEL RECORDS ARE STANDARD.
     COPY CARDREC REPLACING
         CARD-MASTER-RECORD BY CARD-MASTER-IN-REC.
*
 FD  CARD-MASTER-OUT
     LABEL RECORDS ARE STANDARD.
     COPY CARDREC REPLACING
         CARD-MASTER-RECORD BY CARD-MASTER-OUT-REC.
*
 FD  NEW-CARD-REQUEST
     LABEL RECORDS ARE STANDARD.
 01  NEW-CARD-REQUEST-REC.
     05  NCR-CARD-ID                PIC 9(09).
     05  NCR-PAN                    PIC 9(16).
     05  NCR-HOLDER                 PIC X(30).
     05  NCR-EXPIRY                 PIC 9(08).
     05  NCR-STATUS                 PIC X(08).
     05  NCR-BALANCE                PIC S9(13)V99.
     05  NCR-CVV                    PIC 9(03).
     05  NCR-OWNER-ID               PIC 9(09).
     05  FILLER                     PIC X(01).
*
 FD  CUSTOMER-MASTER
     LABEL RECORDS ARE STANDARD.
     COPY CUSTREC REPLACING
         CUSTOMER-MASTER-RECORD BY CUSTOMER-MASTER-REC.
*
 WORKING-STORAGE SECTION.
*****************************************************************
* TABLE SIZE LIMIT - BOTH LOOKUP TABLES BELOW ARE OCCURS 5000,
* SEE CC-238.  HOLD THE LIMIT HERE SO 4600/2100/3100 CAN GUARD
* AGAINST RUNNING OFF THE END OF THE TABLE.
*****************************************************************
 77  WS-MAX-TABLE-SIZE          PIC S9(8) COMP VALUE 5000.
*****************************************************************
* FILE STATUS BYTES - ONE PAIR PER FILE, CHECKED AFTER EVERY I-O
*****************************************************************
 01  WS-CMI-STATUS.
     05  WS-CMI-1               PIC X(01).
     05  WS-CMI-2               PIC X(01).
 01  WS-CMO-STATUS.
     05  WS-CMO-1               PIC X(01).
     05  WS-CMO-2               PIC X(01).
 01  WS-NCR-STATUS.
     05  WS-NCR-1               PIC X(01).
     05  WS-NCR-2               PIC X(01).
 01  WS-CUS-STATUS.
     05  WS-CUS-1               PIC X(01).
     05  WS-CUS-2               PIC X(01).
*
 01  WS-SWITCHES.
     05  WS-CMI-EOF             PIC X(01) VALUE "N".
         88  CMI-EOF            VALUE "Y".
     05  WS-NCR-EOF             PIC X(01) VALUE "N".
         88  NCR-EOF            VALUE "Y".
     05  WS-REQUEST-OK          PIC X(01) VALUE "Y".
         88  REQUEST-IS-OK      VALUE "Y".
     05  WS-OWNER-FOUND         PIC X(01) VALUE "N".
         88  OWNER-WAS-FOUND    VALUE "Y".
     05  FILLER                 PIC X(04).
*
*****************************************************************
* DUPLICATE-PAN LOOKUP TABLE - LOADED FROM THE OLD MASTER, THEN
* GROWN AS EACH NEW REQUEST IS ACCEPTED SO TWO REQUESTS IN THE
* SAME RUN CANNOT POST THE SAME PAN.
*****************************************************************
 01  WS-PAN-TABLE.
     05  WS-PAN-ENTRY OCCURS 5000 TIMES
                                PIC 9(16).
 01  WS-PAN-TABLE-COUNTS.
     05  WS-PAN-COUNT           PIC S9(8) COMP.
     05  WS-PAN-SUBSCRIPT       PIC S9(8) COMP.
*
*****************************************************************
* CUSTOMER-ID LOOKUP TABLE - LOADED FROM THE CUSTOMER MASTER SO
* EACH REQUEST'S OWNER CAN BE VERIFIED WITHOUT RE-READING THE
* CUSTOMER FILE FOR EVERY REQUEST.
*****************************************************************
 01  WS-CUST-TABLE.
     05  WS-CUST-ENTRY OCCURS 5000 TIMES
                                PIC 9(09).
 01  WS-CUST-TABLE-COUNTS.
     05  WS-CUST-COUNT          PIC S9(8) COMP.
     05  WS-CUST-SUBSCRIPT      PIC S9(8) COMP.
*
 01  WS-RUN-TOTALS.
     05  WS-ACCEPTED-COUNT      PIC S9(8) COMP.
     05  WS-REJECTED-COUNT      PIC S9(8) COMP.
*
 01  WS-LUHN-AREA.
     05  WS-LUHN-MODE           PIC X(01).
     05  WS-LUHN-STEM           PIC 9(15).
     05  WS-LUHN-CHECK-DIGIT    PIC 9(01).
     05  WS-LUHN-RETURN-CD      PIC X(01).
*
 01  WS-DATE-AREA.
     05  WS-TODAY-CCYYMMDD      PIC 9(08).
     05  WS-DATVAL-RETURN-CD    PIC X(01).
*
 01  WS-REJECT-MESSAGE         PIC X(50).
*
*****************************************************************
* MASKED-PAN VIEW FOR THE REJECT LOG - THE SHOP NEVER PRINTS A
* FULL PAN, EVEN TO THE CONSOLE, SO THE REJECT LINE SHOWS ONLY
* THE LAST GROUP OF FOUR DIGITS.
*****************************************************************
 01  WS-LOG-PAN.
     05  WS-LOG-PAN-G1          PIC 9(04).
     05  WS-LOG-PAN-G2          PIC 9(04).
     05  WS-LOG-PAN-G3          PIC 9(04).
     05  WS-LOG-PAN-G4          PIC 9(04).
 01  WS-LOG-PAN-NUMERIC REDEFINES WS-LOG-PAN
                                PIC 9(16).
*
*****************************************************************
 PROCEDURE DIVISION.
*
 0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-LOAD-CUSTOMER-TABLE THRU 2000-EXIT.
     PERFORM 3000-COPY-OLD-MASTER THRU 3000-EXIT.
     PERFORM 4000-PROCESS-REQUESTS THRU 4000-EXIT
         UNTIL NCR-EOF.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.
*****************************************************************
* OPEN ALL FOUR FILES AND PRIME THE RUN COUNTERS
*****************************************************************
 1000-INITIALIZE.
     MOVE ZERO TO WS-ACCEPTED-COUNT WS-REJECTED-COUNT.
     MOVE ZERO TO WS-PAN-COUNT WS-CUST-COUNT.
     OPEN INPUT  CARD-MASTER-IN.
     OPEN OUTPUT CARD-MASTER-OUT.
     OPEN INPUT  NEW-CARD-REQUEST.
     OPEN INPUT  CUSTOMER-MASTER.
 1000-EXIT.
     EXIT.
*****************************************************************
* LOAD EVERY CUST-ID ON THE CUSTOMER MASTER INTO WS-CUST-TABLE
*****************************************************************
 2000-LOAD-CUSTOMER-TABLE.
     READ CUSTOMER-MASTER
         AT END MOVE "Y" TO WS-CUS-1
     END-READ.
     PERFORM 2100-LOAD-ONE-CUSTOMER THRU 2100-EXIT
         UNTIL WS-CUS-1 = "Y".
     CLOSE CUSTOMER-MASTER.
 2000-EXIT.
     EXIT.
*
 2100-LOAD-ONE-CUSTOMER.
     IF WS-CUST-COUNT < WS-MAX-TABLE-SIZE
         ADD 1 TO WS-CUST-COUNT
         MOVE CUST-ID TO WS-CUST-ENTRY (WS-CUST-COUNT)
     ELSE
         DISPLAY "CARDNEW CUSTOMER TABLE FULL AT "
             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"
     END-IF.
     READ CUSTOMER-MASTER
         AT END MOVE "Y" TO WS-CUS-1
     END-READ.
 2100-EXIT.
     EXIT.
*****************************************************************
* COPY THE OLD CARD MASTER TO THE NEW ONE AND LOAD WS-PAN-TABLE
* WITH EVERY PAN ALREADY ON FILE
*****************************************************************
 3000-COPY-OLD-MASTER.
     READ CARD-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
     PERFORM 3100-COPY-ONE-CARD THRU 3100-EXIT
         UNTIL WS-CMI-1 = "Y".
     CLOSE CARD-MASTER-IN.
 3000-EXIT.
     EXIT.
*
 3100-COPY-ONE-CARD.
     IF WS-PAN-COUNT < WS-MAX-TABLE-SIZE
         ADD 1 TO WS-PAN-COUNT
         MOVE CARD-PAN OF CARD-MASTER-IN-REC
             TO WS-PAN-ENTRY (WS-PAN-COUNT)
     ELSE
         DISPLAY "CARDNEW PAN TABLE FULL AT "
             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"
     END-IF.
     MOVE CARD-MASTER-IN-REC TO CARD-MASTER-OUT-REC.
     WRITE CARD-MASTER-OUT-REC.
     READ CARD-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
 3100-EXIT.
     EXIT.
*****************************************************************
* READ AND VALIDATE EACH NEW-CARD REQUEST, POSTING THE ACCEPTED
* ONES AND COUNTING THE REJECTED ONES
*****************************************************************
 4000-PROCESS-REQUESTS.
     READ NEW-CARD-REQUEST
         AT END MOVE "Y" TO WS-NCR-1
     END-READ.
     IF WS-NCR-1 NOT = "Y"
         PERFORM 4100-VALIDATE-ONE-REQUEST THRU 4100-EXIT
     END-IF.
 4000-EXIT.
     EXIT.
*
 4100-VALIDATE-ONE-REQUEST.
     MOVE "Y" TO WS-REQUEST-OK.
     MOVE SPACES TO WS-REJECT-MESSAGE.
     PERFORM 4200-CHECK-LUHN THRU 4200-EXIT.
     IF REQUEST-IS-OK
         PERFORM 4300-CHECK-EXPIRY THRU 4300-EXIT
     END-IF.
     IF REQUEST-IS-OK
         PERFORM 4400-CHECK-DUPLICATE-PAN THRU 4400-EXIT
     END-IF.
     IF REQUEST-IS-OK
         PERFORM 4500-CHECK-OWNER THRU 4500-EXIT
     END-IF.
     IF REQUEST-IS-OK
         PERFORM 4600-POST-NEW-CARD THRU 4600-EXIT
         ADD 1 TO WS-ACCEPTED-COUNT
     ELSE
         ADD 1 TO WS-REJECTED-COUNT
         MOVE NCR-PAN TO WS-LOG-PAN-NUMERIC
         DISPLAY "CARDNEW REJECT CARD-ID=" NCR-CARD-ID
             " PAN=....-....-....-" WS-LOG-PAN-G4
             " REASON=" WS-REJECT-MESSAGE
     END-IF.
 4100-EXIT.
     EXIT.
*
 4200-CHECK-LUHN.
     MOVE "V" TO WS-LUHN-MODE.
     CALL "LUHNCHK" USING WS-LUHN-MODE NCR-PAN WS-LUHN-STEM
         WS-LUHN-CHECK-DIGIT WS-LUHN-RETURN-CD.
     IF WS-LUHN-RETURN-CD NOT = "V"
         MOVE "N" TO WS-REQUEST-OK
         MOVE "PAN FAILS LUHN CHECK" TO WS-REJECT-MESSAGE
     END-IF.
 4200-EXIT.
     EXIT.
*
 4300-CHECK-EXPIRY.
     CALL "DATVAL" USING NCR-EXPIRY WS-TODAY-CCYYMMDD
         WS-DATVAL-RETURN-CD.
     IF WS-DATVAL-RETURN-CD = "Y"
         MOVE "N" TO WS-REQUEST-OK
         MOVE "EXPIRY DATE CANNOT BE IN THE PAST"
             TO WS-REJECT-MESSAGE
     END-IF.
 4300-EXIT.
     EXIT.
*
 4400-CHECK-DUPLICATE-PAN.
     MOVE 1 TO WS-PAN-SUBSCRIPT.
     PERFORM 4410-SCAN-ONE-PAN THRU 4410-EXIT
         VARYING WS-PAN-SUBSCRIPT FROM 1 BY 1
         UNTIL WS-PAN-SUBSCRIPT > WS-PAN-COUNT.
 4400-EXIT.
     EXIT.
*
 4410-SCAN-ONE-PAN.
     IF NCR-PAN = WS-PAN-ENTRY (WS-PAN-SUBSCRIPT)
         MOVE "N" TO WS-REQUEST-OK
         MOVE "CARD WITH THIS NUMBER ALREADY EXISTS"
             TO WS-REJECT-MESSAGE
         MOVE WS-PAN-COUNT TO WS-PAN-SUBSCRIPT
     END-IF.
 4410-EXIT.
     EXIT.
*
 4500-CHECK-OWNER.
     MOVE "N" TO WS-OWNER-FOUND.
     MOVE 1 TO WS-CUST-SUBSCRIPT.
     PERFORM 4510-SCAN-ONE-CUSTOMER THRU 4510-EXIT
         VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1
         UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT.
     IF NOT OWNER-WAS-FOUND
         MOVE "N" TO WS-REQUEST-OK
         MOVE "OWNER NOT FOUND ON CUSTOMER MASTER"
             TO WS-REJECT-MESSAGE
     END-IF.
 4500-EXIT.
     EXIT.
*
 4510-SCAN-ONE-CUSTOMER.
     IF NCR-OWNER-ID = WS-CUST-ENTRY (WS-CUST-SUBSCRIPT)
         MOVE "Y" TO WS-OWNER-FOUND
         MOVE WS-CUST-COUNT TO WS-CUST-SUBSCRIPT
     END-IF.
 4510-EXIT.
     EXIT.
*****************************************************************
* BUILD THE CARD MASTER RECORD FOR THE ACCEPTED REQUEST, APPLY
* THE BALANCE/STATUS DEFAULTS AND WRITE IT TO THE NEW MASTER
*****************************************************************
 4600-POST-NEW-CARD.
     MOVE NCR-CARD-ID      TO CARD-ID     OF CARD-MASTER-OUT-REC.
     MOVE NCR-PAN          TO CARD-PAN    OF CARD-MASTER-OUT-REC.
     MOVE NCR-HOLDER       TO CARD-HOLDER OF CARD-MASTER-OUT-REC.
     MOVE NCR-EXPIRY       TO CARD-EXPIRY OF CARD-MASTER-OUT-REC.
     MOVE NCR-CVV          TO CARD-CVV    OF CARD-MASTER-OUT-REC.
     MOVE NCR-OWNER-ID     TO
         CARD-OWNER-ID OF CARD-MASTER-OUT-REC.
     IF NCR-STATUS = SPACES
         MOVE "ACTIVE"     TO CARD-STATUS OF CARD-MASTER-OUT-REC
     ELSE
         MOVE NCR-STATUS   TO CARD-STATUS OF CARD-MASTER-OUT-REC
     END-IF.
     MOVE NCR-BALANCE      TO CARD-BALANCE OF CARD-MASTER-OUT-REC.
     WRITE CARD-MASTER-OUT-REC.
     IF WS-PAN-COUNT < WS-MAX-TABLE-SIZE
         ADD 1 TO WS-PAN-COUNT
         MOVE NCR-PAN TO WS-PAN-ENTRY (WS-PAN-COUNT)
     ELSE
         DISPLAY "CARDNEW PAN TABLE FULL AT "
             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"
     END-IF.
 4600-EXIT.
     EXIT.
*****************************************************************
* CLOSE THE REMAINING FILES AND REPORT THE RUN COUNTS
*****************************************************************
 9000-TERMINATE.
     CLOSE CARD-MASTER-OUT.
     CLOSE NEW-CARD-REQUEST.
     DISPLAY "CARDNEW ACCEPTED=" WS-ACCEPTED-COUNT
         " REJECTED=" WS-REJECTED-COUNT.
 9000-EXIT.
     EXIT.
