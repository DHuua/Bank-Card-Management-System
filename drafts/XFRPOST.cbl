* (c) 1994-2001 Meridian Trust Data Processing Center
* All Rights Reserved
*
* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
* MERIDIAN TRUST CARD SYSTEMS GROUP
*
* #ident "@(#) CARDAPP/XFRPOST.cbl  $Revision: 3.1 $"
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    XFRPOST.
 AUTHOR.        J. FENWICK.
 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.
 DATE-WRITTEN.  08/09/1995.
 DATE-COMPILED.
 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.
*****************************************************************
*  CHANGE LOG
*
*  DATE        BY          TICKET      DESCRIPTION
*  ----------  ----------  ----------  -----------------------
*  1995-08-09  JFENWICK    CC-071      ORIGINAL TRANSFER POST RUN
*  1996-02-28  JFENWICK    CC-101      ADD 8-STEP ELIGIBLE CHECK
*  1997-11-14  T.OKAFOR    CC-199      LOAD CARD MASTER INTO TABLE
*                                      INSTEAD OF RE-READING FILE
*  1998-03-02  T.OKAFOR    CC-212      MASK PANS ON JOURNAL/REPORT
*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - CCYYMMDD DATES
*                                      THROUGHOUT, NO CHANGE
*  1999-03-19  T.OKAFOR    CC-238      RAISE CARD TABLE SIZE FOR
*                                      GROWTH, WAS 2000 NOW 5K
*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT
*  2006-08-15  S.ABIODUN   CC-358      LOAD CUSTOMER MASTER AND
*                                      REJECT A TRANSFER REQUESTED
*                                      BY A DEACTIVATED CUSTOMER
*                                      BEFORE THE CARD CHECKS RUN.
*                                      STATUS/TABLE-LIMIT LITERALS
*                                      MOVED TO 77-LEVEL CONSTANTS
*****************************************************************
* THIS RUN POSTS CARD-TO-CARD TRANSFER TRANSACTIONS AGAINST THE
* CARD MASTER.  THE WHOLE MASTER IS LOADED INTO WS-CARD-TABLE SO
* SOURCE AND DESTINATION CARDS CAN BE FOUND FOR EACH TRANSACTION
* REGARDLESS OF ARRIVAL ORDER.  THE CUSTOMER MASTER IS ALSO LOADED
* INTO WS-CUST-TABLE SO THE REQUESTING CUSTOMER'S ACTIVE FLAG CAN
* BE CHECKED.  EVERY TRANSACTION IS CHECKED IN THIS ORDER - FIRST
* FAILURE REJECTS:
*   0. REQUESTING CUSTOMER EXISTS AND IS ACTIVE
*   1. SOURCE CARD EXISTS; DESTINATION CARD EXISTS
*   2. SOURCE CARD OWNER = REQUESTING CUSTOMER
*   3. DESTINATION CARD OWNER = REQUESTING CUSTOMER
*   4. SOURCE AND DESTINATION ARE DIFFERENT CARDS
*   5. SOURCE STATUS = ACTIVE; DESTINATION STATUS = ACTIVE
*   6. NEITHER CARD IS EXPIRED
*   7. AMOUNT IS STRICTLY GREATER THAN 0.00
*   8. SOURCE BALANCE COVERS THE AMOUNT
* ELIGIBLE TRANSACTIONS DEBIT THE SOURCE, CREDIT THE DESTINATION
* IN THE TABLE.  THE TABLE IS WRITTEN BACK TO THE CARD MASTER ONLY
* AFTER EVERY TRANSACTION HAS BEEN APPLIED.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CARD-MASTER-IN    ASSIGN TO CARDMSTI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMI-STATUS.
     SELECT CARD-MASTER-OUT   ASSIGN TO CARDMSTO
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMO-STATUS.
     SELECT TRANSFER-TRANS    ASSIGN TO XFRTRANI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-TRN-STATUS.
     SELECT TRANSFER-JOURNAL  ASSIGN TO XFRJRNLO
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-TRJ-STATUS.
     SELECT XFR-REPORT        ASSIGN TO XFRRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-RPT-STATUS.
     SELECT CUSTOMER-MASTER   ASSIGN TO CUSTMSTI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CUS-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  CARD-MASTER-IN
     LABEL RECORDS ARE STANDARD.
     COPY CARDREC REPLACING
         CARD-MASTER-RECORD BY CARD-MASTER-IN-REC.
*
 FD  CARD-MASTER-OUT
     LABEL RECORDS ARE STANDARD.
     COPY CARDREC REPLACING
         CARD-MASTER-RECORD BY CARD-MASTER-OUT-REC.
*
 FD  CUSTOMER-MASTER
     LABEL RECORDS ARE STANDARD.
     COPY CUSTREC REPLACING
         CUSTOMER-MASTER-RECORD BY CUSTOMER-MASTER-REC.
*
 FD  TRANSFER-TRANS
     LABEL RECORDS ARE STANDARD.
     COPY XFRREC REPLACING
         TRANSFER-JOURNAL-RECORD BY TRANSFER-JOURNAL-RECORD-ALT
         TRJ-ID            BY TRJ-ID-ALT
         TRJ-FROM-CARD      BY TRJ-FROM-CARD-ALT
         TRJ-TO-CARD        BY TRJ-TO-CARD-ALT
         TRJ-AMOUNT         BY TRJ-AMOUNT-ALT
         TRJ-USER-ID        BY TRJ-USER-ID-ALT
         TRJ-DATE           BY TRJ-DATE-ALT
         TRJ-DESC           BY TRJ-DESC-ALT
         TRJ-STATUS         BY TRJ-STATUS-ALT
         TRJ-REASON         BY TRJ-REASON-ALT
         TRJ-FROM-MASKED    BY TRJ-FROM-MASKED-ALT
         TRJ-TO-MASKED      BY TRJ-TO-MASKED-ALT.
*
 FD  TRANSFER-JOURNAL
     LABEL RECORDS ARE STANDARD.
     COPY XFRREC REPLACING
         TRANSFER-TRANSACTION-RECORD BY TRANSFER-TRANS-RECORD-ALT
         TRN-ID             BY TRN-ID-ALT
         TRN-CARD-GRP        BY TRN-CARD-GRP-ALT
         TRN-FROM-CARD       BY TRN-FROM-CARD-ALT
         TRN-TO-CARD         BY TRN-TO-CARD-ALT
         TRN-CARD-PAIR       BY TRN-CARD-PAIR-ALT
         TRN-AMOUNT          BY TRN-AMOUNT-ALT
         TRN-AMOUNT-VIEW     BY TRN-AMOUNT-VIEW-ALT
         TRN-AMT-WHOLE       BY TRN-AMT-WHOLE-ALT
         TRN-AMT-CENTS       BY TRN-AMT-CENTS-ALT
         TRN-USER-ID         BY TRN-USER-ID-ALT
         TRN-DATE            BY TRN-DATE-ALT
         TRN-DATE-PARTS      BY TRN-DATE-PARTS-ALT
         TRN-DT-YYYY         BY TRN-DT-YYYY-ALT
         TRN-DT-MM           BY TRN-DT-MM-ALT
         TRN-DT-DD           BY TRN-DT-DD-ALT
         TRN-DESC            BY TRN-DESC-ALT.
*
 FD  XFR-REPORT
     LABEL RECORDS ARE OMITTED
     RECORDING MODE IS F.
 01  XFR-REPORT-LINE             PIC X(132).
*
 WORKING-STORAGE SECTION.
*****************************************************************
* STATUS/FLAG LITERAL CONSTANTS AND THE CARD/CUSTOMER TABLE SIZE
* LIMIT - SEE CC-358
*****************************************************************
 77  WS-STATUS-ACTIVE           PIC X(08) VALUE "ACTIVE".
 77  WS-CUST-ACTIVE-FLAG        PIC X(01) VALUE "Y".
 77  WS-MAX-TABLE-SIZE          PIC S9(8) COMP VALUE 5000.
*****************************************************************
* FILE STATUS BYTES
*****************************************************************
 01  WS-CMI-STATUS.
     05  WS-CMI-1               PIC X(01).
     05  WS-CMI-2               PIC X(01).
 01  WS-CMO-STATUS.
     05  WS-CMO-1               PIC X(01).
     05  WS-CMO-2               PIC X(01).
 01  WS-TRN-STATUS.
     05  WS-TRN-1               PIC X(01).
     05  WS-TRN-2               PIC X(01).
 01  WS-TRJ-STATUS.
     05  WS-TRJ-1               PIC X(01).
     05  WS-TRJ-2               PIC X(01).
 01  WS-RPT-STATUS.
     05  WS-RPT-1               PIC X(01).
     05  WS-RPT-2               PIC X(01).
 01  WS-CUS-STATUS.
     05  WS-CUS-1               PIC X(01).
     05  WS-CUS-2               PIC X(01).
*
 01  WS-SWITCHES.
     05  WS-TRN-EOF             PIC X(01) VALUE "N".
         88  TRN-EOF            VALUE "Y".
     05  WS-ELIGIBLE            PIC X(01) VALUE "Y".
         88  TXN-IS-ELIGIBLE    VALUE "Y".
     05  FILLER                 PIC X(04).
*
*****************************************************************
* CARD MASTER LOOKUP TABLE - ONE ENTRY PER CARD, LOADED ONCE AND
* POSTED BACK TO THE NEW MASTER AFTER ALL TRANSACTIONS ARE DONE
*****************************************************************
 01  WS-CARD-TABLE.
     05  WS-CARD-ENTRY OCCURS 5000 TIMES.
         10  WS-CT-CARD-ID       PIC 9(09).
         10  WS-CT-PAN           PIC 9(16).
         10  WS-CT-HOLDER        PIC X(30).
         10  WS-CT-EXPIRY        PIC 9(08).
         10  WS-CT-STATUS        PIC X(08).
         10  WS-CT-BALANCE       PIC S9(13)V99.
         10  WS-CT-CVV           PIC 9(03).
         10  WS-CT-OWNER-ID      PIC 9(09).
 01  WS-CARD-TABLE-COUNTS.
     05  WS-CARD-COUNT          PIC S9(8) COMP.
     05  WS-CARD-SUBSCRIPT      PIC S9(8) COMP.
     05  WS-FROM-SUBSCRIPT      PIC S9(8) COMP.
     05  WS-TO-SUBSCRIPT        PIC S9(8) COMP.
*
*****************************************************************
* CUSTOMER MASTER LOOKUP TABLE - LOADED ONCE SO THE REQUESTING
* CUSTOMER'S ACTIVE FLAG CAN BE CHECKED BEFORE ANY CARD IS TOUCHED
*****************************************************************
 01  WS-CUST-TABLE.
     05  WS-CUST-ENTRY OCCURS 5000 TIMES.
         10  WS-CT-CUST-ID       PIC 9(09).
         10  WS-CT-ACTIVE        PIC X(01).
 01  WS-CUST-TABLE-COUNTS.
     05  WS-CUST-COUNT          PIC S9(8) COMP.
     05  WS-CUST-SUBSCRIPT      PIC S9(8) COMP.
     05  WS-CUST-TARGET-SUB     PIC S9(8) COMP.
*
 01  WS-DATE-AREA.
     05  WS-TODAY-CCYYMMDD      PIC 9(08).
     05  WS-DATVAL-RETURN-CD    PIC X(01).
*
 01  WS-MASK-AREA.
     05  WS-MASK-FUNCTION       PIC X(01).
     05  WS-MASKED-FROM-PAN     PIC X(19).
     05  WS-MASKED-TO-PAN       PIC X(19).
     05  WS-DISP-EXPIRY-UNUSED  PIC X(05).
*
 01  WS-REJECT-REASON           PIC X(40).
*
 01  WS-RUN-TOTALS.
     05  WS-COMPLETED-COUNT     PIC S9(8) COMP.
     05  WS-COMPLETED-AMOUNT    PIC S9(13)V99.
     05  WS-FAILED-COUNT        PIC S9(8) COMP.
     05  WS-GRAND-AMOUNT        PIC S9(13)V99.
*
*****************************************************************
* TRANSFER REPORT LINE LAYOUT - HEADING, DETAIL AND TOTAL FORMS
* ALL MAP ONTO THE SAME 132-BYTE PRINT LINE
*****************************************************************
 01  WS-PRINT-LINE.
     05  WS-PL-TRN-ID           PIC Z(8)9.
     05  FILLER                 PIC X(02).
     05  WS-PL-FROM-MASKED      PIC X(19).
     05  FILLER                 PIC X(02).
     05  WS-PL-TO-MASKED        PIC X(19).
     05  FILLER                 PIC X(02).
     05  WS-PL-AMOUNT           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                 PIC X(02).
     05  WS-PL-STATUS           PIC X(10).
     05  FILLER                 PIC X(02).
     05  WS-PL-REASON           PIC X(40).
     05  FILLER                 PIC X(04).
 01  WS-PRINT-LINE-HEADING REDEFINES WS-PRINT-LINE.
     05  WS-PLH-TITLE           PIC X(50).
     05  FILLER                 PIC X(82).
 01  WS-PRINT-LINE-TOTAL REDEFINES WS-PRINT-LINE.
     05  WS-PLT-LABEL           PIC X(30).
     05  WS-PLT-COUNT           PIC ZZZ,ZZ9.
     05  FILLER                 PIC X(02).
     05  WS-PLT-AMOUNT          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                 PIC X(72).
*****************************************************************
 PROCEDURE DIVISION.
*
 0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-LOAD-CARD-TABLE THRU 2000-EXIT.
     PERFORM 2200-LOAD-CUST-TABLE THRU 2200-EXIT.
     PERFORM 3000-PRINT-HEADING THRU 3000-EXIT.
     READ TRANSFER-TRANS
         AT END MOVE "Y" TO WS-TRN-1
     END-READ.
     PERFORM 4000-PROCESS-ONE-TXN THRU 4000-EXIT
         UNTIL TRN-EOF.
     PERFORM 7000-PRINT-TOTALS THRU 7000-EXIT.
     PERFORM 8000-WRITE-CARD-MASTER THRU 8000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.
*****************************************************************
* OPEN FILES AND PRIME THE RUN COUNTERS
*****************************************************************
 1000-INITIALIZE.
     MOVE ZERO TO WS-CARD-COUNT WS-CUST-COUNT.
     MOVE ZERO TO WS-COMPLETED-COUNT WS-COMPLETED-AMOUNT.
     MOVE ZERO TO WS-FAILED-COUNT WS-GRAND-AMOUNT.
     OPEN INPUT  CARD-MASTER-IN.
     OPEN INPUT  CUSTOMER-MASTER.
     OPEN INPUT  TRANSFER-TRANS.
     OPEN OUTPUT TRANSFER-JOURNAL.
     OPEN OUTPUT XFR-REPORT.
 1000-EXIT.
     EXIT.
*****************************************************************
* LOAD THE ENTIRE CARD MASTER INTO WS-CARD-TABLE
*****************************************************************
 2000-LOAD-CARD-TABLE.
     READ CARD-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
     PERFORM 2100-LOAD-ONE-CARD THRU 2100-EXIT
         UNTIL WS-CMI-1 = "Y".
     CLOSE CARD-MASTER-IN.
 2000-EXIT.
     EXIT.
*
 2100-LOAD-ONE-CARD.
     IF WS-CARD-COUNT < WS-MAX-TABLE-SIZE
         ADD 1 TO WS-CARD-COUNT
         MOVE CARD-ID       OF CARD-MASTER-IN-REC
             TO WS-CT-CARD-ID (WS-CARD-COUNT)
         MOVE CARD-PAN      OF CARD-MASTER-IN-REC
             TO WS-CT-PAN (WS-CARD-COUNT)
         MOVE CARD-HOLDER   OF CARD-MASTER-IN-REC
             TO WS-CT-HOLDER (WS-CARD-COUNT)
         MOVE CARD-EXPIRY   OF CARD-MASTER-IN-REC
             TO WS-CT-EXPIRY (WS-CARD-COUNT)
         MOVE CARD-STATUS   OF CARD-MASTER-IN-REC
             TO WS-CT-STATUS (WS-CARD-COUNT)
         MOVE CARD-BALANCE  OF CARD-MASTER-IN-REC
             TO WS-CT-BALANCE (WS-CARD-COUNT)
         MOVE CARD-CVV      OF CARD-MASTER-IN-REC
             TO WS-CT-CVV (WS-CARD-COUNT)
         MOVE CARD-OWNER-ID OF CARD-MASTER-IN-REC
             TO WS-CT-OWNER-ID (WS-CARD-COUNT)
     ELSE
         DISPLAY "XFRPOST CARD TABLE FULL AT "
             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"
     END-IF.
     READ CARD-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
 2100-EXIT.
     EXIT.
*****************************************************************
* LOAD THE ENTIRE CUSTOMER MASTER INTO WS-CUST-TABLE SO THE
* REQUESTING CUSTOMER'S ACTIVE FLAG CAN BE CHECKED BY 4150 BELOW
*****************************************************************
 2200-LOAD-CUST-TABLE.
     READ CUSTOMER-MASTER
         AT END MOVE "Y" TO WS-CUS-1
     END-READ.
     PERFORM 2210-LOAD-ONE-CUST THRU 2210-EXIT
         UNTIL WS-CUS-1 = "Y".
     CLOSE CUSTOMER-MASTER.
 2200-EXIT.
     EXIT.
*
 2210-LOAD-ONE-CUST.
     IF WS-CUST-COUNT < WS-MAX-TABLE-SIZE
         ADD 1 TO WS-CUST-COUNT
         MOVE CUST-ID     OF CUSTOMER-MASTER-REC
             TO WS-CT-CUST-ID (WS-CUST-COUNT)
         MOVE CUST-ACTIVE OF CUSTOMER-MASTER-REC
             TO WS-CT-ACTIVE (WS-CUST-COUNT)
     ELSE
         DISPLAY "XFRPOST CUSTOMER TABLE FULL AT "
             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"
     END-IF.
     READ CUSTOMER-MASTER
         AT END MOVE "Y" TO WS-CUS-1
     END-READ.
 2210-EXIT.
     EXIT.
*****************************************************************
* WRITE THE REPORT HEADING LINE
*****************************************************************
 3000-PRINT-HEADING.
     MOVE SPACES TO WS-PRINT-LINE-HEADING.
     MOVE "MERIDIAN TRUST - TRANSFER ACTIVITY REPORT"
         TO WS-PLH-TITLE.
     MOVE WS-PRINT-LINE-HEADING TO XFR-REPORT-LINE.
     WRITE XFR-REPORT-LINE.
 3000-EXIT.
     EXIT.
*****************************************************************
* VALIDATE, POST AND JOURNAL ONE TRANSFER TRANSACTION
*****************************************************************
 4000-PROCESS-ONE-TXN.
     PERFORM 4100-VALIDATE-ONE-TXN THRU 4100-EXIT.
     IF TXN-IS-ELIGIBLE
         PERFORM 4700-POST-TRANSFER THRU 4700-EXIT
         ADD 1 TO WS-COMPLETED-COUNT
         ADD TRN-AMOUNT TO WS-COMPLETED-AMOUNT WS-GRAND-AMOUNT
     ELSE
         ADD 1 TO WS-FAILED-COUNT
     END-IF.
     PERFORM 4800-WRITE-JOURNAL-LINE THRU 4800-EXIT.
     PERFORM 4900-PRINT-DETAIL-LINE THRU 4900-EXIT.
     READ TRANSFER-TRANS
         AT END MOVE "Y" TO WS-TRN-1
     END-READ.
 4000-EXIT.
     EXIT.
*****************************************************************
* RUN THE EIGHT ELIGIBILITY CHECKS IN ORDER - FIRST FAILURE WINS
*****************************************************************
 4100-VALIDATE-ONE-TXN.
     MOVE "Y" TO WS-ELIGIBLE.
     MOVE SPACES TO WS-REJECT-REASON.
     PERFORM 4150-CHECK-CUSTOMER-ACTIVE THRU 4150-EXIT.
     IF TXN-IS-ELIGIBLE
         PERFORM 4200-FIND-BOTH-CARDS THRU 4200-EXIT
     END-IF.
     IF TXN-IS-ELIGIBLE
         PERFORM 4300-CHECK-OWNERSHIP THRU 4300-EXIT
     END-IF.
     IF TXN-IS-ELIGIBLE
         PERFORM 4400-CHECK-NOT-SAME-CARD THRU 4400-EXIT
     END-IF.
     IF TXN-IS-ELIGIBLE
         PERFORM 4500-CHECK-STATUS-AND-EXPIRY THRU 4500-EXIT
     END-IF.
     IF TXN-IS-ELIGIBLE
         PERFORM 4600-CHECK-AMOUNT-AND-FUNDS THRU 4600-EXIT
     END-IF.
 4100-EXIT.
     EXIT.
*****************************************************************
* A DEACTIVATED CUSTOMER MAY NOT INITIATE A TRANSFER - CHECKED
* FIRST, AHEAD OF ANY CARD LOOKUP
*****************************************************************
 4150-CHECK-CUSTOMER-ACTIVE.
     MOVE ZERO TO WS-CUST-TARGET-SUB.
     MOVE 1 TO WS-CUST-SUBSCRIPT.
     PERFORM 4160-SCAN-ONE-CUST THRU 4160-EXIT
         VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1
         UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT.
     IF WS-CUST-TARGET-SUB = ZERO
         MOVE "N" TO WS-ELIGIBLE
         MOVE "Requesting customer not found" TO WS-REJECT-REASON
     ELSE
         IF WS-CT-ACTIVE (WS-CUST-TARGET-SUB)
                 NOT = WS-CUST-ACTIVE-FLAG
             MOVE "N" TO WS-ELIGIBLE
             MOVE "Customer account is not active"
                 TO WS-REJECT-REASON
         END-IF
     END-IF.
 4150-EXIT.
     EXIT.
*
 4160-SCAN-ONE-CUST.
     IF TRN-USER-ID = WS-CT-CUST-ID (WS-CUST-SUBSCRIPT)
         MOVE WS-CUST-SUBSCRIPT TO WS-CUST-TARGET-SUB
     END-IF.
 4160-EXIT.
     EXIT.
*
 4200-FIND-BOTH-CARDS.
     MOVE ZERO TO WS-FROM-SUBSCRIPT WS-TO-SUBSCRIPT.
     MOVE 1 TO WS-CARD-SUBSCRIPT.
     PERFORM 4210-SCAN-ONE-CARD THRU 4210-EXIT
         VARYING WS-CARD-SUBSCRIPT FROM 1 BY 1
         UNTIL WS-CARD-SUBSCRIPT > WS-CARD-COUNT.
     IF WS-FROM-SUBSCRIPT = ZERO
         MOVE "N" TO WS-ELIGIBLE
         MOVE "Source card not found" TO WS-REJECT-REASON
     ELSE
         IF WS-TO-SUBSCRIPT = ZERO
             MOVE "N" TO WS-ELIGIBLE
             MOVE "Destination card not found" TO WS-REJECT-REASON
         END-IF
     END-IF.
 4200-EXIT.
     EXIT.
*
 4210-SCAN-ONE-CARD.
     IF TRN-FROM-CARD = WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)
         MOVE WS-CARD-SUBSCRIPT TO WS-FROM-SUBSCRIPT
     END-IF.
     IF TRN-TO-CARD = WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)
         MOVE WS-CARD-SUBSCRIPT TO WS-TO-SUBSCRIPT
     END-IF.
 4210-EXIT.
     EXIT.
*
 4300-CHECK-OWNERSHIP.
     IF WS-CT-OWNER-ID (WS-FROM-SUBSCRIPT) NOT = TRN-USER-ID
         MOVE "N" TO WS-ELIGIBLE
         MOVE "Source card does not belong to you"
             TO WS-REJECT-REASON
     ELSE
         IF WS-CT-OWNER-ID (WS-TO-SUBSCRIPT) NOT = TRN-USER-ID
             MOVE "N" TO WS-ELIGIBLE
             MOVE "You can only transfer between your own cards"
                 TO WS-REJECT-REASON
         END-IF
     END-IF.
 4300-EXIT.
     EXIT.
*
 4400-CHECK-NOT-SAME-CARD.
     IF TRN-FROM-CARD = TRN-TO-CARD
         MOVE "N" TO WS-ELIGIBLE
         MOVE "Cannot transfer to the same card"
             TO WS-REJECT-REASON
     END-IF.
 4400-EXIT.
     EXIT.
*
 4500-CHECK-STATUS-AND-EXPIRY.
     IF WS-CT-STATUS (WS-FROM-SUBSCRIPT) NOT = WS-STATUS-ACTIVE
         MOVE "N" TO WS-ELIGIBLE
         MOVE "Source card is not active" TO WS-REJECT-REASON
     ELSE
         IF WS-CT-STATUS (WS-TO-SUBSCRIPT) NOT = WS-STATUS-ACTIVE
             MOVE "N" TO WS-ELIGIBLE
             MOVE "Destination card is not active"
                 TO WS-REJECT-REASON
         END-IF
     END-IF.
     IF TXN-IS-ELIGIBLE
         CALL "DATVAL" USING WS-CT-EXPIRY (WS-FROM-SUBSCRIPT)
             WS-TODAY-CCYYMMDD WS-DATVAL-RETURN-CD
         IF WS-DATVAL-RETURN-CD = "Y"
             MOVE "N" TO WS-ELIGIBLE
             MOVE "Source card is expired" TO WS-REJECT-REASON
         ELSE
             CALL "DATVAL" USING WS-CT-EXPIRY (WS-TO-SUBSCRIPT)
                 WS-TODAY-CCYYMMDD WS-DATVAL-RETURN-CD
             IF WS-DATVAL-RETURN-CD = "Y"
                 MOVE "N" TO WS-ELIGIBLE
                 MOVE "Destination card is expired"
                     TO WS-REJECT-REASON
             END-IF
         END-IF
     END-IF.
 4500-EXIT.
     EXIT.
*
 4600-CHECK-AMOUNT-AND-FUNDS.
     IF TRN-AMOUNT NOT > 0
         MOVE "N" TO WS-ELIGIBLE
         MOVE "Transfer amount must be positive"
             TO WS-REJECT-REASON
     ELSE
         IF WS-CT-BALANCE (WS-FROM-SUBSCRIPT) < TRN-AMOUNT
             MOVE "N" TO WS-ELIGIBLE
             MOVE "Insufficient funds on the source card"
                 TO WS-REJECT-REASON
         END-IF
     END-IF.
 4600-EXIT.
     EXIT.
*****************************************************************
* DEBIT THE SOURCE AND CREDIT THE DESTINATION IN THE TABLE
*****************************************************************
 4700-POST-TRANSFER.
     SUBTRACT TRN-AMOUNT FROM WS-CT-BALANCE (WS-FROM-SUBSCRIPT).
     ADD      TRN-AMOUNT TO   WS-CT-BALANCE (WS-TO-SUBSCRIPT).
 4700-EXIT.
     EXIT.
*****************************************************************
* WRITE THE JOURNAL RECORD FOR THIS TRANSACTION
*****************************************************************
 4800-WRITE-JOURNAL-LINE.
     MOVE "UNKNOWN CARD       " TO WS-MASKED-FROM-PAN
                                    WS-MASKED-TO-PAN.
     MOVE "M" TO WS-MASK-FUNCTION.
     IF WS-FROM-SUBSCRIPT NOT = ZERO
         CALL "PANMASK" USING WS-MASK-FUNCTION
             WS-CT-PAN (WS-FROM-SUBSCRIPT)
             WS-MASKED-FROM-PAN WS-TODAY-CCYYMMDD
             WS-DISP-EXPIRY-UNUSED
     END-IF.
     IF WS-TO-SUBSCRIPT NOT = ZERO
         CALL "PANMASK" USING WS-MASK-FUNCTION
             WS-CT-PAN (WS-TO-SUBSCRIPT)
             WS-MASKED-TO-PAN WS-TODAY-CCYYMMDD
             WS-DISP-EXPIRY-UNUSED
     END-IF.
     MOVE TRN-ID           TO TRJ-ID.
     MOVE TRN-FROM-CARD    TO TRJ-FROM-CARD.
     MOVE TRN-TO-CARD      TO TRJ-TO-CARD.
     MOVE TRN-AMOUNT       TO TRJ-AMOUNT.
     MOVE TRN-USER-ID      TO TRJ-USER-ID.
     MOVE TRN-DATE         TO TRJ-DATE.
     MOVE TRN-DESC         TO TRJ-DESC.
     MOVE WS-MASKED-FROM-PAN TO TRJ-FROM-MASKED.
     MOVE WS-MASKED-TO-PAN   TO TRJ-TO-MASKED.
     IF TXN-IS-ELIGIBLE
         MOVE "COMPLETED"  TO TRJ-STATUS
         MOVE SPACES       TO TRJ-REASON
     ELSE
         MOVE "FAILED"     TO TRJ-STATUS
         MOVE WS-REJECT-REASON TO TRJ-REASON
     END-IF.
     WRITE TRANSFER-JOURNAL-RECORD.
 4800-EXIT.
     EXIT.
*****************************************************************
* WRITE THE TRANSFER REPORT DETAIL LINE
*****************************************************************
 4900-PRINT-DETAIL-LINE.
     MOVE SPACES TO WS-PRINT-LINE.
     MOVE TRN-ID TO WS-PL-TRN-ID.
     MOVE WS-MASKED-FROM-PAN TO WS-PL-FROM-MASKED.
     MOVE WS-MASKED-TO-PAN   TO WS-PL-TO-MASKED.
     MOVE TRN-AMOUNT      TO WS-PL-AMOUNT.
     MOVE TRJ-STATUS      TO WS-PL-STATUS.
     MOVE TRJ-REASON      TO WS-PL-REASON.
     MOVE WS-PRINT-LINE   TO XFR-REPORT-LINE.
     WRITE XFR-REPORT-LINE.
 4900-EXIT.
     EXIT.
*****************************************************************
* PRINT THE COMPLETED/FAILED/GRAND TOTAL LINES
*****************************************************************
 7000-PRINT-TOTALS.
     MOVE SPACES TO WS-PRINT-LINE-TOTAL.
     MOVE "COMPLETED TRANSFERS" TO WS-PLT-LABEL.
     MOVE WS-COMPLETED-COUNT TO WS-PLT-COUNT.
     MOVE WS-COMPLETED-AMOUNT TO WS-PLT-AMOUNT.
     MOVE WS-PRINT-LINE-TOTAL TO XFR-REPORT-LINE.
     WRITE XFR-REPORT-LINE.
     MOVE SPACES TO WS-PRINT-LINE-TOTAL.
     MOVE "FAILED TRANSFERS" TO WS-PLT-LABEL.
     MOVE WS-FAILED-COUNT TO WS-PLT-COUNT.
     MOVE ZERO TO WS-PLT-AMOUNT.
     MOVE WS-PRINT-LINE-TOTAL TO XFR-REPORT-LINE.
     WRITE XFR-REPORT-LINE.
     MOVE SPACES TO WS-PRINT-LINE-TOTAL.
     MOVE "GRAND TOTAL AMOUNT" TO WS-PLT-LABEL.
     MOVE ZERO TO WS-PLT-COUNT.
     MOVE WS-GRAND-AMOUNT TO WS-PLT-AMOUNT.
     MOVE WS-PRINT-LINE-TOTAL TO XFR-REPORT-LINE.
     WRITE XFR-REPORT-LINE.
 7000-EXIT.
     EXIT.
*****************************************************************
* WRITE THE UPDATED CARD TABLE BACK TO THE NEW CARD MASTER
*****************************************************************
 8000-WRITE-CARD-MASTER.
     OPEN OUTPUT CARD-MASTER-OUT.
     MOVE 1 TO WS-CARD-SUBSCRIPT.
     PERFORM 8100-WRITE-ONE-CARD THRU 8100-EXIT
         VARYING WS-CARD-SUBSCRIPT FROM 1 BY 1
         UNTIL WS-CARD-SUBSCRIPT > WS-CARD-COUNT.
     CLOSE CARD-MASTER-OUT.
 8000-EXIT.
     EXIT.
*
 8100-WRITE-ONE-CARD.
     MOVE WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)
         TO CARD-ID       OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-PAN (WS-CARD-SUBSCRIPT)
         TO CARD-PAN      OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-HOLDER (WS-CARD-SUBSCRIPT)
         TO CARD-HOLDER   OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-EXPIRY (WS-CARD-SUBSCRIPT)
         TO CARD-EXPIRY   OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-STATUS (WS-CARD-SUBSCRIPT)
         TO CARD-STATUS   OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-BALANCE (WS-CARD-SUBSCRIPT)
         TO CARD-BALANCE  OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-CVV (WS-CARD-SUBSCRIPT)
         TO CARD-CVV      OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-OWNER-ID (WS-CARD-SUBSCRIPT)
         TO CARD-OWNER-ID OF CARD-MASTER-OUT-REC.
     WRITE CARD-MASTER-OUT-REC.
 8100-EXIT.
     EXIT.
*****************************************************************
* CLOSE THE REMAINING FILES
*****************************************************************
 9000-TERMINATE.
     CLOSE TRANSFER-TRANS.
     CLOSE TRANSFER-JOURNAL.
     CLOSE XFR-REPORT.
 9000-EXIT.
     EXIT.
