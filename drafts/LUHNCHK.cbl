* (c) 1994-2001 Meridian Trust Data Processing Center
* All Rights Reserved
*
* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
* MERIDIAN TRUST CARD SYSTEMS GROUP
*
* #ident "@(#) CARDAPP/LUHNCHK.cbl  $Revision: 1.9 $"
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    LUHNCHK.
 AUTHOR.        R. HALVORSEN.
 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.
 DATE-WRITTEN.  02/03/1994.
 DATE-COMPILED.
 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.
*****************************************************************
*  CHANGE LOG
*
*  DATE        BY          TICKET      DESCRIPTION
*  ----------  ----------  ----------  -----------------------
*  1994-02-03  RHALVORS    CC-040      ORIGINAL LUHN CHECK ROUTINE
*  1994-05-11  RHALVORS    CC-052      FIX DOUBLING ON EVEN DIGITS
*  1995-01-20  JFENWICK    CC-066      ADD GENERATE MODE FOR NEW
*                                      CARD CHECK DIGIT
*  1995-07-02  JFENWICK    CC-074      TABLE-DRIVEN DOUBLING LOOP
*  1996-09-30  T.OKAFOR    CC-133      CLEAN UP RETURN-CODE VALUES
*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - NO DATE FIELDS
*                                      IN THIS MODULE, NO CHANGE
*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT
*  2006-08-15  S.ABIODUN   CC-358      REPLACE MOD ARITHMETIC WITH
*                                      DIVIDE/REMAINDER, SHOP DOES
*                                      NOT USE INTRINSIC FUNCTIONS
*  2006-09-02  S.ABIODUN   CC-362      REJECT NON-NUMERIC PAN VIA
*                                      NUMERIC-CLASS TEST BEFORE
*                                      THE DIGIT SUM IS STARTED
*****************************************************************
* THIS SUBPROGRAM VALIDATES OR GENERATES A LUHN CHECK DIGIT FOR
* A 16-DIGIT CARD NUMBER (PAN).  CALLED BY CARDNEW FOR EACH NEW
* CARD REQUEST BEFORE THE CARD IS ADDED TO THE CARD MASTER.
*
*   LK-MODE = 'V'  VALIDATE LK-PAN (16 DIGITS), SET LK-RETURN-CD.
*                  A PAN THAT IS NOT ALL NUMERIC CHARACTERS FAILS
*                  VALIDATION WITHOUT THE DIGIT SUM BEING TAKEN.
*   LK-MODE = 'G'  GENERATE CHECK DIGIT OVER LK-STEM (15 DIGITS)
*                  AND RETURN IT IN LK-CHECK-DIGIT
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     CLASS NUMERIC-CLASS IS "0123456789".
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*****************************************************************
* MODULUS CONSTANTS FOR THE DOUBLING/SUM ARITHMETIC BELOW - NO
* INTRINSIC FUNCTIONS ARE USED IN THIS SHOP, SEE CC-358.
*****************************************************************
 77  WS-MOD-BASE                PIC S9(4) COMP VALUE 10.
 77  WS-MOD-TWO                 PIC S9(4) COMP VALUE 2.
 77  WS-MOD-QUOTIENT            PIC S9(4) COMP VALUE ZERO.
 77  WS-MOD-REMAINDER           PIC S9(4) COMP VALUE ZERO.
*****************************************************************
* WORK AREA FOR THE DOUBLING LOOP
*****************************************************************
 01  WS-WORK-AREA.
     05  WS-SUBSCRIPT           PIC S9(4) COMP.
     05  WS-DIGIT-VALUE         PIC S9(4) COMP.
     05  WS-DOUBLED-VALUE       PIC S9(4) COMP.
     05  WS-DIGIT-SUM           PIC S9(4) COMP.
     05  WS-POSITION            PIC S9(4) COMP.
*
 01  WS-DIGIT-TABLE.
     05  WS-DIGIT-ENTRY OCCURS 16 TIMES
                             PIC 9(01).
 01  WS-DIGIT-TABLE-PAIR REDEFINES WS-DIGIT-TABLE.
     05  WS-DIGIT-HI            PIC 9(08).
     05  WS-DIGIT-LO            PIC 9(08).
 01  WS-STEM-TABLE.
     05  WS-STEM-ENTRY OCCURS 15 TIMES
                             PIC 9(01).
 01  WS-STEM-TABLE-HALVES REDEFINES WS-STEM-TABLE.
     05  WS-STEM-FRONT          PIC 9(08).
     05  WS-STEM-BACK           PIC 9(07).
*
 LINKAGE SECTION.
 01  LK-MODE                    PIC X(01).
 01  LK-PAN                     PIC 9(16).
 01  LK-STEM                    PIC 9(15).
 01  LK-CHECK-DIGIT              PIC 9(01).
 01  LK-RETURN-CD               PIC X(01).
     88  LK-VALID               VALUE "V".
     88  LK-INVALID             VALUE "I".
*****************************************************************
 PROCEDURE DIVISION USING LK-MODE LK-PAN LK-STEM
                           LK-CHECK-DIGIT LK-RETURN-CD.
*
 0100-MAIN-LOGIC.
     IF LK-MODE = "V"
         PERFORM 0200-VALIDATE-PAN THRU 0200-EXIT
     ELSE
         PERFORM 0300-GENERATE-CHECK-DIGIT THRU 0300-EXIT
     END-IF.
     GOBACK.
*****************************************************************
* VALIDATE MODE - FIRST CONFIRM THE PAN IS ALL NUMERIC CHARACTERS,
* THEN WALK IT RIGHT TO LEFT, DOUBLE EVERY SECOND DIGIT, SUBTRACT
* 9 WHEN THE DOUBLED VALUE EXCEEDS 9, SUM ALL 16 DIGITS AND CHECK
* THE SUM IS A MULTIPLE OF 10.
*****************************************************************
 0200-VALIDATE-PAN.
     MOVE "I" TO LK-RETURN-CD.
     IF LK-PAN IS NUMERIC-CLASS
         MOVE 0 TO WS-DIGIT-SUM
         MOVE LK-PAN TO WS-DIGIT-TABLE-PAIR
         PERFORM 0210-SUM-ONE-PAN-DIGIT THRU 0210-EXIT
             VARYING WS-SUBSCRIPT FROM 16 BY -1
             UNTIL WS-SUBSCRIPT < 1
         DIVIDE WS-DIGIT-SUM BY WS-MOD-BASE
             GIVING WS-MOD-QUOTIENT
             REMAINDER WS-MOD-REMAINDER
         IF WS-MOD-REMAINDER = 0
             MOVE "V" TO LK-RETURN-CD
         END-IF
     END-IF.
 0200-EXIT.
     EXIT.
*
 0210-SUM-ONE-PAN-DIGIT.
     COMPUTE WS-POSITION = 17 - WS-SUBSCRIPT.
     MOVE WS-DIGIT-ENTRY (WS-SUBSCRIPT) TO WS-DIGIT-VALUE.
     DIVIDE WS-POSITION BY WS-MOD-TWO
         GIVING WS-MOD-QUOTIENT
         REMAINDER WS-MOD-REMAINDER.
     IF WS-MOD-REMAINDER = 0
         COMPUTE WS-DOUBLED-VALUE = WS-DIGIT-VALUE * 2
         IF WS-DOUBLED-VALUE > 9
             SUBTRACT 9 FROM WS-DOUBLED-VALUE
         END-IF
         ADD WS-DOUBLED-VALUE TO WS-DIGIT-SUM
     ELSE
         ADD WS-DIGIT-VALUE TO WS-DIGIT-SUM
     END-IF.
 0210-EXIT.
     EXIT.
*****************************************************************
* GENERATE MODE - SAME DOUBLING WALK OVER THE 15-DIGIT STEM,
* COUNTING FROM ITS RIGHTMOST DIGIT AS POSITION 1 SO THE FIRST
* DIGIT DOUBLED IS THE ONE ADJACENT TO THE CHECK DIGIT.
*****************************************************************
 0300-GENERATE-CHECK-DIGIT.
     MOVE 0 TO WS-DIGIT-SUM.
     MOVE LK-STEM TO WS-STEM-TABLE-HALVES.
     PERFORM 0310-SUM-ONE-STEM-DIGIT THRU 0310-EXIT
         VARYING WS-SUBSCRIPT FROM 15 BY -1
         UNTIL WS-SUBSCRIPT < 1.
     DIVIDE WS-DIGIT-SUM BY WS-MOD-BASE
         GIVING WS-MOD-QUOTIENT
         REMAINDER WS-MOD-REMAINDER.
     COMPUTE LK-CHECK-DIGIT = 10 - WS-MOD-REMAINDER.
     IF LK-CHECK-DIGIT = 10
         MOVE 0 TO LK-CHECK-DIGIT
     END-IF.
     MOVE "V" TO LK-RETURN-CD.
 0300-EXIT.
     EXIT.
*
 0310-SUM-ONE-STEM-DIGIT.
     COMPUTE WS-POSITION = 16 - WS-SUBSCRIPT.
     MOVE WS-STEM-ENTRY (WS-SUBSCRIPT) TO WS-DIGIT-VALUE.
     DIVIDE WS-POSITION BY WS-MOD-TWO
         GIVING WS-MOD-QUOTIENT
         REMAINDER WS-MOD-REMAINDER.
     IF WS-MOD-REMAINDER NOT = 0
         COMPUTE WS-DOUBLED-VALUE = WS-DIGIT-VALUE * 2
         IF WS-DOUBLED-VALUE > 9
             SUBTRACT 9 FROM WS-DOUBLED-VALUE
         END-IF
         ADD WS-DOUBLED-VALUE TO WS-DIGIT-SUM
     ELSE
         ADD WS-DIGIT-VALUE TO WS-DIGIT-SUM
     END-IF.
 0310-EXIT.
     EXIT.
