*****************************************************************
* XFRREC  --  CARD-TO-CARD TRANSFER TRANSACTION / JOURNAL RECORD
* TRN-XXXX FIELDS ARE THE INBOUND REQUEST.  TRJ-XXXX FIELDS ARE
* APPENDED BY XFRPOST TO FORM THE OUTBOUND JOURNAL RECORD.
*
* 1995-08-09  R.HALVORSEN  REQ CC-071  ORIGINAL LAYOUT
* 1998-03-02  T.OKAFOR     REQ CC-212  ADDED MASKED-PAN JRNL FLDS
*****************************************************************
 01  TRANSFER-TRANSACTION-RECORD.
     05  TRN-ID                     PIC 9(09).
     05  TRN-CARD-GRP.
         10  TRN-FROM-CARD          PIC 9(09).
         10  TRN-TO-CARD            PIC 9(09).
     05  TRN-CARD-PAIR REDEFINES TRN-CARD-GRP
                                    PIC 9(18).
     05  TRN-AMOUNT                 PIC S9(13)V99.
     05  TRN-AMOUNT-VIEW REDEFINES TRN-AMOUNT.
         10  TRN-AMT-WHOLE          PIC S9(13).
         10  TRN-AMT-CENTS          PIC 9(02).
     05  TRN-USER-ID                PIC 9(09).
     05  TRN-DATE                   PIC 9(08).
     05  TRN-DATE-PARTS REDEFINES TRN-DATE.
         10  TRN-DT-YYYY            PIC 9(04).
         10  TRN-DT-MM              PIC 9(02).
         10  TRN-DT-DD              PIC 9(02).
     05  TRN-DESC                   PIC X(40).
     05  FILLER                     PIC X(04).
*
 01  TRANSFER-JOURNAL-RECORD.
     05  TRJ-ID                     PIC 9(09).
     05  TRJ-FROM-CARD              PIC 9(09).
     05  TRJ-TO-CARD                PIC 9(09).
     05  TRJ-AMOUNT                 PIC S9(13)V99.
     05  TRJ-USER-ID                PIC 9(09).
     05  TRJ-DATE                   PIC 9(08).
     05  TRJ-DESC                   PIC X(40).
     05  TRJ-STATUS                 PIC X(10).
     05  TRJ-REASON                 PIC X(40).
     05  TRJ-FROM-MASKED            PIC X(19).
     05  TRJ-TO-MASKED              PIC X(19).
     05  FILLER                     PIC X(02).
