* (c) 1994-2001 Meridian Trust Data Processing Center
* All Rights Reserved
*
* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
* MERIDIAN TRUST CARD SYSTEMS GROUP
*
* #ident "@(#) CARDAPP/DATVAL.cbl  $Revision: 1.4 $"
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    DATVAL.
 AUTHOR.        R. HALVORSEN.
 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.
 DATE-WRITTEN.  02/24/1994.
 DATE-COMPILED.
 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.
*****************************************************************
*  CHANGE LOG
*
*  DATE        BY          TICKET      DESCRIPTION
*  ----------  ----------  ----------  -----------------------
*  1994-02-24  RHALVORS    CC-042      ORIGINAL EXPIRY CHECK
*  1995-01-20  JFENWICK    CC-067      RETURN TODAY-S DATE TO
*                                      CALLER FOR REPORT HEADERS
*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - DATES ARE ALL
*                                      STORED CCYYMMDD, NO CHANGE
*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT
*  2006-08-15  S.ABIODUN   CC-358      CENTURY WINDOW MOVED TO A
*                                      77-LEVEL, SHOP STANDARD
*  2006-09-02  S.ABIODUN   CC-362      DROP UNUSED NUMERIC-CLASS
*                                      TEST, DATES HERE ARE ALWAYS
*                                      PIC 9 MOVES FROM THE MASTER
*****************************************************************
* THIS SUBPROGRAM ANSWERS THE "IS THIS DATE IN THE PAST" QUESTION
* USED BY CARDNEW (REJECT NEW CARD WITH A PAST EXPIRY) AND BY
* CARDAGE (AUTO-EXPIRE A MASTER CARD PAST ITS EXPIRY DATE).
* DATES ARE CCYYMMDD NUMERIC SO A STRAIGHT NUMERIC COMPARE AGAINST
* THE CURRENT SYSTEM DATE IS VALID WITHOUT FURTHER EDITING.
*
*   LK-PAST-DATE < CURRENT SYSTEM DATE  -->  LK-RETURN-CD = "Y"
*   LK-PAST-DATE >= CURRENT SYSTEM DATE -->  LK-RETURN-CD = "N"
*   LK-TODAY-CCYYMMDD IS ALWAYS RETURNED TO THE CALLER
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*****************************************************************
* WORK AREA - TODAY'S DATE AS RETURNED BY THE RUN-UNIT
*****************************************************************
 01  WS-WORK-AREA.
     05  WS-COMPARE-RESULT      PIC S9(4) COMP.
*
 01  WS-SYSTEM-DATE.
     05  WS-SYS-YY              PIC 9(02).
     05  WS-SYS-MM              PIC 9(02).
     05  WS-SYS-DD              PIC 9(02).
 01  WS-SYSTEM-DATE-NUMERIC REDEFINES WS-SYSTEM-DATE
                                PIC 9(06).
*
 01  WS-TODAY-CCYYMMDD.
     05  WS-TODAY-CCYY          PIC 9(04).
     05  WS-TODAY-MM            PIC 9(02).
     05  WS-TODAY-DD            PIC 9(02).
 01  WS-TODAY-NUMERIC REDEFINES WS-TODAY-CCYYMMDD
                                PIC 9(08).
*
 77  WS-CENTURY-WINDOW          PIC 9(02) VALUE 20.
*
 LINKAGE SECTION.
 01  LK-PAST-DATE               PIC 9(08).
 01  LK-PAST-DATE-PARTS REDEFINES LK-PAST-DATE.
     05  LK-PAST-CCYY           PIC 9(04).
     05  LK-PAST-MM             PIC 9(02).
     05  LK-PAST-DD             PIC 9(02).
 01  LK-TODAY-CCYYMMDD          PIC 9(08).
 01  LK-RETURN-CD               PIC X(01).
     88  LK-IS-PAST             VALUE "Y".
     88  LK-NOT-PAST            VALUE "N".
*****************************************************************
 PROCEDURE DIVISION USING LK-PAST-DATE LK-TODAY-CCYYMMDD
                           LK-RETURN-CD.
*
 0100-MAIN-LOGIC.
     PERFORM 0200-GET-TODAY THRU 0200-EXIT.
     MOVE WS-TODAY-NUMERIC TO LK-TODAY-CCYYMMDD.
     IF LK-PAST-DATE < WS-TODAY-NUMERIC
         MOVE "Y" TO LK-RETURN-CD
     ELSE
         MOVE "N" TO LK-RETURN-CD
     END-IF.
     GOBACK.
*****************************************************************
* FETCH TODAY'S DATE FROM THE RUN-UNIT CLOCK AND BUILD A FULL
* CCYYMMDD NUMERIC DATE USING THE SHOP'S CENTURY WINDOW.  THE
* SYSTEM CLOCK ONLY RETURNS A 2-DIGIT YEAR.
*****************************************************************
 0200-GET-TODAY.
     ACCEPT WS-SYSTEM-DATE FROM DATE.
     MOVE WS-CENTURY-WINDOW TO WS-TODAY-CCYY (1:2).
     MOVE WS-SYS-YY TO WS-TODAY-CCYY (3:2).
     MOVE WS-SYS-MM TO WS-TODAY-MM.
     MOVE WS-SYS-DD TO WS-TODAY-DD.
 0200-EXIT.
     EXIT.
