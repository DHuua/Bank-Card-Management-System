*****************************************************************
* CUSTREC  --  CUSTOMER MASTER RECORD LAYOUT
* ONE ENTRY PER CUSTOMER OWNING ONE OR MORE CARDS.  FIXED LENGTH.
* KEYED BY CUST-ID.  MASTER IS KEPT IN CUST-ID SEQUENCE.
*
* 1994-02-03  R.HALVORSEN  REQ CC-040  ORIGINAL LAYOUT
* 1999-06-21  T.OKAFOR     REQ CC-244  Y2K CUST-CREATED YEAR FIX
*****************************************************************
 01  CUSTOMER-MASTER-RECORD.
     05  CUST-ID                    PIC 9(09).
     05  CUST-USERNAME              PIC X(20).
     05  CUST-EMAIL                 PIC X(40).
     05  CUST-NAME-GRP.
         10  CUST-FIRST-NAME        PIC X(20).
         10  CUST-LAST-NAME         PIC X(20).
     05  CUST-FULL-NAME REDEFINES CUST-NAME-GRP
                                    PIC X(40).
     05  CUST-ROLE                  PIC X(05).
     05  CUST-ACTIVE                PIC X(01).
     05  CUST-CREATED               PIC 9(08).
     05  CUST-CREATED-PARTS REDEFINES CUST-CREATED.
         10  CUST-CRT-YYYY          PIC 9(04).
         10  CUST-CRT-MM            PIC 9(02).
         10  CUST-CRT-DD            PIC 9(02).
