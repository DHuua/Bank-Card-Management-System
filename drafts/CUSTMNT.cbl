* (c) 1994-2001 Meridian Trust Data Processing Center
* All Rights Reserved
*
* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
* MERIDIAN TRUST CARD SYSTEMS GROUP
*
* #ident "@(#) CARDAPP/CUSTMNT.cbl  $Revision: 2.2 $"
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    CUSTMNT.
 AUTHOR.        R. HALVORSEN.
 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.
 DATE-WRITTEN.  03/11/1994.
 DATE-COMPILED.
 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.
*****************************************************************
*  CHANGE LOG
*
*  DATE        BY          TICKET      DESCRIPTION
*  ----------  ----------  ----------  -----------------------
*  1994-03-11  RHALVORS    CC-045      ORIGINAL CUSTOMER UPDATE
*  1995-06-02  JFENWICK    CC-079      ADD ACTIVATE CODES
*  1996-09-18  JFENWICK    CC-112      ADD PROMOTE/DEMOTE CODE
*  1998-03-02  T.OKAFOR    CC-212      REJECT DUP EMAIL ON UPDATE
*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - CUST-CREATED
*                                      CCYYMMDD THROUGHOUT, NO CHG
*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT
*  2006-08-15  S.ABIODUN   CC-358      TABLE LIMIT MOVED TO A
*                                      77-LEVEL, GUARD AGAINST
*                                      OVERRUN ON A FULL TABLE
*****************************************************************
* THIS RUN APPLIES CUSTOMER MAINTENANCE TRANSACTIONS AGAINST THE
* CUSTOMER MASTER.  THE WHOLE MASTER IS LOADED INTO WS-CUST-TABLE
* SO ANY CUSTOMER CAN BE REACHED REGARDLESS OF TRANSACTION ORDER.
* FIVE ACTION CODES ARE SUPPORTED -
*   UPDATE     - CHANGE EMAIL/FIRST NAME/LAST NAME/PASSWORD, ANY
*                FIELD LEFT BLANK ON THE TRANSACTION IS UNCHANGED
*   ACTIVATE   - SET CUST-ACTIVE TO "Y"
*   DEACTIVATE - SET CUST-ACTIVE TO "N"
*   PROMOTE    - SET CUST-ROLE TO "ADMIN"
*   DEMOTE     - SET CUST-ROLE TO "USER"
* A MISSING CUSTOMER, A DUPLICATE EMAIL, OR A PASSWORD SHORTER
* THAN 6 CHARACTERS REJECTS THE WHOLE TRANSACTION - NO PARTIAL
* UPDATE IS EVER WRITTEN.  PASSWORDS ARE NOT STORED ON THE MASTER;
* HASHING AND STORAGE ARE HANDLED OUTSIDE THIS BATCH RUN, THIS
* RUN ONLY ENFORCES THE MINIMUM-LENGTH RULE ON THE INCOMING VALUE.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CUSTOMER-MASTER-IN  ASSIGN TO CUSTMSTI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMI-STATUS.
     SELECT CUSTOMER-MASTER-OUT ASSIGN TO CUSTMSTO
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMO-STATUS.
     SELECT CUST-MAINT-TRANS    ASSIGN TO CUSTMNTI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMT-STATUS.
     SELECT CUST-MAINT-REPORT   ASSIGN TO CUSTMRPT
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-RPT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  CUSTOMER-MASTER-IN
     LABEL RECORDS ARE STANDARD.
     COPY CUSTREC REPLACING
         CUSTOMER-MASTER-RECORD BY CUSTOMER-MASTER-IN-REC.
*
 FD  CUSTOMER-MASTER-OUT
     LABEL RECORDS ARE STANDARD.
     COPY CUSTREC REPLACING
         CUSTOMER-MASTER-RECORD BY CUSTOMER-MASTER-OUT-REC.
*
 FD  CUST-MAINT-TRANS
     LABEL RECORDS ARE STANDARD.
 01  CUST-MAINT-TRANS-REC.
     05  CMT-CUST-ID                PIC 9(09).
     05  CMT-ACTION                 PIC X(10).
     05  CMT-NEW-EMAIL              PIC X(40).
     05  CMT-NEW-FIRST-NAME         PIC X(20).
     05  CMT-NEW-LAST-NAME          PIC X(20).
     05  CMT-NEW-PASSWORD           PIC X(20).
     05  FILLER                     PIC X(03).
*
 FD  CUST-MAINT-REPORT
     LABEL RECORDS ARE OMITTED
     RECORDING MODE IS F.
 01  CUST-MAINT-REPORT-LINE      PIC X(132).
*
 WORKING-STORAGE SECTION.
*****************************************************************
* TABLE SIZE LIMIT - WS-CUST-TABLE BELOW IS OCCURS 5000.  HOLD THE
* LIMIT HERE SO 2100 CAN GUARD AGAINST RUNNING OFF THE TABLE.
*****************************************************************
 77  WS-MAX-TABLE-SIZE          PIC S9(8) COMP VALUE 5000.
*****************************************************************
* FILE STATUS BYTES
*****************************************************************
 01  WS-CMI-STATUS.
     05  WS-CMI-1               PIC X(01).
     05  WS-CMI-2               PIC X(01).
 01  WS-CMO-STATUS.
     05  WS-CMO-1               PIC X(01).
     05  WS-CMO-2               PIC X(01).
 01  WS-CMT-STATUS.
     05  WS-CMT-1               PIC X(01).
     05  WS-CMT-2               PIC X(01).
 01  WS-RPT-STATUS.
     05  WS-RPT-1               PIC X(01).
     05  WS-RPT-2               PIC X(01).
*
 01  WS-SWITCHES.
     05  WS-CMT-EOF             PIC X(01) VALUE "N".
         88  CMT-EOF            VALUE "Y".
     05  WS-ACTION-OK           PIC X(01) VALUE "Y".
         88  ACTION-IS-OK       VALUE "Y".
     05  FILLER                 PIC X(04).
*
*****************************************************************
* CUSTOMER MASTER LOOKUP TABLE - ONE ENTRY PER CUSTOMER, LOADED
* ONCE AND POSTED BACK TO THE NEW MASTER AFTER EVERY TRANSACTION
* HAS BEEN APPLIED
*****************************************************************
 01  WS-CUST-TABLE.
     05  WS-CUST-ENTRY OCCURS 5000 TIMES.
         10  WS-CT-CUST-ID       PIC 9(09).
         10  WS-CT-USERNAME      PIC X(20).
         10  WS-CT-EMAIL         PIC X(40).
         10  WS-CT-FIRST-NAME    PIC X(20).
         10  WS-CT-LAST-NAME     PIC X(20).
         10  WS-CT-ROLE          PIC X(05).
         10  WS-CT-ACTIVE        PIC X(01).
         10  WS-CT-CREATED       PIC 9(08).
 01  WS-CUST-TABLE-COUNTS.
     05  WS-CUST-COUNT          PIC S9(8) COMP.
     05  WS-CUST-SUBSCRIPT      PIC S9(8) COMP.
     05  WS-TARGET-SUBSCRIPT    PIC S9(8) COMP.
     05  WS-DUP-SUBSCRIPT       PIC S9(8) COMP.
*
 01  WS-PASSWORD-LEN-AREA.
     05  WS-PASSWORD-LENGTH     PIC S9(4) COMP.
     05  WS-SCAN-POSITION       PIC S9(4) COMP.
*
 01  WS-REJECT-REASON           PIC X(40).
*
 01  WS-RUN-TOTALS.
     05  WS-APPLIED-COUNT       PIC S9(8) COMP.
     05  WS-REJECTED-COUNT      PIC S9(8) COMP.
*
*****************************************************************
* MAINTENANCE REPORT LINE LAYOUT - HEADING, DETAIL AND TOTAL FORMS
* ALL MAP ONTO THE SAME 132-BYTE PRINT LINE
*****************************************************************
 01  WS-PRINT-LINE.
     05  WS-PL-CUST-ID          PIC Z(8)9.
     05  FILLER                 PIC X(02).
     05  WS-PL-ACTION           PIC X(10).
     05  FILLER                 PIC X(02).
     05  WS-PL-STATUS           PIC X(10).
     05  FILLER                 PIC X(02).
     05  WS-PL-REASON           PIC X(40).
     05  FILLER                 PIC X(57).
 01  WS-PRINT-LINE-HEADING REDEFINES WS-PRINT-LINE.
     05  WS-PLH-TITLE           PIC X(50).
     05  FILLER                 PIC X(82).
 01  WS-PRINT-LINE-TOTAL REDEFINES WS-PRINT-LINE.
     05  WS-PLT-LABEL           PIC X(30).
     05  WS-PLT-COUNT           PIC ZZZ,ZZ9.
     05  FILLER                 PIC X(95).
*****************************************************************
 PROCEDURE DIVISION.
*
 0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-LOAD-CUST-TABLE THRU 2000-EXIT.
     PERFORM 3000-PRINT-HEADING THRU 3000-EXIT.
     READ CUST-MAINT-TRANS
         AT END MOVE "Y" TO WS-CMT-1
     END-READ.
     PERFORM 4000-PROCESS-ONE-TXN THRU 4000-EXIT
         UNTIL CMT-EOF.
     PERFORM 7000-PRINT-TOTALS THRU 7000-EXIT.
     PERFORM 8000-WRITE-CUST-MASTER THRU 8000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.
*****************************************************************
* OPEN FILES AND PRIME THE RUN COUNTERS
*****************************************************************
 1000-INITIALIZE.
     MOVE ZERO TO WS-CUST-COUNT.
     MOVE ZERO TO WS-APPLIED-COUNT WS-REJECTED-COUNT.
     OPEN INPUT  CUSTOMER-MASTER-IN.
     OPEN INPUT  CUST-MAINT-TRANS.
     OPEN OUTPUT CUST-MAINT-REPORT.
 1000-EXIT.
     EXIT.
*****************************************************************
* LOAD THE ENTIRE CUSTOMER MASTER INTO WS-CUST-TABLE
*****************************************************************
 2000-LOAD-CUST-TABLE.
     READ CUSTOMER-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
     PERFORM 2100-LOAD-ONE-CUST THRU 2100-EXIT
         UNTIL WS-CMI-1 = "Y".
     CLOSE CUSTOMER-MASTER-IN.
 2000-EXIT.
     EXIT.
*
 2100-LOAD-ONE-CUST.
     IF WS-CUST-COUNT < WS-MAX-TABLE-SIZE
         ADD 1 TO WS-CUST-COUNT
         MOVE CUST-ID         OF CUSTOMER-MASTER-IN-REC
             TO WS-CT-CUST-ID (WS-CUST-COUNT)
         MOVE CUST-USERNAME   OF CUSTOMER-MASTER-IN-REC
             TO WS-CT-USERNAME (WS-CUST-COUNT)
         MOVE CUST-EMAIL      OF CUSTOMER-MASTER-IN-REC
             TO WS-CT-EMAIL (WS-CUST-COUNT)
         MOVE CUST-FIRST-NAME OF CUSTOMER-MASTER-IN-REC
             TO WS-CT-FIRST-NAME (WS-CUST-COUNT)
         MOVE CUST-LAST-NAME  OF CUSTOMER-MASTER-IN-REC
             TO WS-CT-LAST-NAME (WS-CUST-COUNT)
         MOVE CUST-ROLE       OF CUSTOMER-MASTER-IN-REC
             TO WS-CT-ROLE (WS-CUST-COUNT)
         MOVE CUST-ACTIVE     OF CUSTOMER-MASTER-IN-REC
             TO WS-CT-ACTIVE (WS-CUST-COUNT)
         MOVE CUST-CREATED    OF CUSTOMER-MASTER-IN-REC
             TO WS-CT-CREATED (WS-CUST-COUNT)
     ELSE
         DISPLAY "CUSTMNT CUSTOMER TABLE FULL AT "
             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"
     END-IF.
     READ CUSTOMER-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
 2100-EXIT.
     EXIT.
*****************************************************************
* WRITE THE REPORT HEADING LINE
*****************************************************************
 3000-PRINT-HEADING.
     MOVE SPACES TO WS-PRINT-LINE-HEADING.
     MOVE "MERIDIAN TRUST - CUSTOMER MAINTENANCE REPORT"
         TO WS-PLH-TITLE.
     MOVE WS-PRINT-LINE-HEADING TO CUST-MAINT-REPORT-LINE.
     WRITE CUST-MAINT-REPORT-LINE.
 3000-EXIT.
     EXIT.
*****************************************************************
* VALIDATE, APPLY AND REPORT ONE MAINTENANCE TRANSACTION
*****************************************************************
 4000-PROCESS-ONE-TXN.
     PERFORM 4100-VALIDATE-ONE-TXN THRU 4100-EXIT.
     IF ACTION-IS-OK
         PERFORM 4700-APPLY-ACTION THRU 4700-EXIT
         ADD 1 TO WS-APPLIED-COUNT
     ELSE
         ADD 1 TO WS-REJECTED-COUNT
     END-IF.
     PERFORM 4900-PRINT-DETAIL-LINE THRU 4900-EXIT.
     READ CUST-MAINT-TRANS
         AT END MOVE "Y" TO WS-CMT-1
     END-READ.
 4000-EXIT.
     EXIT.
*****************************************************************
* LOOK UP THE CUSTOMER, THEN RUN THE CHECKS FOR THE ACTION CODE
*****************************************************************
 4100-VALIDATE-ONE-TXN.
     MOVE "Y" TO WS-ACTION-OK.
     MOVE SPACES TO WS-REJECT-REASON.
     PERFORM 4200-FIND-CUSTOMER THRU 4200-EXIT.
     IF ACTION-IS-OK AND CMT-ACTION = "UPDATE"
         PERFORM 4300-CHECK-EMAIL THRU 4300-EXIT
     END-IF.
     IF ACTION-IS-OK AND CMT-ACTION = "UPDATE"
         PERFORM 4400-CHECK-PASSWORD THRU 4400-EXIT
     END-IF.
 4100-EXIT.
     EXIT.
*
 4200-FIND-CUSTOMER.
     MOVE ZERO TO WS-TARGET-SUBSCRIPT.
     MOVE 1 TO WS-CUST-SUBSCRIPT.
     PERFORM 4210-SCAN-ONE-CUST THRU 4210-EXIT
         VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1
         UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT.
     IF WS-TARGET-SUBSCRIPT = ZERO
         MOVE "N" TO WS-ACTION-OK
         MOVE "Customer not found" TO WS-REJECT-REASON
     END-IF.
 4200-EXIT.
     EXIT.
*
 4210-SCAN-ONE-CUST.
     IF CMT-CUST-ID = WS-CT-CUST-ID (WS-CUST-SUBSCRIPT)
         MOVE WS-CUST-SUBSCRIPT TO WS-TARGET-SUBSCRIPT
     END-IF.
 4210-EXIT.
     EXIT.
*****************************************************************
* EMAIL MAY ONLY CHANGE IF NO OTHER CUSTOMER ALREADY HAS IT
*****************************************************************
 4300-CHECK-EMAIL.
     IF CMT-NEW-EMAIL NOT = SPACES
         MOVE ZERO TO WS-DUP-SUBSCRIPT
         MOVE 1 TO WS-CUST-SUBSCRIPT
         PERFORM 4310-SCAN-ONE-EMAIL THRU 4310-EXIT
             VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1
             UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT
         IF WS-DUP-SUBSCRIPT NOT = ZERO
             MOVE "N" TO WS-ACTION-OK
             MOVE "Email already exists" TO WS-REJECT-REASON
         END-IF
     END-IF.
 4300-EXIT.
     EXIT.
*
 4310-SCAN-ONE-EMAIL.
     IF CMT-NEW-EMAIL = WS-CT-EMAIL (WS-CUST-SUBSCRIPT)
         AND WS-CT-CUST-ID (WS-CUST-SUBSCRIPT) NOT = CMT-CUST-ID
         MOVE WS-CUST-SUBSCRIPT TO WS-DUP-SUBSCRIPT
     END-IF.
 4310-EXIT.
     EXIT.
*****************************************************************
* A SUPPLIED PASSWORD MUST BE AT LEAST 6 CHARACTERS - THE VALUE
* ITSELF IS NEVER STORED ON THE MASTER, ONLY ITS LENGTH IS CHECKED
*****************************************************************
 4400-CHECK-PASSWORD.
     IF CMT-NEW-PASSWORD NOT = SPACES
         MOVE 20 TO WS-SCAN-POSITION
         MOVE ZERO TO WS-PASSWORD-LENGTH
         PERFORM 4410-SCAN-ONE-POSITION THRU 4410-EXIT
             UNTIL WS-SCAN-POSITION < 1
             OR WS-PASSWORD-LENGTH NOT = ZERO
         IF WS-PASSWORD-LENGTH < 6
             MOVE "N" TO WS-ACTION-OK
             MOVE "Password must be at least 6 characters"
                 TO WS-REJECT-REASON
         END-IF
     END-IF.
 4400-EXIT.
     EXIT.
*
 4410-SCAN-ONE-POSITION.
     IF CMT-NEW-PASSWORD (WS-SCAN-POSITION:1) NOT = SPACE
         MOVE WS-SCAN-POSITION TO WS-PASSWORD-LENGTH
     ELSE
         SUBTRACT 1 FROM WS-SCAN-POSITION
     END-IF.
 4410-EXIT.
     EXIT.
*****************************************************************
* APPLY THE ACTION CODE TO THE CUSTOMER ENTRY IN THE TABLE
*****************************************************************
 4700-APPLY-ACTION.
     EVALUATE CMT-ACTION
         WHEN "UPDATE"
             PERFORM 4710-APPLY-UPDATE THRU 4710-EXIT
         WHEN "ACTIVATE"
             MOVE "Y" TO WS-CT-ACTIVE (WS-TARGET-SUBSCRIPT)
         WHEN "DEACTIVATE"
             MOVE "N" TO WS-CT-ACTIVE (WS-TARGET-SUBSCRIPT)
         WHEN "PROMOTE"
             MOVE "ADMIN" TO WS-CT-ROLE (WS-TARGET-SUBSCRIPT)
         WHEN "DEMOTE"
             MOVE "USER" TO WS-CT-ROLE (WS-TARGET-SUBSCRIPT)
     END-EVALUATE.
 4700-EXIT.
     EXIT.
*
 4710-APPLY-UPDATE.
     IF CMT-NEW-EMAIL NOT = SPACES
         MOVE CMT-NEW-EMAIL TO WS-CT-EMAIL (WS-TARGET-SUBSCRIPT)
     END-IF.
     IF CMT-NEW-FIRST-NAME NOT = SPACES
         MOVE CMT-NEW-FIRST-NAME
             TO WS-CT-FIRST-NAME (WS-TARGET-SUBSCRIPT)
     END-IF.
     IF CMT-NEW-LAST-NAME NOT = SPACES
         MOVE CMT-NEW-LAST-NAME
             TO WS-CT-LAST-NAME (WS-TARGET-SUBSCRIPT)
     END-IF.
 4710-EXIT.
     EXIT.
*****************************************************************
* WRITE THE MAINTENANCE REPORT DETAIL LINE
*****************************************************************
 4900-PRINT-DETAIL-LINE.
     MOVE SPACES TO WS-PRINT-LINE.
     MOVE CMT-CUST-ID TO WS-PL-CUST-ID.
     MOVE CMT-ACTION  TO WS-PL-ACTION.
     IF ACTION-IS-OK
         MOVE "APPLIED"  TO WS-PL-STATUS
         MOVE SPACES     TO WS-PL-REASON
     ELSE
         MOVE "REJECTED" TO WS-PL-STATUS
         MOVE WS-REJECT-REASON TO WS-PL-REASON
     END-IF.
     MOVE WS-PRINT-LINE TO CUST-MAINT-REPORT-LINE.
     WRITE CUST-MAINT-REPORT-LINE.
 4900-EXIT.
     EXIT.
*****************************************************************
* PRINT THE APPLIED/REJECTED TOTAL LINES
*****************************************************************
 7000-PRINT-TOTALS.
     MOVE SPACES TO WS-PRINT-LINE-TOTAL.
     MOVE "TRANSACTIONS APPLIED" TO WS-PLT-LABEL.
     MOVE WS-APPLIED-COUNT TO WS-PLT-COUNT.
     MOVE WS-PRINT-LINE-TOTAL TO CUST-MAINT-REPORT-LINE.
     WRITE CUST-MAINT-REPORT-LINE.
     MOVE SPACES TO WS-PRINT-LINE-TOTAL.
     MOVE "TRANSACTIONS REJECTED" TO WS-PLT-LABEL.
     MOVE WS-REJECTED-COUNT TO WS-PLT-COUNT.
     MOVE WS-PRINT-LINE-TOTAL TO CUST-MAINT-REPORT-LINE.
     WRITE CUST-MAINT-REPORT-LINE.
 7000-EXIT.
     EXIT.
*****************************************************************
* WRITE THE UPDATED CUSTOMER TABLE BACK TO THE NEW MASTER
*****************************************************************
 8000-WRITE-CUST-MASTER.
     OPEN OUTPUT CUSTOMER-MASTER-OUT.
     MOVE 1 TO WS-CUST-SUBSCRIPT.
     PERFORM 8100-WRITE-ONE-CUST THRU 8100-EXIT
         VARYING WS-CUST-SUBSCRIPT FROM 1 BY 1
         UNTIL WS-CUST-SUBSCRIPT > WS-CUST-COUNT.
     CLOSE CUSTOMER-MASTER-OUT.
 8000-EXIT.
     EXIT.
*
 8100-WRITE-ONE-CUST.
     MOVE WS-CT-CUST-ID (WS-CUST-SUBSCRIPT)
         TO CUST-ID         OF CUSTOMER-MASTER-OUT-REC.
     MOVE WS-CT-USERNAME (WS-CUST-SUBSCRIPT)
         TO CUST-USERNAME   OF CUSTOMER-MASTER-OUT-REC.
     MOVE WS-CT-EMAIL (WS-CUST-SUBSCRIPT)
         TO CUST-EMAIL      OF CUSTOMER-MASTER-OUT-REC.
     MOVE WS-CT-FIRST-NAME (WS-CUST-SUBSCRIPT)
         TO CUST-FIRST-NAME OF CUSTOMER-MASTER-OUT-REC.
     MOVE WS-CT-LAST-NAME (WS-CUST-SUBSCRIPT)
         TO CUST-LAST-NAME  OF CUSTOMER-MASTER-OUT-REC.
     MOVE WS-CT-ROLE (WS-CUST-SUBSCRIPT)
         TO CUST-ROLE       OF CUSTOMER-MASTER-OUT-REC.
     MOVE WS-CT-ACTIVE (WS-CUST-SUBSCRIPT)
         TO CUST-ACTIVE     OF CUSTOMER-MASTER-OUT-REC.
     MOVE WS-CT-CREATED (WS-CUST-SUBSCRIPT)
         TO CUST-CREATED    OF CUSTOMER-MASTER-OUT-REC.
     WRITE CUSTOMER-MASTER-OUT-REC.
 8100-EXIT.
     EXIT.
*****************************************************************
* CLOSE THE REMAINING FILES
*****************************************************************
 9000-TERMINATE.
     CLOSE CUST-MAINT-TRANS.
     CLOSE CUST-MAINT-REPORT.
 9000-EXIT.
     EXIT.
