* (c) 1994-2001 Meridian Trust Data Processing Center
* All Rights Reserved
*
* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
* MERIDIAN TRUST CARD SYSTEMS GROUP
*
* #ident "@(#) CARDAPP/PANMASK.cbl  $Revision: 1.6 $"
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    PANMASK.
 AUTHOR.        R. HALVORSEN.
 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.
 DATE-WRITTEN.  02/17/1994.
 DATE-COMPILED.
 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.
*****************************************************************
*  CHANGE LOG
*
*  DATE        BY          TICKET      DESCRIPTION
*  ----------  ----------  ----------  -----------------------
*  1994-02-17  RHALVORS    CC-041      ORIGINAL PAN MASK ROUTINE
*  1994-09-08  RHALVORS    CC-058      ADD EXPIRY MM/YY FORMAT FN
*  1996-02-14  JFENWICK    CC-102      PAD MASK WHEN PAN SHORT
*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - EXPIRY YEAR
*                                      TAKEN AS 2 LOW-ORDER DIGITS
*                                      OF A 4-DIGIT CCYY, NO CHG
*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT
*  2006-08-15  S.ABIODUN   CC-358      FUNCTION CODES MOVED TO
*                                      77-LEVEL CONSTANTS
*  2006-09-02  S.ABIODUN   CC-362      DROP UNUSED NUMERIC-CLASS
*                                      TEST, THIS ROUTINE DOES NOT
*                                      VALIDATE ITS INPUT
*****************************************************************
* THIS SUBPROGRAM FORMATS CARD DATA FOR REPORTS AND JOURNALS.
* CALLED BY CARDAGE, XFRPOST AND CUSTMNT WHEREVER A CARD NUMBER
* OR EXPIRY DATE MUST APPEAR ON PRINTED OUTPUT.
*
*   LK-FUNCTION = 'M'  MASK LK-PAN, RETURN IN LK-MASKED-PAN AS
*                      "**** **** **** " FOLLOWED BY LAST 4 DIGITS
*   LK-FUNCTION = 'X'  FORMAT LK-EXPIRY INTO LK-DISP-EXP AS MM/YY
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
*
 DATA DIVISION.
 WORKING-STORAGE SECTION.
*****************************************************************
* FUNCTION-CODE CONSTANTS FOR THE LK-FUNCTION DISPATCH BELOW
*****************************************************************
 77  WS-MODE-MASK               PIC X(01) VALUE "M".
 77  WS-MODE-EXPIRY             PIC X(01) VALUE "X".
*****************************************************************
* WORK AREA FOR THE PAN MASK BUILD
*****************************************************************
 01  WS-WORK-AREA.
     05  WS-PAN-LENGTH          PIC S9(4) COMP.
*
 01  WS-PAN-DIGITS.
     05  WS-PAN-GRP-1           PIC 9(04).
     05  WS-PAN-GRP-2           PIC 9(04).
     05  WS-PAN-GRP-3           PIC 9(04).
     05  WS-PAN-GRP-4           PIC 9(04).
 01  WS-PAN-LAST-FOUR REDEFINES WS-PAN-DIGITS.
     05  FILLER                 PIC 9(12).
     05  WS-PAN-LOW-ORDER       PIC 9(04).
*
 01  WS-MASK-LITERAL.
     05  FILLER                 PIC X(16) VALUE
             "**** **** **** ".
 01  WS-MASK-BUILD REDEFINES WS-MASK-LITERAL.
     05  WS-MASK-FRONT          PIC X(12).
     05  WS-MASK-LAST-GRP       PIC X(04).
*
 01  WS-EXPIRY-DIGITS.
     05  WS-EXP-CCYY            PIC 9(04).
     05  WS-EXP-MM              PIC 9(02).
     05  WS-EXP-DD              PIC 9(02).
 01  WS-EXPIRY-YEAR REDEFINES WS-EXPIRY-DIGITS.
     05  FILLER                 PIC 9(02).
     05  WS-EXP-YY              PIC 9(02).
     05  FILLER                 PIC 9(04).
*
 LINKAGE SECTION.
 01  LK-FUNCTION                PIC X(01).
 01  LK-PAN                     PIC 9(16).
 01  LK-MASKED-PAN              PIC X(19).
 01  LK-EXPIRY                  PIC 9(08).
 01  LK-DISP-EXP                PIC X(05).
*****************************************************************
 PROCEDURE DIVISION USING LK-FUNCTION LK-PAN LK-MASKED-PAN
                           LK-EXPIRY LK-DISP-EXP.
*
 0100-MAIN-LOGIC.
     IF LK-FUNCTION = WS-MODE-MASK
         PERFORM 0200-MASK-PAN THRU 0200-EXIT
     ELSE
         PERFORM 0300-FORMAT-EXPIRY THRU 0300-EXIT
     END-IF.
     GOBACK.
*****************************************************************
* MASK MODE - PAN IS MASKED AS FOUR ASTERISK GROUPS FOLLOWED BY
* THE LAST 4 DIGITS OF THE PAN.  PANS ON THE CARD MASTER ARE
* ALWAYS 16 DIGITS BUT THE PAD-WHEN-SHORT RULE IS KEPT FOR SAFETY.
*****************************************************************
 0200-MASK-PAN.
     MOVE LENGTH OF LK-PAN TO WS-PAN-LENGTH.
     MOVE SPACES TO LK-MASKED-PAN.
     MOVE WS-MASK-LITERAL TO LK-MASKED-PAN (1:16).
     MOVE LK-PAN TO WS-PAN-DIGITS.
     MOVE WS-PAN-LOW-ORDER TO WS-MASK-LAST-GRP.
     MOVE WS-MASK-BUILD TO LK-MASKED-PAN (1:16).
 0200-EXIT.
     EXIT.
*****************************************************************
* EXPIRY DISPLAY MODE - SPLIT THE STORED CCYYMMDD EXPIRY INTO
* MM/YY FOR THE CARD LISTING REPORT.
*****************************************************************
 0300-FORMAT-EXPIRY.
     MOVE LK-EXPIRY TO WS-EXPIRY-DIGITS.
     MOVE SPACES TO LK-DISP-EXP.
     MOVE WS-EXP-MM TO LK-DISP-EXP (1:2).
     MOVE "/" TO LK-DISP-EXP (3:1).
     MOVE WS-EXP-YY TO LK-DISP-EXP (4:2).
 0300-EXIT.
     EXIT.
