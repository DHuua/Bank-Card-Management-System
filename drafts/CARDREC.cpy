*****************************************************************
* CARDREC  --  CARD MASTER RECORD LAYOUT
* ONE ENTRY PER PAYMENT CARD OWNED BY A CUSTOMER.  FIXED LENGTH.
* KEYED BY CARD-ID.  MASTER IS KEPT IN CARD-ID SEQUENCE.
*
* 1994-02-03  R.HALVORSEN  REQ CC-040  ORIGINAL LAYOUT
* 1997-11-14  T.OKAFOR     REQ CC-198  ADDED CARD-OWNER-ID
*****************************************************************
 01  CARD-MASTER-RECORD.
     05  CARD-ID                    PIC 9(09).
     05  CARD-PAN                   PIC 9(16).
     05  CARD-PAN-GROUPS REDEFINES CARD-PAN.
         10  CARD-PAN-GRP-1         PIC 9(04).
         10  CARD-PAN-GRP-2         PIC 9(04).
         10  CARD-PAN-GRP-3         PIC 9(04).
         10  CARD-PAN-GRP-4         PIC 9(04).
     05  CARD-HOLDER                PIC X(30).
     05  CARD-EXPIRY                PIC 9(08).
     05  CARD-EXPIRY-PARTS REDEFINES CARD-EXPIRY.
         10  CARD-EXP-YYYY          PIC 9(04).
         10  CARD-EXP-MM            PIC 9(02).
         10  CARD-EXP-DD            PIC 9(02).
     05  CARD-STATUS                PIC X(08).
     05  CARD-BALANCE               PIC S9(13)V99.
     05  CARD-BALANCE-VIEW REDEFINES CARD-BALANCE.
         10  CARD-BAL-WHOLE         PIC S9(13).
         10  CARD-BAL-CENTS         PIC 9(02).
     05  CARD-CVV                   PIC 9(03).
     05  CARD-OWNER-ID              PIC 9(09).
