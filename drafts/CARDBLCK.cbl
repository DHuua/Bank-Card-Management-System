* (c) 1994-2001 Meridian Trust Data Processing Center
* All Rights Reserved
*
* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
* MERIDIAN TRUST CARD SYSTEMS GROUP
*
* #ident "@(#) CARDAPP/CARDBLCK.cbl  $Revision: 1.3 $"
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    CARDBLCK.
 AUTHOR.        J.FENWICK.
 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.
 DATE-WRITTEN.  06/14/1995.
 DATE-COMPILED.
 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.
*****************************************************************
*  CHANGE LOG
*
*  DATE        BY          TICKET      DESCRIPTION
*  ----------  ----------  ----------  -----------------------
*  1995-06-14  JFENWICK    CC-080      ORIGINAL BLOCK/ACTIVATE RUN
*  1996-11-07  T.OKAFOR    CC-121      REJECT ACTIVATE ON EXPIRED
*                                      CARD, CALL DATVAL RATHER
*                                      THAN INLINE DATE COMPARE
*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - CCYYMMDD DATES
*                                      THROUGHOUT, NO CHANGE
*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT
*  2006-08-15  S.ABIODUN   CC-358      ACTION CODES, STATUS VALUES
*                                      AND TABLE LIMIT MOVED TO
*                                      77-LEVEL CONSTANTS
*****************************************************************
* THIS RUN APPLIES CARD LIFECYCLE TRANSACTIONS (BLOCK/ACTIVATE)
* AGAINST THE CARD MASTER.  THE WHOLE MASTER IS LOADED INTO
* WS-CARD-TABLE SO ANY CARD CAN BE REACHED REGARDLESS OF
* TRANSACTION ORDER.  TWO ACTION CODES ARE SUPPORTED -
*   BLOCK      - SET CARD-STATUS TO BLOCKED, REJECTED IF THE CARD
*                IS ALREADY BLOCKED
*   ACTIVATE   - SET CARD-STATUS TO ACTIVE, REJECTED IF THE CARD
*                IS EXPIRED (STATUS EXPIRED OR EXPIRY DATE PASSED)
* A MISSING CARD ALSO REJECTS THE TRANSACTION.  NO PARTIAL UPDATE
* IS EVER WRITTEN TO THE TABLE FOR A REJECTED TRANSACTION.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CARD-MASTER-IN   ASSIGN TO CARDMSTI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMI-STATUS.
     SELECT CARD-MASTER-OUT  ASSIGN TO CARDMSTO
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMO-STATUS.
     SELECT CARD-LCYC-TRANS  ASSIGN TO CARDLCYI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CLT-STATUS.
     SELECT CARD-LCYC-REPORT ASSIGN TO CARDLCYR
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-RPT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  CARD-MASTER-IN
     LABEL RECORDS ARE STANDARD.
     COPY CARDREC REPLACING
         CARD-MASTER-RECORD BY CARD-MASTER-IN-REC.
*
 FD  CARD-MASTER-OUT
     LABEL RECORDS ARE STANDARD.
     COPY CARDREC REPLACING
         CARD-MASTER-RECORD BY CARD-MASTER-OUT-REC.
*
 FD  CARD-LCYC-TRANS
     LABEL RECORDS ARE STANDARD.
 01  CARD-LCYC-TRANS-REC.
     05  CLT-CARD-ID                PIC 9(09).
     05  CLT-ACTION                 PIC X(08).
     05  CLT-REQUEST-DATE           PIC 9(08).
     05  FILLER                     PIC X(07).
 01  CARD-LCYC-TRANS-DATE REDEFINES CARD-LCYC-TRANS-REC.
     05  FILLER                     PIC X(17).
     05  CLT-REQ-CCYY               PIC 9(04).
     05  CLT-REQ-MM                 PIC 9(02).
     05  CLT-REQ-DD                 PIC 9(02).
     05  FILLER                     PIC X(07).
*
 FD  CARD-LCYC-REPORT
     LABEL RECORDS ARE OMITTED
     RECORDING MODE IS F.
 01  CARD-LCYC-REPORT-LINE       PIC X(132).
*
 WORKING-STORAGE SECTION.
*****************************************************************
* ACTION-CODE CONSTANTS FOR THE CLT-ACTION DISPATCH BELOW, AND THE
* TABLE SIZE LIMIT FOR WS-CARD-TABLE - NO INTRINSIC FUNCTIONS AND
* NO BARE LITERALS IN THE LOGIC, SEE CC-358
*****************************************************************
 77  WS-ACTION-BLOCK             PIC X(08) VALUE "BLOCK".
 77  WS-ACTION-ACTIVATE          PIC X(08) VALUE "ACTIVATE".
 77  WS-STATUS-ACTIVE            PIC X(08) VALUE "ACTIVE".
 77  WS-STATUS-BLOCKED           PIC X(08) VALUE "BLOCKED".
 77  WS-STATUS-EXPIRED           PIC X(08) VALUE "EXPIRED".
 77  WS-MAX-TABLE-SIZE           PIC S9(8) COMP VALUE 5000.
*****************************************************************
* FILE STATUS BYTES
*****************************************************************
 01  WS-CMI-STATUS.
     05  WS-CMI-1                PIC X(01).
     05  WS-CMI-2                PIC X(01).
 01  WS-CMO-STATUS.
     05  WS-CMO-1                PIC X(01).
     05  WS-CMO-2                PIC X(01).
 01  WS-CLT-STATUS.
     05  WS-CLT-1                PIC X(01).
     05  WS-CLT-2                PIC X(01).
 01  WS-RPT-STATUS.
     05  WS-RPT-1                PIC X(01).
     05  WS-RPT-2                PIC X(01).
*
 01  WS-SWITCHES.
     05  WS-CLT-EOF               PIC X(01) VALUE "N".
         88  CLT-EOF              VALUE "Y".
     05  WS-ACTION-OK             PIC X(01) VALUE "Y".
         88  ACTION-IS-OK         VALUE "Y".
     05  FILLER                   PIC X(04).
*
 01  WS-DATE-AREA.
     05  WS-TODAY-CCYYMMDD        PIC 9(08).
     05  WS-DATVAL-RETURN-CD      PIC X(01).
*
*****************************************************************
* CARD MASTER LOOKUP TABLE - ONE ENTRY PER CARD, LOADED ONCE AND
* POSTED BACK TO THE NEW MASTER AFTER EVERY TRANSACTION HAS BEEN
* APPLIED
*****************************************************************
 01  WS-CARD-TABLE.
     05  WS-CARD-ENTRY OCCURS 5000 TIMES.
         10  WS-CT-CARD-ID        PIC 9(09).
         10  WS-CT-PAN            PIC 9(16).
         10  WS-CT-HOLDER         PIC X(30).
         10  WS-CT-EXPIRY         PIC 9(08).
         10  WS-CT-STATUS         PIC X(08).
         10  WS-CT-BALANCE        PIC S9(13)V99.
         10  WS-CT-CVV            PIC 9(03).
         10  WS-CT-OWNER-ID       PIC 9(09).
 01  WS-CARD-TABLE-COUNTS.
     05  WS-CARD-COUNT            PIC S9(8) COMP.
     05  WS-CARD-SUBSCRIPT        PIC S9(8) COMP.
     05  WS-TARGET-SUBSCRIPT      PIC S9(8) COMP.
*
 01  WS-REJECT-REASON             PIC X(40).
*
 01  WS-RUN-TOTALS.
     05  WS-APPLIED-COUNT         PIC S9(8) COMP.
     05  WS-REJECTED-COUNT        PIC S9(8) COMP.
*
*****************************************************************
* LIFECYCLE REPORT LINE LAYOUT - HEADING, DETAIL AND TOTAL FORMS
* ALL MAP ONTO THE SAME 132-BYTE PRINT LINE
*****************************************************************
 01  WS-PRINT-LINE.
     05  WS-PL-CARD-ID             PIC Z(8)9.
     05  FILLER                    PIC X(02).
     05  WS-PL-ACTION              PIC X(08).
     05  FILLER                    PIC X(02).
     05  WS-PL-STATUS              PIC X(10).
     05  FILLER                    PIC X(02).
     05  WS-PL-REASON              PIC X(40).
     05  FILLER                    PIC X(59).
 01  WS-PRINT-LINE-HEADING REDEFINES WS-PRINT-LINE.
     05  WS-PLH-TITLE              PIC X(50).
     05  FILLER                    PIC X(82).
 01  WS-PRINT-LINE-TOTAL REDEFINES WS-PRINT-LINE.
     05  WS-PLT-LABEL              PIC X(30).
     05  WS-PLT-COUNT              PIC ZZZ,ZZ9.
     05  FILLER                    PIC X(95).
*****************************************************************
 PROCEDURE DIVISION.
*
 0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-LOAD-CARD-TABLE THRU 2000-EXIT.
     PERFORM 3000-PRINT-HEADING THRU 3000-EXIT.
     READ CARD-LCYC-TRANS
         AT END MOVE "Y" TO WS-CLT-1
     END-READ.
     PERFORM 4000-PROCESS-ONE-TXN THRU 4000-EXIT
         UNTIL CLT-EOF.
     PERFORM 7000-PRINT-TOTALS THRU 7000-EXIT.
     PERFORM 8000-WRITE-CARD-MASTER THRU 8000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.
*****************************************************************
* OPEN FILES AND PRIME THE RUN COUNTERS
*****************************************************************
 1000-INITIALIZE.
     MOVE ZERO TO WS-CARD-COUNT.
     MOVE ZERO TO WS-APPLIED-COUNT WS-REJECTED-COUNT.
     OPEN INPUT  CARD-MASTER-IN.
     OPEN INPUT  CARD-LCYC-TRANS.
     OPEN OUTPUT CARD-LCYC-REPORT.
 1000-EXIT.
     EXIT.
*****************************************************************
* LOAD THE ENTIRE CARD MASTER INTO WS-CARD-TABLE
*****************************************************************
 2000-LOAD-CARD-TABLE.
     READ CARD-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
     PERFORM 2100-LOAD-ONE-CARD THRU 2100-EXIT
         UNTIL WS-CMI-1 = "Y".
     CLOSE CARD-MASTER-IN.
 2000-EXIT.
     EXIT.
*
 2100-LOAD-ONE-CARD.
     IF WS-CARD-COUNT < WS-MAX-TABLE-SIZE
         ADD 1 TO WS-CARD-COUNT
         MOVE CARD-ID        OF CARD-MASTER-IN-REC
             TO WS-CT-CARD-ID (WS-CARD-COUNT)
         MOVE CARD-PAN       OF CARD-MASTER-IN-REC
             TO WS-CT-PAN (WS-CARD-COUNT)
         MOVE CARD-HOLDER    OF CARD-MASTER-IN-REC
             TO WS-CT-HOLDER (WS-CARD-COUNT)
         MOVE CARD-EXPIRY    OF CARD-MASTER-IN-REC
             TO WS-CT-EXPIRY (WS-CARD-COUNT)
         MOVE CARD-STATUS    OF CARD-MASTER-IN-REC
             TO WS-CT-STATUS (WS-CARD-COUNT)
         MOVE CARD-BALANCE   OF CARD-MASTER-IN-REC
             TO WS-CT-BALANCE (WS-CARD-COUNT)
         MOVE CARD-CVV       OF CARD-MASTER-IN-REC
             TO WS-CT-CVV (WS-CARD-COUNT)
         MOVE CARD-OWNER-ID  OF CARD-MASTER-IN-REC
             TO WS-CT-OWNER-ID (WS-CARD-COUNT)
     ELSE
         DISPLAY "CARDBLCK CARD TABLE FULL AT "
             WS-MAX-TABLE-SIZE " - ENTRY SKIPPED"
     END-IF.
     READ CARD-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
 2100-EXIT.
     EXIT.
*****************************************************************
* WRITE THE REPORT HEADING LINE
*****************************************************************
 3000-PRINT-HEADING.
     MOVE SPACES TO WS-PRINT-LINE-HEADING.
     MOVE "MERIDIAN TRUST - CARD LIFECYCLE REPORT"
         TO WS-PLH-TITLE.
     MOVE WS-PRINT-LINE-HEADING TO CARD-LCYC-REPORT-LINE.
     WRITE CARD-LCYC-REPORT-LINE.
 3000-EXIT.
     EXIT.
*****************************************************************
* VALIDATE, APPLY AND REPORT ONE LIFECYCLE TRANSACTION
*****************************************************************
 4000-PROCESS-ONE-TXN.
     PERFORM 4100-VALIDATE-ONE-TXN THRU 4100-EXIT.
     IF ACTION-IS-OK
         PERFORM 4700-APPLY-ACTION THRU 4700-EXIT
         ADD 1 TO WS-APPLIED-COUNT
     ELSE
         ADD 1 TO WS-REJECTED-COUNT
     END-IF.
     PERFORM 4900-PRINT-DETAIL-LINE THRU 4900-EXIT.
     READ CARD-LCYC-TRANS
         AT END MOVE "Y" TO WS-CLT-1
     END-READ.
 4000-EXIT.
     EXIT.
*****************************************************************
* LOOK UP THE CARD, THEN RUN THE CHECK FOR THE ACTION CODE
*****************************************************************
 4100-VALIDATE-ONE-TXN.
     MOVE "Y" TO WS-ACTION-OK.
     MOVE SPACES TO WS-REJECT-REASON.
     PERFORM 4200-FIND-CARD THRU 4200-EXIT.
     IF ACTION-IS-OK AND CLT-ACTION = WS-ACTION-BLOCK
         PERFORM 4300-CHECK-NOT-BLOCKED THRU 4300-EXIT
     END-IF.
     IF ACTION-IS-OK AND CLT-ACTION = WS-ACTION-ACTIVATE
         PERFORM 4400-CHECK-NOT-EXPIRED THRU 4400-EXIT
     END-IF.
 4100-EXIT.
     EXIT.
*
 4200-FIND-CARD.
     MOVE ZERO TO WS-TARGET-SUBSCRIPT.
     MOVE 1 TO WS-CARD-SUBSCRIPT.
     PERFORM 4210-SCAN-ONE-CARD THRU 4210-EXIT
         VARYING WS-CARD-SUBSCRIPT FROM 1 BY 1
         UNTIL WS-CARD-SUBSCRIPT > WS-CARD-COUNT.
     IF WS-TARGET-SUBSCRIPT = ZERO
         MOVE "N" TO WS-ACTION-OK
         MOVE "Card not found" TO WS-REJECT-REASON
     END-IF.
 4200-EXIT.
     EXIT.
*
 4210-SCAN-ONE-CARD.
     IF CLT-CARD-ID = WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)
         MOVE WS-CARD-SUBSCRIPT TO WS-TARGET-SUBSCRIPT
     END-IF.
 4210-EXIT.
     EXIT.
*****************************************************************
* BLOCK IS REJECTED IF THE CARD IS ALREADY BLOCKED
*****************************************************************
 4300-CHECK-NOT-BLOCKED.
     IF WS-CT-STATUS (WS-TARGET-SUBSCRIPT) = WS-STATUS-BLOCKED
         MOVE "N" TO WS-ACTION-OK
         MOVE "Card is already blocked" TO WS-REJECT-REASON
     END-IF.
 4300-EXIT.
     EXIT.
*****************************************************************
* ACTIVATE IS REJECTED ON AN EXPIRED CARD - EXPIRED EITHER BY
* STORED STATUS OR BY A PAST EXPIRY DATE NOT YET AGED ON THE
* MASTER, SO DATVAL IS CALLED HERE RATHER THAN TRUSTING THE
* STORED STATUS BYTE ALONE
*****************************************************************
 4400-CHECK-NOT-EXPIRED.
     IF WS-CT-STATUS (WS-TARGET-SUBSCRIPT) = WS-STATUS-EXPIRED
         MOVE "N" TO WS-ACTION-OK
         MOVE "Cannot activate expired card" TO WS-REJECT-REASON
     ELSE
         CALL "DATVAL" USING WS-CT-EXPIRY (WS-TARGET-SUBSCRIPT)
             WS-TODAY-CCYYMMDD WS-DATVAL-RETURN-CD
         IF WS-DATVAL-RETURN-CD = "Y"
             MOVE "N" TO WS-ACTION-OK
             MOVE "Cannot activate expired card"
                 TO WS-REJECT-REASON
         END-IF
     END-IF.
 4400-EXIT.
     EXIT.
*****************************************************************
* APPLY THE ACTION CODE TO THE CARD ENTRY IN THE TABLE
*****************************************************************
 4700-APPLY-ACTION.
     EVALUATE CLT-ACTION
         WHEN WS-ACTION-BLOCK
             MOVE WS-STATUS-BLOCKED
                 TO WS-CT-STATUS (WS-TARGET-SUBSCRIPT)
         WHEN WS-ACTION-ACTIVATE
             MOVE WS-STATUS-ACTIVE
                 TO WS-CT-STATUS (WS-TARGET-SUBSCRIPT)
     END-EVALUATE.
 4700-EXIT.
     EXIT.
*****************************************************************
* WRITE THE LIFECYCLE REPORT DETAIL LINE
*****************************************************************
 4900-PRINT-DETAIL-LINE.
     MOVE SPACES TO WS-PRINT-LINE.
     MOVE CLT-CARD-ID TO WS-PL-CARD-ID.
     MOVE CLT-ACTION  TO WS-PL-ACTION.
     IF ACTION-IS-OK
         MOVE "APPLIED"  TO WS-PL-STATUS
         MOVE SPACES     TO WS-PL-REASON
     ELSE
         MOVE "REJECTED" TO WS-PL-STATUS
         MOVE WS-REJECT-REASON TO WS-PL-REASON
     END-IF.
     MOVE WS-PRINT-LINE TO CARD-LCYC-REPORT-LINE.
     WRITE CARD-LCYC-REPORT-LINE.
 4900-EXIT.
     EXIT.
*****************************************************************
* PRINT THE APPLIED/REJECTED TOTAL LINES
*****************************************************************
 7000-PRINT-TOTALS.
     MOVE SPACES TO WS-PRINT-LINE-TOTAL.
     MOVE "TRANSACTIONS APPLIED" TO WS-PLT-LABEL.
     MOVE WS-APPLIED-COUNT TO WS-PLT-COUNT.
     MOVE WS-PRINT-LINE-TOTAL TO CARD-LCYC-REPORT-LINE.
     WRITE CARD-LCYC-REPORT-LINE.
     MOVE SPACES TO WS-PRINT-LINE-TOTAL.
     MOVE "TRANSACTIONS REJECTED" TO WS-PLT-LABEL.
     MOVE WS-REJECTED-COUNT TO WS-PLT-COUNT.
     MOVE WS-PRINT-LINE-TOTAL TO CARD-LCYC-REPORT-LINE.
     WRITE CARD-LCYC-REPORT-LINE.
 7000-EXIT.
     EXIT.
*****************************************************************
* WRITE THE UPDATED CARD TABLE BACK TO THE NEW MASTER
*****************************************************************
 8000-WRITE-CARD-MASTER.
     OPEN OUTPUT CARD-MASTER-OUT.
     MOVE 1 TO WS-CARD-SUBSCRIPT.
     PERFORM 8100-WRITE-ONE-CARD THRU 8100-EXIT
         VARYING WS-CARD-SUBSCRIPT FROM 1 BY 1
         UNTIL WS-CARD-SUBSCRIPT > WS-CARD-COUNT.
     CLOSE CARD-MASTER-OUT.
 8000-EXIT.
     EXIT.
*
 8100-WRITE-ONE-CARD.
     MOVE WS-CT-CARD-ID (WS-CARD-SUBSCRIPT)
         TO CARD-ID        OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-PAN (WS-CARD-SUBSCRIPT)
         TO CARD-PAN       OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-HOLDER (WS-CARD-SUBSCRIPT)
         TO CARD-HOLDER    OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-EXPIRY (WS-CARD-SUBSCRIPT)
         TO CARD-EXPIRY    OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-STATUS (WS-CARD-SUBSCRIPT)
         TO CARD-STATUS    OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-BALANCE (WS-CARD-SUBSCRIPT)
         TO CARD-BALANCE   OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-CVV (WS-CARD-SUBSCRIPT)
         TO CARD-CVV       OF CARD-MASTER-OUT-REC.
     MOVE WS-CT-OWNER-ID (WS-CARD-SUBSCRIPT)
         TO CARD-OWNER-ID  OF CARD-MASTER-OUT-REC.
     WRITE CARD-MASTER-OUT-REC.
 8100-EXIT.
     EXIT.
*****************************************************************
* CLOSE ALL FILES
*****************************************************************
 9000-TERMINATE.
     CLOSE CARD-LCYC-TRANS.
     CLOSE CARD-LCYC-REPORT.
 9000-EXIT.
     EXIT.
