* (c) 1994-2001 Meridian Trust Data Processing Center
* All Rights Reserved
*
* THIS IS UNPUBLISHED PROPRIETARY SOURCE CODE OF THE
* MERIDIAN TRUST CARD SYSTEMS GROUP
*
* #ident "@(#) CARDAPP/CARDAGE.cbl  $Revision: 2.7 $"
*
 IDENTIFICATION DIVISION.
 PROGRAM-ID.    CARDAGE.
 AUTHOR.        R. HALVORSEN.
 INSTALLATION.  MERIDIAN TRUST - CARD SYSTEMS GROUP.
 DATE-WRITTEN.  03/21/1994.
 DATE-COMPILED.
 SECURITY.      CARD SYSTEMS GROUP - INTERNAL USE ONLY.
*****************************************************************
*  CHANGE LOG
*
*  DATE        BY          TICKET      DESCRIPTION
*  ----------  ----------  ----------  -----------------------
*  1994-03-21  RHALVORS    CC-044      ORIGINAL AGING/LISTING RUN
*  1995-02-02  JFENWICK    CC-068      CALL DATVAL FOR EXPIRY TEST
*                                      INSTEAD OF INLINE COMPARE
*  1996-04-19  JFENWICK    CC-110      ADD PER-OWNER CONTROL BREAK
*                                      TO THE LISTING REPORT
*  1997-11-14  T.OKAFOR    CC-198      MASK PAN ON LISTING VIA THE
*                                      NEW PANMASK SUBPROGRAM
*  1998-12-04  T.OKAFOR    CC-229      Y2K REVIEW - CCYYMMDD DATES
*                                      THROUGHOUT, NO CHANGE
*  2001-04-17  S.ABIODUN   CC-301      COMMENT CLEANUP FOR AUDIT
*  2006-08-15  S.ABIODUN   CC-358      STATUS LITERAL MOVED TO A
*                                      77-LEVEL CONSTANT
*****************************************************************
* THIS RUN AGES THE CARD MASTER AND PRINTS THE CARD LISTING
* REPORT.  EVERY CARD WHOSE EXPIRY DATE HAS PASSED IS SET TO
* STATUS EXPIRED BEFORE THE LISTING LINE IS BUILT.  THE MASTER IS
* IN ASCENDING CARD-OWNER-ID WITHIN THE FILE, SO THE OWNER CONTROL
* BREAK FIRES WHEN CARD-OWNER-ID CHANGES FROM ONE RECORD TO THE
* NEXT.  GRAND TOTALS PRINT AFTER THE LAST MASTER RECORD.
*****************************************************************
 ENVIRONMENT DIVISION.
 CONFIGURATION SECTION.
 SOURCE-COMPUTER.  IBM-370.
 OBJECT-COMPUTER.  IBM-370.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
 INPUT-OUTPUT SECTION.
 FILE-CONTROL.
     SELECT CARD-MASTER-IN  ASSIGN TO CARDMSTI
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMI-STATUS.
     SELECT CARD-MASTER-OUT ASSIGN TO CARDMSTO
         ORGANIZATION IS SEQUENTIAL
         FILE STATUS IS WS-CMO-STATUS.
     SELECT CARD-LISTING    ASSIGN TO CARDLIST
         ORGANIZATION IS LINE SEQUENTIAL
         FILE STATUS IS WS-RPT-STATUS.
*
 DATA DIVISION.
 FILE SECTION.
 FD  CARD-MASTER-IN
     LABEL RECORDS ARE STANDARD.
     COPY CARDREC REPLACING
         CARD-MASTER-RECORD BY CARD-MASTER-IN-REC.
*
 FD  CARD-MASTER-OUT
     LABEL RECORDS ARE STANDARD.
     COPY CARDREC REPLACING
         CARD-MASTER-RECORD BY CARD-MASTER-OUT-REC.
*
 FD  CARD-LISTING
     LABEL RECORDS ARE OMITTED
     RECORDING MODE IS F.
 01  CARD-LISTING-LINE          PIC X(132).
*
 WORKING-STORAGE SECTION.
*****************************************************************
* CARD STATUS CONSTANT SET BY THE AGING STEP BELOW
*****************************************************************
 77  WS-STATUS-EXPIRED          PIC X(08) VALUE "EXPIRED".
*****************************************************************
* FILE STATUS BYTES
*****************************************************************
 01  WS-CMI-STATUS.
     05  WS-CMI-1               PIC X(01).
     05  WS-CMI-2               PIC X(01).
 01  WS-CMO-STATUS.
     05  WS-CMO-1               PIC X(01).
     05  WS-CMO-2               PIC X(01).
 01  WS-RPT-STATUS.
     05  WS-RPT-1               PIC X(01).
     05  WS-RPT-2               PIC X(01).
*
 01  WS-SWITCHES.
     05  WS-CMI-EOF             PIC X(01) VALUE "N".
         88  CMI-EOF            VALUE "Y".
     05  WS-FIRST-CARD          PIC X(01) VALUE "Y".
         88  IS-FIRST-CARD      VALUE "Y".
     05  FILLER                 PIC X(04).
*
 01  WS-DATE-AREA.
     05  WS-TODAY-CCYYMMDD      PIC 9(08).
     05  WS-DATVAL-RETURN-CD    PIC X(01).
*
 01  WS-MASK-AREA.
     05  WS-MASK-FUNCTION       PIC X(01).
     05  WS-MASKED-PAN          PIC X(19).
     05  WS-DISP-EXPIRY         PIC X(05).
*
 01  WS-OWNER-BREAK.
     05  WS-BREAK-OWNER-ID      PIC 9(09).
     05  WS-OWNER-CARD-COUNT    PIC S9(8) COMP.
     05  WS-OWNER-BALANCE       PIC S9(13)V99.
*
 01  WS-GRAND-TOTALS.
     05  WS-GRAND-CARD-COUNT    PIC S9(8) COMP.
     05  WS-GRAND-BALANCE       PIC S9(13)V99.
*
*****************************************************************
* CARD LISTING REPORT LINE LAYOUT - HEADING, DETAIL AND TOTAL
* FORMS ALL MAP ONTO THE SAME 132-BYTE PRINT LINE
*****************************************************************
 01  WS-PRINT-LINE.
     05  WS-PL-OWNER-ID         PIC Z(8)9.
     05  FILLER                 PIC X(02).
     05  WS-PL-MASKED-PAN       PIC X(19).
     05  FILLER                 PIC X(02).
     05  WS-PL-HOLDER           PIC X(30).
     05  FILLER                 PIC X(02).
     05  WS-PL-EXPIRY           PIC X(05).
     05  FILLER                 PIC X(02).
     05  WS-PL-STATUS           PIC X(08).
     05  FILLER                 PIC X(02).
     05  WS-PL-BALANCE          PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                 PIC X(30).
 01  WS-PRINT-LINE-HEADING REDEFINES WS-PRINT-LINE.
     05  WS-PLH-TITLE           PIC X(50).
     05  FILLER                 PIC X(82).
 01  WS-PRINT-LINE-TOTAL REDEFINES WS-PRINT-LINE.
     05  WS-PLT-LABEL           PIC X(20).
     05  WS-PLT-OWNER-ID        PIC Z(8)9.
     05  FILLER                 PIC X(02).
     05  WS-PLT-COUNT           PIC ZZZ,ZZ9.
     05  FILLER                 PIC X(02).
     05  WS-PLT-BALANCE         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
     05  FILLER                 PIC X(71).
*****************************************************************
 PROCEDURE DIVISION.
*
 0100-MAIN-LOGIC.
     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
     PERFORM 2000-PRINT-HEADING THRU 2000-EXIT.
     READ CARD-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
     PERFORM 3000-PROCESS-ONE-CARD THRU 3000-EXIT
         UNTIL CMI-EOF.
     IF NOT IS-FIRST-CARD
         PERFORM 5000-PRINT-OWNER-TOTAL THRU 5000-EXIT
     END-IF.
     PERFORM 6000-PRINT-GRAND-TOTAL THRU 6000-EXIT.
     PERFORM 9000-TERMINATE THRU 9000-EXIT.
     STOP RUN.
*****************************************************************
* OPEN FILES AND PRIME THE RUN TOTALS
*****************************************************************
 1000-INITIALIZE.
     MOVE ZERO TO WS-GRAND-CARD-COUNT WS-GRAND-BALANCE.
     MOVE ZERO TO WS-OWNER-CARD-COUNT WS-OWNER-BALANCE.
     OPEN INPUT  CARD-MASTER-IN.
     OPEN OUTPUT CARD-MASTER-OUT.
     OPEN OUTPUT CARD-LISTING.
 1000-EXIT.
     EXIT.
*****************************************************************
* WRITE THE REPORT HEADING LINE
*****************************************************************
 2000-PRINT-HEADING.
     MOVE SPACES TO WS-PRINT-LINE-HEADING.
     MOVE "MERIDIAN TRUST - CARD LISTING REPORT"
         TO WS-PLH-TITLE.
     MOVE WS-PRINT-LINE-HEADING TO CARD-LISTING-LINE.
     WRITE CARD-LISTING-LINE.
 2000-EXIT.
     EXIT.
*****************************************************************
* AGE THE CARD, COPY IT TO THE NEW MASTER, FIRE THE OWNER CONTROL
* BREAK WHEN THE OWNER CHANGES, THEN PRINT THE DETAIL LINE
*****************************************************************
 3000-PROCESS-ONE-CARD.
     PERFORM 3100-AGE-ONE-CARD THRU 3100-EXIT.
     IF IS-FIRST-CARD
         MOVE "N" TO WS-FIRST-CARD
         MOVE CARD-OWNER-ID OF CARD-MASTER-IN-REC
             TO WS-BREAK-OWNER-ID
     ELSE
         IF CARD-OWNER-ID OF CARD-MASTER-IN-REC
                 NOT = WS-BREAK-OWNER-ID
             PERFORM 5000-PRINT-OWNER-TOTAL THRU 5000-EXIT
             MOVE CARD-OWNER-ID OF CARD-MASTER-IN-REC
                 TO WS-BREAK-OWNER-ID
         END-IF
     END-IF.
     MOVE CARD-MASTER-IN-REC TO CARD-MASTER-OUT-REC.
     WRITE CARD-MASTER-OUT-REC.
     PERFORM 4000-PRINT-DETAIL-LINE THRU 4000-EXIT.
     ADD 1 TO WS-OWNER-CARD-COUNT WS-GRAND-CARD-COUNT.
     ADD CARD-BALANCE OF CARD-MASTER-IN-REC
         TO WS-OWNER-BALANCE WS-GRAND-BALANCE.
     READ CARD-MASTER-IN
         AT END MOVE "Y" TO WS-CMI-1
     END-READ.
 3000-EXIT.
     EXIT.
*****************************************************************
* IF THE MASTER EXPIRY DATE HAS PASSED, SET STATUS TO EXPIRED
*****************************************************************
 3100-AGE-ONE-CARD.
     CALL "DATVAL" USING CARD-EXPIRY OF CARD-MASTER-IN-REC
         WS-TODAY-CCYYMMDD WS-DATVAL-RETURN-CD.
     IF WS-DATVAL-RETURN-CD = "Y"
         MOVE WS-STATUS-EXPIRED
             TO CARD-STATUS OF CARD-MASTER-IN-REC
     END-IF.
 3100-EXIT.
     EXIT.
*****************************************************************
* BUILD AND WRITE ONE CARD LISTING DETAIL LINE
*****************************************************************
 4000-PRINT-DETAIL-LINE.
     MOVE SPACES TO WS-PRINT-LINE.
     MOVE "M" TO WS-MASK-FUNCTION.
     CALL "PANMASK" USING WS-MASK-FUNCTION
         CARD-PAN OF CARD-MASTER-IN-REC WS-MASKED-PAN
         CARD-EXPIRY OF CARD-MASTER-IN-REC WS-DISP-EXPIRY.
     MOVE "X" TO WS-MASK-FUNCTION.
     CALL "PANMASK" USING WS-MASK-FUNCTION
         CARD-PAN OF CARD-MASTER-IN-REC WS-MASKED-PAN
         CARD-EXPIRY OF CARD-MASTER-IN-REC WS-DISP-EXPIRY.
     MOVE CARD-OWNER-ID OF CARD-MASTER-IN-REC TO WS-PL-OWNER-ID.
     MOVE WS-MASKED-PAN               TO WS-PL-MASKED-PAN.
     MOVE CARD-HOLDER OF CARD-MASTER-IN-REC TO WS-PL-HOLDER.
     MOVE WS-DISP-EXPIRY               TO WS-PL-EXPIRY.
     MOVE CARD-STATUS OF CARD-MASTER-IN-REC TO WS-PL-STATUS.
     MOVE CARD-BALANCE OF CARD-MASTER-IN-REC TO WS-PL-BALANCE.
     MOVE WS-PRINT-LINE TO CARD-LISTING-LINE.
     WRITE CARD-LISTING-LINE.
 4000-EXIT.
     EXIT.
*****************************************************************
* PRINT ONE OWNER'S CONTROL-BREAK TOTAL LINE AND RESET THE OWNER
* ACCUMULATORS FOR THE NEXT OWNER
*****************************************************************
 5000-PRINT-OWNER-TOTAL.
     MOVE SPACES TO WS-PRINT-LINE-TOTAL.
     MOVE "OWNER TOTAL" TO WS-PLT-LABEL.
     MOVE WS-BREAK-OWNER-ID TO WS-PLT-OWNER-ID.
     MOVE WS-OWNER-CARD-COUNT TO WS-PLT-COUNT.
     MOVE WS-OWNER-BALANCE TO WS-PLT-BALANCE.
     MOVE WS-PRINT-LINE-TOTAL TO CARD-LISTING-LINE.
     WRITE CARD-LISTING-LINE.
     MOVE ZERO TO WS-OWNER-CARD-COUNT WS-OWNER-BALANCE.
 5000-EXIT.
     EXIT.
*****************************************************************
* PRINT THE FINAL GRAND TOTAL LINE FOR THE WHOLE RUN
*****************************************************************
 6000-PRINT-GRAND-TOTAL.
     MOVE SPACES TO WS-PRINT-LINE-TOTAL.
     MOVE "GRAND TOTAL" TO WS-PLT-LABEL.
     MOVE ZERO TO WS-PLT-OWNER-ID.
     MOVE WS-GRAND-CARD-COUNT TO WS-PLT-COUNT.
     MOVE WS-GRAND-BALANCE TO WS-PLT-BALANCE.
     MOVE WS-PRINT-LINE-TOTAL TO CARD-LISTING-LINE.
     WRITE CARD-LISTING-LINE.
 6000-EXIT.
     EXIT.
*****************************************************************
* CLOSE ALL FILES
*****************************************************************
 9000-TERMINATE.
     CLOSE CARD-MASTER-IN.
     CLOSE CARD-MASTER-OUT.
     CLOSE CARD-LISTING.
 9000-EXIT.
     EXIT.
